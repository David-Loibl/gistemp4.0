000100*----------------------------------------------------------------*        
000200* ADJLNK0C  -- LINKAGE AREA FOR  CALL "STAADJ0M"  (ADJUST-DISCONT)        
000300*----------------------------------------------------------------*        
000400* Kurzbeschreibung :: one STA-RECORD-LINE group (the output of            
000500*                     COMB-RECORDS for a station) in, the loaded          
000600*                     adjustment table in, the same records out           
000700* with                                                                    
000800*                     the configured summand added where they             
000900* match                                                                   
001000*                     an adjustment table entry.                          
001100*----------------------------------------------------------------*        
001200*A.00.00|1991-03-04| rfh | Neuerstellung                                  
001300*A.00.01|1999-01-08| rfh | Y2K -- widened ADJ-LK-REC-TBL to               
001400*                          K-MAX-DUPS=10 / K-MAX-YEARS=80                 
001500*----------------------------------------------------------------*        
001600 01          ADJ-LINKAGE.                                                 
001700     05      ADJ-LK-REC-COUNT        PIC S9(04) COMP.                     
001800     05      ADJ-LK-ADJ-COUNT        PIC S9(04) COMP.                     
001900*        ---------------------------------------------------------        
002000*        the records to adjust (one or more, one per station)             
002100*        ---------------------------------------------------------        
002200     05      ADJ-LK-REC-TBL          OCCURS 10 TIMES                      
002300                                      INDEXED BY ADJ-LK-IX.               
002400         10  ADJ-LK-REC-ID           PIC X(12).                           
002500         10  ADJ-LK-REC-ID-R REDEFINES ADJ-LK-REC-ID.                     
002600             15 ADJ-LK-REC-STATION   PIC X(11).                           
002700             15 ADJ-LK-REC-SEQ       PIC X(01).                           
002800         10  ADJ-LK-FIRST-YR         PIC S9(04) COMP.                     
002900         10  ADJ-LK-LAST-YR          PIC S9(04) COMP.                     
003000         10  ADJ-LK-MONTH-TBL        OCCURS 960 TIMES                     
003100                                      PIC S9(05)V9999 COMP.               
003200         10  ADJ-LK-MONTH-YR REDEFINES ADJ-LK-MONTH-TBL                   
003300                                      OCCURS 80 TIMES.                    
003400             15 ADJ-LK-MONTH-MO      OCCURS 12 TIMES                      
003500                                      PIC S9(05)V9999 COMP.               
003600*        ---------------------------------------------------------        
003700*        the adjustment table, loaded once by STADRV0O                    
003800*        ---------------------------------------------------------        
003900     05      ADJ-LK-TABLE            OCCURS 500 TIMES                     
004000                                      INDEXED BY ADJ-LK-AX.               
004100         10  ADJ-LK-TBL-ID           PIC X(12).                           
004200         10  ADJ-LK-TBL-ID-R REDEFINES ADJ-LK-TBL-ID.                     
004300             15 ADJ-LK-TBL-STATION   PIC X(11).                           
004400             15 ADJ-LK-TBL-SEQ       PIC X(01).                           
004500         10  ADJ-LK-TBL-YEAR         PIC  9(04).                          
004600         10  ADJ-LK-TBL-MONTH        PIC  9(02).                          
004700         10  ADJ-LK-TBL-SUMMAND      PIC S9(03)V99.                       
004800         10  ADJ-LK-TBL-APPLIED      PIC X(01).                           
004900             88 ADJ-LK-ALREADY-USED          VALUE "Y".                   
005000             88 ADJ-LK-NOT-YET-USED          VALUE "N".                   
005100     05      FILLER                  PIC X(04) VALUE SPACES.              
005200                                                                          
