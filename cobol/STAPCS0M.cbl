000100*----------------------------------------------------------------*        
000200 IDENTIFICATION DIVISION.                                                 
000300                                                                          
000400 PROGRAM-ID. STAPCS0M.                                                    
000500                                                                          
000600 AUTHOR.         R F HAUSER.                                              
000700                                                                          
000800 INSTALLATION.   CLIMATE RECORDS UNIT.                                    
000900                                                                          
001000 DATE-WRITTEN.   1991-03-18.                                              
001100                                                                          
001200 DATE-COMPILED.                                                           
001300                                                                          
001400 SECURITY.       UNCLASSIFIED -- INTERNAL USE ONLY.                       
001500                                                                          
001600*****************************************************************         
001700* Letzte Aenderung :: 2012-09-19                                          
001800* Letzte Version   :: A.00.05                                             
001900* Kurzbeschreibung :: COMB-PIECES (Pass 2) -- waehlt je                   
002000*                     Stationsgruppe den LONGEST-RECORD, faltet           
002100*                     die uebrigen Stuecke per GET-LONGEST-OVERLAP        
002200*                     OHNE Offset ein, sofern FIND-QUINTUPLES den         
002300*                     Kandidaten absegnet                                 
002400*----------------------------------------------------------------*        
002500* Vers.  | Datum      | von | Kommentar                                   
002600*--------|------------|-----|-----------------------------------*         
002700*A.00.00|1991-03-18| rfh | Neuerstellung                                  
002800*A.00.01|1991-04-02| rfh | Gleichstand bei LONGEST-RECORD/                
002900*                          GET-LONGEST-OVERLAP geht an den                
003000*                          zuletzt geprueften Kandidaten (QA-0088)        
003100*A.00.02|1994-11-30| dlk | CMB-BUCKET-RADIUS/CMB-MIN-MID-YEARS            
003200*                          aus CMB-LINKAGE statt hartcodiert              
003300*A.00.03|1999-01-08| rfh | Y2K -- alle Jahreszaehler auf                  
003400*                          K-MAX-YEARS=80 durchgaengig geprueft           
003500*A.00.04|2007-06-20| mst | CMB-LOG-SIGMA/CMB-LOG-MID-DIFF/                
003600*                          CMB-LOG-OUTCOME fuer Audit-Log gefuellt        
003700*                          (ticket STA-0112)                              
003800*A.00.05|2012-09-19| rfh | alle Inline-Schleifen durch Absatz-            
003900*                          PERFORM ersetzt (QA-0147 -- Anlage             
004000*                          erlaubt keine Inline-Schleifen in              
004100*                          Stapelprogrammen)                              
004200*A.00.06|2016-02-03| mst | LONGEST-RECORD-Auswahl und jeder               
004300*                          FIND-QUINTUPLES-Versuch legen jetzt            
004400*                          einen eigenen CMB-LOG-TBL Eintrag an,          
004500*                          statt die CMB-LOG-* Felder zu                  
004600*                          ueberschreiben (ticket STA-0229)               
004700*A.00.07|2016-02-10| mst | alle PERFORM-Aufrufe auf THRU-Bereiche         
004800*                          (Absatz-00 THRU Absatz-99) umgestellt,         
004900*                          wie im restlichen Modulsatz (ticket            
005000*                          STA-0236 -- Hausnorm fuer                      
005100*                          Stapelprogramme)                               
005200*----------------------------------------------------------------*        
005300*                                                                         
005400* Programmbeschreibung                                                    
005500* --------------------                                                    
005600* Laeuft nach ADJUST-DISCONT auf derselben Gruppe wie STACMB0M            
005700* (CMB-RECORD-TBL, ueber CMB-LINKAGE).  Statt des Quellrangs              
005800* zaehlt hier nur die Anzahl gueltiger Jahresanomalien: der               
005900* laengste Record wird entfernt und bildet den Kern der                   
006000* Durchschnittsreihe.  Jedes weitere Stueck wird nach                     
006100* GET-LONGEST-OVERLAP ausgewaehlt, muss aber zusaetzlich den              
006200* FIND-QUINTUPLES-Test bestehen, bevor es OHNE Offset eingefaltet         
006300* wird; scheitert ein Kandidat am Test, ist die Faltung fuer              
006400* diesen Ausgabe-Record beendet.                                          
006500*                                                                         
006600******************************************************************        
006700                                                                          
006800 ENVIRONMENT DIVISION.                                                    
006900 CONFIGURATION SECTION.                                                   
007000 SPECIAL-NAMES.                                                           
007100     SWITCH-15 IS ANZEIGE-VERSION                                         
007200         ON STATUS IS SHOW-VERSION                                        
007300     CLASS ALPHNUM IS "0123456789"                                        
007400                      "abcdefghijklmnopqrstuvwxyz"                        
007500                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                        
007600                      " .,;-_!".                                          
007700                                                                          
007800 DATA DIVISION.                                                           
007900 WORKING-STORAGE SECTION.                                                 
008000*----------------------------------------------------------------*        
008100* Comp-Felder: Praefix Cn mit n = Anzahl Digits                           
008200*----------------------------------------------------------------*        
008300 01          COMP-FELDER.                                                 
008400     05      C4-IX               PIC S9(04) COMP.                         
008500     05      C4-MO               PIC S9(04) COMP.                         
008600     05      C4-I1               PIC S9(04) COMP.                         
008700     05      C4-ACTIVE-CNT       PIC S9(04) COMP.                         
008800     05      C4-SOLE-IX          PIC S9(04) COMP.                         
008900     05      C4-BEST-IX          PIC S9(04) COMP.                         
009000     05      C4-LONGEST-IX       PIC S9(04) COMP.                         
009100     05      C4-LONGEST-CNT      PIC S9(04) COMP.                         
009200     05      C4-YEAR-CNT         PIC S9(04) COMP.                         
009300     05      C4-CAND-IX          PIC S9(04) COMP.                         
009400     05      C4-BEST-OVERLAP     PIC S9(04) COMP.                         
009500     05      C4-ACT-BEGIN        PIC S9(04) COMP.                         
009600     05      C4-ACT-END          PIC S9(04) COMP.                         
009700     05      C4-MAX-BEGIN        PIC S9(04) COMP.                         
009800     05      C4-MIN-END          PIC S9(04) COMP.                         
009900     05      C4-MID-YR           PIC S9(04) COMP.                         
010000     05      C4-RADIUS           PIC S9(04) COMP.                         
010100     05      C4-WIN-LO           PIC S9(04) COMP.                         
010200     05      C4-WIN-HI           PIC S9(04) COMP.                         
010300     05      C4-CAN-CNT          PIC S9(04) COMP.                         
010400     05      C4-WCMB-CNT         PIC S9(04) COMP.                         
010500     05      C4-WCAN-CNT         PIC S9(04) COMP.                         
010600     05      C4-CAND-FIRST-IX    PIC S9(04) COMP.                         
010700     05      C4-CAND-LAST-IX     PIC S9(04) COMP.                         
010800     05      FILLER              PIC X(04) VALUE SPACES.                  
010900                                                                          
011000*----------------------------------------------------------------*        
011100* Felder mit konstantem Inhalt: Praefix K                                 
011200*----------------------------------------------------------------*        
011300 01          KONSTANTE-FELDER.                                            
011400     05      K-MODUL             PIC X(08) VALUE "STAPCS0M".              
011500     05      FILLER              PIC X(08) VALUE SPACES.                  
011600     COPY STACON0C.                                                       
011700                                                                          
011800*----------------------------------------------------------------*        
011900* Conditional-Felder                                                      
012000*----------------------------------------------------------------*        
012100 01          SCHALTER.                                                    
012200     05      GROUP-DONE-SW       PIC X(01) VALUE "N".                     
012300         88  GROUP-DONE                  VALUE "Y".                       
012400     05      FOLDING-DONE-SW     PIC X(01) VALUE "N".                     
012500         88  FOLDING-STOPPED              VALUE "Y".                      
012600     05      WINDOW-FOUND-SW     PIC X(01) VALUE "N".                     
012700         88  WINDOW-FOUND                 VALUE "Y".                      
012800     05      FILLER              PIC X(04) VALUE SPACES.                  
012900                                                                          
013000*----------------------------------------------------------------*        
013100* Arbeitsfelder -- laufende Durchschnittsreihe der Faltung                
013200*----------------------------------------------------------------*        
013300 01          WORK-FOLD.                                                   
013400     05      WF-SUMS             OCCURS 960 TIMES                         
013500                                  PIC S9(07)V9999 COMP.                   
013600     05      WF-WGTS             OCCURS 960 TIMES                         
013700                                  PIC S9(04) COMP.                        
013800*        ---------------------------------------------------------        
013900*        dieselben 960 Zellen, nach (Jahr,Monat) adressiert               
014000*        ---------------------------------------------------------        
014100     05      WF-WGTS-YR REDEFINES WF-WGTS OCCURS 80 TIMES.                
014200         10  WF-WGTS-MO          OCCURS 12 TIMES                          
014300                                  PIC S9(04) COMP.                        
014400     05      WF-AVG              OCCURS 960 TIMES                         
014500                                  PIC S9(05)V9999 COMP.                   
014600     05      WF-AVG-YR REDEFINES WF-AVG OCCURS 80 TIMES.                  
014700         10  WF-AVG-MO           OCCURS 12 TIMES                          
014800                                  PIC S9(05)V9999 COMP.                   
014900     05      FILLER              PIC X(04) VALUE SPACES.                  
015000                                                                          
015100 01          WORK-QUINT.                                                  
015200     05      WQ-SUM-CMB          PIC S9(07)V9999 COMP.                    
015300     05      WQ-SUM-CAN          PIC S9(07)V9999 COMP.                    
015400     05      WQ-AVG-CMB          PIC S9(05)V9999 COMP.                    
015500     05      WQ-AVG-CAN          PIC S9(05)V9999 COMP.                    
015600     05      WQ-ABS-DIFF         PIC S9(05)V9999 COMP.                    
015700     05      WQ-SIGMA            PIC S9(05)V9999 COMP.                    
015800     05      FILLER              PIC X(04) VALUE SPACES.                  
015900                                                                          
016000*----------------------------------------------------------------*        
016100* eigener LINKAGE-Bereich fuer den Aufruf STASRM0M (Zielreihe)            
016200*----------------------------------------------------------------*        
016300     COPY SRMLNK0C.                                                       
016400                                                                          
016500 LINKAGE SECTION.                                                         
016600     COPY CMBLNK0C.                                                       
016700                                                                          
016800 PROCEDURE DIVISION USING CMB-LINKAGE.                                    
016900                                                                          
017000******************************************************************        
017100* Steuerungs-Section                                                      
017200******************************************************************        
017300 A100-STEUERUNG SECTION.                                                  
017400 A100-00.                                                                 
017500     PERFORM B100-00 THRU B100-99                                         
017600     EXIT PROGRAM                                                         
017700     .                                                                    
017800 A100-99.                                                                 
017900     EXIT.                                                                
018000                                                                          
018100******************************************************************        
018200* die Stationsgruppe so lange ausduennen, bis sie leer ist                
018300******************************************************************        
018400 B100-VERARBEITUNG SECTION.                                               
018500 B100-00.                                                                 
018600     MOVE ZERO TO CMB-OUT-COUNT OF CMB-LINKAGE                            
018700     MOVE ZERO TO CMB-LOG-COUNT OF CMB-LINKAGE                            
018800     MOVE "N" TO GROUP-DONE-SW                                            
018900     PERFORM C100-00 THRU C100-99 UNTIL GROUP-DONE                        
019000     .                                                                    
019100 B100-99.                                                                 
019200     EXIT.                                                                
019300                                                                          
019400******************************************************************        
019500* einen Ausgabe-Record erzeugen: Sonderfaelle leer/ein Stueck,            
019600* sonst LONGEST-RECORD waehlen und solange falten, bis ein                
019700* Kandidat den FIND-QUINTUPLES-Test nicht besteht                         
019800******************************************************************        
019900 C100-COMBINE-ONE-OUTPUT SECTION.                                         
020000 C100-00.                                                                 
020100     PERFORM C110-00 THRU C110-99                                         
020200     EVALUATE TRUE                                                        
020300         WHEN C4-ACTIVE-CNT = ZERO                                        
020400             SET GROUP-DONE TO TRUE                                       
020500         WHEN C4-ACTIVE-CNT = 1                                           
020600             PERFORM C120-00 THRU C120-99                                 
020700         WHEN OTHER                                                       
020800             PERFORM C200-00 THRU C200-99                                 
020900             PERFORM C230-00 THRU C230-99                                 
021000             MOVE "N" TO FOLDING-DONE-SW                                  
021100             PERFORM C300-00 THRU C300-99                                 
021200                 UNTIL FOLDING-STOPPED                                    
021300             PERFORM C400-00 THRU C400-99                                 
021400     END-EVALUATE                                                         
021500     .                                                                    
021600 C100-99.                                                                 
021700     EXIT.                                                                
021800                                                                          
021900******************************************************************        
022000* noch aktive (nicht gefaltete) Stuecke der Gruppe zaehlen                
022100******************************************************************        
022200 C110-COUNT-ACTIVE SECTION.                                               
022300 C110-00.                                                                 
022400     MOVE ZERO TO C4-ACTIVE-CNT                                           
022500     PERFORM C111-00 THRU C111-99                                         
022600         VARYING C4-IX FROM 1 BY 1                                        
022700         UNTIL C4-IX GREATER CMB-GROUP-COUNT OF CMB-LINKAGE               
022800     .                                                                    
022900 C110-99.                                                                 
023000     EXIT.                                                                
023100                                                                          
023200******************************************************************        
023300* ein Stueck der Zaehlung hinzunehmen, wenn aktiv                         
023400******************************************************************        
023500 C111-COUNT-ONE SECTION.                                                  
023600 C111-00.                                                                 
023700     IF  CMB-REC-ACTIVE(C4-IX) OF CMB-LINKAGE                             
023800         ADD 1 TO C4-ACTIVE-CNT                                           
023900         MOVE C4-IX TO C4-SOLE-IX                                         
024000     END-IF                                                               
024100     .                                                                    
024200 C111-99.                                                                 
024300     EXIT.                                                                
024400                                                                          
024500******************************************************************        
024600* genau ein Stueck uebrig -- unveraendert als Ausgabe-Record              
024700* uebernehmen                                                             
024800******************************************************************        
024900 C120-OUTPUT-SOLE-RECORD SECTION.                                         
025000 C120-00.                                                                 
025100     SET CMB-REC-REMOVED(C4-SOLE-IX) OF CMB-LINKAGE TO TRUE               
025200     ADD 1 TO CMB-OUT-COUNT OF CMB-LINKAGE                                
025300     SET CMB-OX OF CMB-LINKAGE TO CMB-OUT-COUNT OF CMB-LINKAGE            
025400     MOVE CMB-REC-ID(C4-SOLE-IX) OF CMB-LINKAGE                           
025500       TO CMB-OUT-REC-ID(CMB-OX) OF CMB-LINKAGE                           
025600     MOVE CMB-REC-SOURCE(C4-SOLE-IX) OF CMB-LINKAGE                       
025700       TO CMB-OUT-SOURCE(CMB-OX) OF CMB-LINKAGE                           
025800     MOVE CMB-BASE-YEAR OF CMB-LINKAGE                                    
025900       TO CMB-OUT-FIRST-YR(CMB-OX) OF CMB-LINKAGE                         
026000     COMPUTE CMB-OUT-LAST-YR(CMB-OX) OF CMB-LINKAGE =                     
026100         CMB-BASE-YEAR OF CMB-LINKAGE                                     
026200             + CMB-SPAN-YEARS OF CMB-LINKAGE - 1                          
026300     PERFORM C121-00 THRU C121-99                                         
026400         VARYING C4-MO FROM 1 BY 1                                        
026500         UNTIL C4-MO GREATER                                              
026600           (CMB-SPAN-YEARS OF CMB-LINKAGE * 12)                           
026700     .                                                                    
026800 C120-99.                                                                 
026900     EXIT.                                                                
027000                                                                          
027100******************************************************************        
027200* ein Monat des einzig verbliebenen Stuecks uebernehmen                   
027300******************************************************************        
027400 C121-COPY-SOLE-MONTH SECTION.                                            
027500 C121-00.                                                                 
027600     MOVE CMB-REC-MONTH-TBL(C4-SOLE-IX, C4-MO) OF CMB-LINKAGE             
027700       TO CMB-OUT-MONTH-TBL(CMB-OX, C4-MO) OF CMB-LINKAGE                 
027800     IF  CMB-REC-MONTH-TBL(C4-SOLE-IX, C4-MO) OF CMB-LINKAGE              
027900             LESS THAN K-MISSING                                          
028000         MOVE 1 TO                                                        
028100             CMB-OUT-WEIGHT-TBL(CMB-OX, C4-MO) OF CMB-LINKAGE             
028200     ELSE                                                                 
028300         MOVE ZERO TO                                                     
028400             CMB-OUT-WEIGHT-TBL(CMB-OX, C4-MO) OF CMB-LINKAGE             
028500     END-IF                                                               
028600     .                                                                    
028700 C121-99.                                                                 
028800     EXIT.                                                                
028900                                                                          
029000******************************************************************        
029100* LONGEST-RECORD -- das aktive Stueck mit den meisten gueltigen           
029200* Jahresanomalien wird "longest"; bei Gleichstand gewinnt das             
029300* zuletzt gepruefte Stueck                                                
029400******************************************************************        
029500 C200-SELECT-LONGEST SECTION.                                             
029600 C200-00.                                                                 
029700     MOVE ZERO TO C4-LONGEST-IX                                           
029800     MOVE ZERO TO C4-LONGEST-CNT                                          
029900     PERFORM C210-00 THRU C210-99                                         
030000         VARYING C4-IX FROM 1 BY 1                                        
030100         UNTIL C4-IX GREATER CMB-GROUP-COUNT OF CMB-LINKAGE               
030200     SET CMB-REC-REMOVED(C4-LONGEST-IX) OF CMB-LINKAGE TO TRUE            
030300     MOVE C4-LONGEST-IX TO C4-BEST-IX                                     
030400     PERFORM C201-00 THRU C201-99                                         
030500     .                                                                    
030600 C200-99.                                                                 
030700     EXIT.                                                                
030800                                                                          
030900******************************************************************        
031000* LONGEST-RECORD als eigenen CMB-LOG-TBL Eintrag fuer das                 
031100* Audit-Log ablegen (ticket STA-0229)                                     
031200******************************************************************        
031300 C201-LOG-SELECTED SECTION.                                               
031400 C201-00.                                                                 
031500     ADD 1 TO CMB-LOG-COUNT OF CMB-LINKAGE                                
031600     SET CMB-LX OF CMB-LINKAGE TO CMB-LOG-COUNT OF CMB-LINKAGE            
031700     SET CMB-LOG-SELECTED(CMB-LX) OF CMB-LINKAGE TO TRUE                  
031800     MOVE CMB-REC-ID(C4-BEST-IX) OF CMB-LINKAGE                           
031900       TO CMB-LOG-REC-ID(CMB-LX) OF CMB-LINKAGE                           
032000     MOVE CMB-REC-FIRST-YR(C4-BEST-IX) OF CMB-LINKAGE                     
032100       TO CMB-LOG-FIRST-YR(CMB-LX) OF CMB-LINKAGE                         
032200     MOVE CMB-REC-LAST-YR(C4-BEST-IX) OF CMB-LINKAGE                      
032300       TO CMB-LOG-LAST-YR(CMB-LX) OF CMB-LINKAGE                          
032400     MOVE CMB-REC-SOURCE(C4-BEST-IX) OF CMB-LINKAGE                       
032500       TO CMB-LOG-SOURCE(CMB-LX) OF CMB-LINKAGE                           
032600     .                                                                    
032700 C201-99.                                                                 
032800     EXIT.                                                                
032900                                                                          
033000******************************************************************        
033100* ein aktives Stueck auf seine Zahl gueltiger Jahresanomalien             
033200* pruefen; bei Gleich- oder Hochstand wird es "longest"                   
033300******************************************************************        
033400 C210-SCAN-ONE-FOR-LONGEST SECTION.                                       
033500 C210-00.                                                                 
033600     IF  CMB-REC-ACTIVE(C4-IX) OF CMB-LINKAGE                             
033700         PERFORM C220-00 THRU C220-99                                     
033800         IF  C4-YEAR-CNT NOT LESS THAN C4-LONGEST-CNT                     
033900             MOVE C4-YEAR-CNT TO C4-LONGEST-CNT                           
034000             MOVE C4-IX TO C4-LONGEST-IX                                  
034100         END-IF                                                           
034200     END-IF                                                               
034300     .                                                                    
034400 C210-99.                                                                 
034500     EXIT.                                                                
034600                                                                          
034700******************************************************************        
034800* fuer Stueck C4-IX die Zahl gueltiger Jahresanomalien zaehlen            
034900******************************************************************        
035000 C220-COUNT-VALID-YEARS SECTION.                                          
035100 C220-00.                                                                 
035200     MOVE ZERO TO C4-YEAR-CNT                                             
035300     PERFORM C221-00 THRU C221-99                                         
035400         VARYING C4-I1 FROM 1 BY 1                                        
035500         UNTIL C4-I1 GREATER CMB-SPAN-YEARS OF CMB-LINKAGE                
035600     .                                                                    
035700 C220-99.                                                                 
035800     EXIT.                                                                
035900                                                                          
036000******************************************************************        
036100* ein Jahr von Stueck C4-IX auf gueltige Jahresanomalie pruefen           
036200******************************************************************        
036300 C221-CHECK-ONE-YEAR SECTION.                                             
036400 C221-00.                                                                 
036500     IF  CMB-REC-YEAR-VALID(C4-IX, C4-I1) OF CMB-LINKAGE                  
036600         ADD 1 TO C4-YEAR-CNT                                             
036700     END-IF                                                               
036800     .                                                                    
036900 C221-99.                                                                 
037000     EXIT.                                                                
037100                                                                          
037200******************************************************************        
037300* die Arbeitsfelder aus dem longest-Stueck initialisieren                 
037400******************************************************************        
037500 C230-INIT-WORK-ARRAYS SECTION.                                           
037600 C230-00.                                                                 
037700     PERFORM C231-00 THRU C231-99                                         
037800         VARYING C4-MO FROM 1 BY 1                                        
037900         UNTIL C4-MO GREATER                                              
038000           (CMB-SPAN-YEARS OF CMB-LINKAGE * 12)                           
038100     .                                                                    
038200 C230-99.                                                                 
038300     EXIT.                                                                
038400                                                                          
038500******************************************************************        
038600* einen Monat der Arbeitsfelder aus CMB-REC-MONTH-TBL(C4-BEST-IX)         
038700* uebernehmen                                                             
038800******************************************************************        
038900 C231-INIT-ONE-MONTH SECTION.                                             
039000 C231-00.                                                                 
039100     IF  CMB-REC-MONTH-TBL(C4-BEST-IX, C4-MO) OF CMB-LINKAGE              
039200             LESS THAN K-MISSING                                          
039300         MOVE CMB-REC-MONTH-TBL(C4-BEST-IX, C4-MO) OF CMB-LINKAGE         
039400           TO WF-SUMS(C4-MO)                                              
039500         MOVE 1 TO WF-WGTS(C4-MO)                                         
039600     ELSE                                                                 
039700         MOVE ZERO TO WF-SUMS(C4-MO)                                      
039800         MOVE ZERO TO WF-WGTS(C4-MO)                                      
039900     END-IF                                                               
040000     .                                                                    
040100 C231-99.                                                                 
040200     EXIT.                                                                
040300                                                                          
040400******************************************************************        
040500* GET-LONGEST-OVERLAP -- das aktive Stueck mit dem laengsten              
040600* Anomalien-Ueberlapp zur laufenden Durchschnittsreihe suchen;            
040700* besteht es FIND-QUINTUPLES, wird es ohne Offset eingefaltet,            
040800* sonst ist die Faltung fuer diesen Ausgabe-Record beendet                
040900******************************************************************        
041000 C300-FOLD-ONE-CANDIDATE SECTION.                                         
041100 C300-00.                                                                 
041200     PERFORM C310-00 THRU C310-99                                         
041300     PERFORM C320-00 THRU C320-99                                         
041400     MOVE ZERO TO C4-CAND-IX                                              
041500     MOVE ZERO TO C4-BEST-OVERLAP                                         
041600     PERFORM C330-00 THRU C330-99                                         
041700         VARYING C4-IX FROM 1 BY 1                                        
041800         UNTIL C4-IX GREATER CMB-GROUP-COUNT OF CMB-LINKAGE               
041900     IF  C4-CAND-IX = ZERO                                                
042000         PERFORM C301-00 THRU C301-99                                     
042100         SET FOLDING-STOPPED TO TRUE                                      
042200     ELSE                                                                 
042300         PERFORM C303-00 THRU C303-99                                     
042400         PERFORM C350-00 THRU C350-99                                     
042500         IF  CMB-LOG-PASSED(CMB-LX) OF CMB-LINKAGE                        
042600             SET CMB-REC-REMOVED(C4-CAND-IX) OF CMB-LINKAGE               
042700                 TO TRUE                                                  
042800             PERFORM C340-00 THRU C340-99                                 
042900                 VARYING C4-MO FROM 1 BY 1                                
043000                 UNTIL C4-MO GREATER                                      
043100                   (CMB-SPAN-YEARS OF CMB-LINKAGE * 12)                   
043200         ELSE                                                             
043300             SET FOLDING-STOPPED TO TRUE                                  
043400         END-IF                                                           
043500     END-IF                                                               
043600     .                                                                    
043700 C300-99.                                                                 
043800     EXIT.                                                                
043900                                                                          
044000******************************************************************        
044100* Faltungsabbruch (kein Kandidat mit Ueberlapp mehr uebrig) als           
044200* eigenen CMB-LOG-TBL Eintrag ablegen                                     
044300******************************************************************        
044400 C301-LOG-STOPPED SECTION.                                                
044500 C301-00.                                                                 
044600     ADD 1 TO CMB-LOG-COUNT OF CMB-LINKAGE                                
044700     SET CMB-LX OF CMB-LINKAGE TO CMB-LOG-COUNT OF CMB-LINKAGE            
044800     SET CMB-LOG-STOPPED(CMB-LX) OF CMB-LINKAGE TO TRUE                   
044900     MOVE C4-BEST-OVERLAP TO                                              
045000         CMB-LOG-OVERLAP-YEARS(CMB-LX) OF CMB-LINKAGE                     
045100     SET CMB-LOG-FAILED(CMB-LX) OF CMB-LINKAGE TO TRUE                    
045200     .                                                                    
045300 C301-99.                                                                 
045400     EXIT.                                                                
045500                                                                          
045600******************************************************************        
045700* einen CMB-LOG-TBL Eintrag fuer den anstehenden FIND-QUINTUPLES          
045800* Test reservieren; C350-FIND-QUINTUPLES traegt SIGMA/MID-DIFF/           
045900* OUTCOME in denselben Eintrag (CMB-LX) ein                               
046000******************************************************************        
046100 C303-LOG-TESTED SECTION.                                                 
046200 C303-00.                                                                 
046300     ADD 1 TO CMB-LOG-COUNT OF CMB-LINKAGE                                
046400     SET CMB-LX OF CMB-LINKAGE TO CMB-LOG-COUNT OF CMB-LINKAGE            
046500     SET CMB-LOG-TESTED(CMB-LX) OF CMB-LINKAGE TO TRUE                    
046600     MOVE C4-BEST-OVERLAP TO                                              
046700         CMB-LOG-OVERLAP-YEARS(CMB-LX) OF CMB-LINKAGE                     
046800     .                                                                    
046900 C303-99.                                                                 
047000     EXIT.                                                                
047100                                                                          
047200******************************************************************        
047300* laufende Durchschnittsreihe (AVERAGE von WF-SUMS/WF-WGTS) bilden        
047400******************************************************************        
047500 C310-BUILD-AVERAGE SECTION.                                              
047600 C310-00.                                                                 
047700     PERFORM C311-00 THRU C311-99                                         
047800         VARYING C4-MO FROM 1 BY 1                                        
047900         UNTIL C4-MO GREATER                                              
048000           (CMB-SPAN-YEARS OF CMB-LINKAGE * 12)                           
048100     .                                                                    
048200 C310-99.                                                                 
048300     EXIT.                                                                
048400                                                                          
048500******************************************************************        
048600* einen Monat der Durchschnittsreihe berechnen                            
048700******************************************************************        
048800 C311-AVERAGE-ONE-MONTH SECTION.                                          
048900 C311-00.                                                                 
049000     IF  WF-WGTS(C4-MO) = ZERO                                            
049100         MOVE K-MISSING TO WF-AVG(C4-MO)                                  
049200     ELSE                                                                 
049300         COMPUTE WF-AVG(C4-MO) = WF-SUMS(C4-MO) / WF-WGTS(C4-MO)          
049400     END-IF                                                               
049500     .                                                                    
049600 C311-99.                                                                 
049700     EXIT.                                                                
049800                                                                          
049900******************************************************************        
050000* Jahresmittel/-anomalien der Durchschnittsreihe ueber STASRM0M           
050100* (MONTHLY-ANNUAL) ermitteln                                              
050200******************************************************************        
050300 C320-ANNUAL-OF-AVERAGE SECTION.                                          
050400 C320-00.                                                                 
050500     MOVE "YR" TO SRM-FUNCTION                                            
050600     MOVE CMB-SPAN-YEARS OF CMB-LINKAGE TO SRM-SPAN-YEARS                 
050700     MOVE "N" TO SRM-HAS-REF-PERIOD                                       
050800     PERFORM C321-00 THRU C321-99                                         
050900         VARYING C4-MO FROM 1 BY 1                                        
051000         UNTIL C4-MO GREATER                                              
051100           (CMB-SPAN-YEARS OF CMB-LINKAGE * 12)                           
051200     CALL "STASRM0M" USING SRM-LINKAGE                                    
051300     .                                                                    
051400 C320-99.                                                                 
051500     EXIT.                                                                
051600                                                                          
051700******************************************************************        
051800* einen Monat der Durchschnittsreihe nach SRM-LINKAGE kopieren            
051900******************************************************************        
052000 C321-COPY-ONE-MONTH-TO-SRM SECTION.                                      
052100 C321-00.                                                                 
052200     MOVE WF-AVG(C4-MO) TO SRM-NEW-DATA(C4-MO)                            
052300     .                                                                    
052400 C321-99.                                                                 
052500     EXIT.                                                                
052600                                                                          
052700******************************************************************        
052800* ein aktives, noch nicht gefaltetes Stueck gegen die Zielreihe           
052900* pruefen; der laengste Ueberlapp gewinnt, bei Gleichstand der            
053000* zuletzt gepruefte Kandidat (der Offset wird hier nur fuer das           
053100* Ranking mitgefuehrt, beim Falten selbst bleibt er unbenutzt)            
053200******************************************************************        
053300 C330-SCAN-ONE-CANDIDATE SECTION.                                         
053400 C330-00.                                                                 
053500     IF  CMB-REC-ACTIVE(C4-IX) OF CMB-LINKAGE                             
053600         PERFORM C331-00 THRU C331-99                                     
053700         IF  C4-CAN-CNT GREATER THAN ZERO                                 
053800             IF  C4-CAN-CNT NOT LESS THAN C4-BEST-OVERLAP                 
053900                 MOVE C4-CAN-CNT TO C4-BEST-OVERLAP                       
054000                 MOVE C4-IX TO C4-CAND-IX                                 
054100             END-IF                                                       
054200         END-IF                                                           
054300     END-IF                                                               
054400     .                                                                    
054500 C330-99.                                                                 
054600     EXIT.                                                                
054700                                                                          
054800******************************************************************        
054900* fuer Stueck C4-IX die gemeinsamen gueltigen Jahre mit der               
055000* Zielreihe zaehlen                                                       
055100******************************************************************        
055200 C331-COUNT-OVERLAP-YEARS SECTION.                                        
055300 C331-00.                                                                 
055400     MOVE ZERO TO C4-CAN-CNT                                              
055500     PERFORM C332-00 THRU C332-99                                         
055600         VARYING C4-I1 FROM 1 BY 1                                        
055700         UNTIL C4-I1 GREATER CMB-SPAN-YEARS OF CMB-LINKAGE                
055800     .                                                                    
055900 C331-99.                                                                 
056000     EXIT.                                                                
056100                                                                          
056200******************************************************************        
056300* ein Jahr auf gemeinsame Gueltigkeit mit der Zielreihe pruefen           
056400******************************************************************        
056500 C332-CHECK-ONE-YEAR SECTION.                                             
056600 C332-00.                                                                 
056700     IF  CMB-REC-YEAR-VALID(C4-IX, C4-I1) OF CMB-LINKAGE                  
056800         AND SRM-YEAR-IS-VALID(C4-I1)                                     
056900         ADD 1 TO C4-CAN-CNT                                              
057000     END-IF                                                               
057100     .                                                                    
057200 C332-99.                                                                 
057300     EXIT.                                                                
057400                                                                          
057500******************************************************************        
057600* den Kandidaten OHNE Offset in WF-SUMS/WF-WGTS einfalten                 
057700******************************************************************        
057800 C340-FOLD-CANDIDATE-IN SECTION.                                          
057900 C340-00.                                                                 
058000     IF  CMB-REC-MONTH-TBL(C4-CAND-IX, C4-MO) OF CMB-LINKAGE              
058100             LESS THAN K-MISSING                                          
058200         ADD CMB-REC-MONTH-TBL(C4-CAND-IX, C4-MO) OF CMB-LINKAGE          
058300             TO WF-SUMS(C4-MO)                                            
058400         ADD 1 TO WF-WGTS(C4-MO)                                          
058500     END-IF                                                               
058600     .                                                                    
058700 C340-99.                                                                 
058800     EXIT.                                                                
058900                                                                          
059000******************************************************************        
059100* FIND-QUINTUPLES -- Mittepunkt-Jahr aus den gemeinsamen                  
059200* gueltigen Jahren von Kombi und Kandidat bestimmen, dann mit             
059300* wachsendem Radius ein Fenster suchen, in dem beide Seiten               
059400* genuegend gueltige Jahre haben, und die mittleren                       
059500* Absoluttemperaturen mit der Standardabweichung der Kombi-               
059600* Jahresanomalien vergleichen.  Jahre werden hier als Index               
059700* 1..CMB-SPAN-YEARS gefuehrt (Index 1 = CMB-BASE-YEAR).                   
059800******************************************************************        
059900 C350-FIND-QUINTUPLES SECTION.                                            
060000 C350-00.                                                                 
060100     PERFORM C351-00 THRU C351-99                                         
060200     COMPUTE C4-CAND-FIRST-IX =                                           
060300         CMB-REC-FIRST-YR(C4-CAND-IX) OF CMB-LINKAGE                      
060400             - CMB-BASE-YEAR OF CMB-LINKAGE + 1                           
060500     COMPUTE C4-CAND-LAST-IX =                                            
060600         CMB-REC-LAST-YR(C4-CAND-IX) OF CMB-LINKAGE                       
060700             - CMB-BASE-YEAR OF CMB-LINKAGE + 1                           
060800     IF  C4-ACT-BEGIN GREATER THAN C4-CAND-FIRST-IX                       
060900         MOVE C4-ACT-BEGIN TO C4-MAX-BEGIN                                
061000     ELSE                                                                 
061100         MOVE C4-CAND-FIRST-IX TO C4-MAX-BEGIN                            
061200     END-IF                                                               
061300     IF  C4-ACT-END LESS THAN C4-CAND-LAST-IX                             
061400         MOVE C4-ACT-END TO C4-MIN-END                                    
061500     ELSE                                                                 
061600         MOVE C4-CAND-LAST-IX TO C4-MIN-END                               
061700     END-IF                                                               
061800     COMPUTE C4-MID-YR = (C4-MAX-BEGIN + C4-MIN-END + 1) / 2              
061900                                                                          
062000     MOVE "SD" TO SRM-FUNCTION                                            
062100     MOVE CMB-SPAN-YEARS OF CMB-LINKAGE TO SRM-SPAN-YEARS                 
062200     PERFORM C353-00 THRU C353-99                                         
062300         VARYING C4-I1 FROM 1 BY 1                                        
062400         UNTIL C4-I1 GREATER CMB-SPAN-YEARS OF CMB-LINKAGE                
062500     CALL "STASRM0M" USING SRM-LINKAGE                                    
062600     MOVE SRM-RESULT-SIGMA TO WQ-SIGMA                                    
062700     MOVE WQ-SIGMA TO CMB-LOG-SIGMA(CMB-LX) OF CMB-LINKAGE                
062800                                                                          
062900     MOVE "N" TO WINDOW-FOUND-SW                                          
063000     PERFORM C354-00 THRU C354-99                                         
063100         VARYING C4-RADIUS FROM 1 BY 1                                    
063200         UNTIL WINDOW-FOUND                                               
063300             OR C4-RADIUS GREATER CMB-BUCKET-RADIUS OF CMB-LINKAGE        
063400                                                                          
063500     IF  NOT WINDOW-FOUND                                                 
063600         SET CMB-LOG-FAILED(CMB-LX) OF CMB-LINKAGE TO TRUE                
063700     END-IF                                                               
063800     .                                                                    
063900 C350-99.                                                                 
064000     EXIT.                                                                
064100                                                                          
064200******************************************************************        
064300* ersten/letzten Jahresindex mit Gewicht ungleich Null in                 
064400* WF-WGTS ermitteln (die aktuell kombinierte Reihe)                       
064500******************************************************************        
064600 C351-GET-ACTUAL-RANGE SECTION.                                           
064700 C351-00.                                                                 
064800     MOVE ZERO TO C4-ACT-BEGIN                                            
064900     MOVE ZERO TO C4-ACT-END                                              
065000     PERFORM C352-00 THRU C352-99                                         
065100         VARYING C4-I1 FROM 1 BY 1                                        
065200         UNTIL C4-I1 GREATER CMB-SPAN-YEARS OF CMB-LINKAGE                
065300     .                                                                    
065400 C351-99.                                                                 
065500     EXIT.                                                                
065600                                                                          
065700******************************************************************        
065800* ein Jahr der Kombireihe auf ein besetztes Gewicht pruefen und           
065900* C4-ACT-BEGIN/C4-ACT-END fortschreiben                                   
066000******************************************************************        
066100 C352-CHECK-ONE-ACTUAL-YR SECTION.                                        
066200 C352-00.                                                                 
066300     IF  WF-WGTS-MO(C4-I1, 1) NOT = ZERO                                  
066400         OR WF-WGTS-MO(C4-I1, 2) NOT = ZERO                               
066500         OR WF-WGTS-MO(C4-I1, 3) NOT = ZERO                               
066600         OR WF-WGTS-MO(C4-I1, 4) NOT = ZERO                               
066700         OR WF-WGTS-MO(C4-I1, 5) NOT = ZERO                               
066800         OR WF-WGTS-MO(C4-I1, 6) NOT = ZERO                               
066900         OR WF-WGTS-MO(C4-I1, 7) NOT = ZERO                               
067000         OR WF-WGTS-MO(C4-I1, 8) NOT = ZERO                               
067100         OR WF-WGTS-MO(C4-I1, 9) NOT = ZERO                               
067200         OR WF-WGTS-MO(C4-I1, 10) NOT = ZERO                              
067300         OR WF-WGTS-MO(C4-I1, 11) NOT = ZERO                              
067400         OR WF-WGTS-MO(C4-I1, 12) NOT = ZERO                              
067500         IF  C4-ACT-BEGIN = ZERO                                          
067600             MOVE C4-I1 TO C4-ACT-BEGIN                                   
067700         END-IF                                                           
067800         MOVE C4-I1 TO C4-ACT-END                                         
067900     END-IF                                                               
068000     .                                                                    
068100 C352-99.                                                                 
068200     EXIT.                                                                
068300                                                                          
068400******************************************************************        
068500* ein Jahr der Jahresanomalie der Kombireihe nach SRM-NEW-DATA            
068600* kopieren (Eingabe fuer SIGMA)                                           
068700******************************************************************        
068800 C353-COPY-ANNUAL-ANOM-TO-SRM SECTION.                                    
068900 C353-00.                                                                 
069000     MOVE SRM-ANNUAL-ANOM(C4-I1) TO SRM-NEW-DATA(C4-I1)                   
069100     .                                                                    
069200 C353-99.                                                                 
069300     EXIT.                                                                
069400                                                                          
069500******************************************************************        
069600* einen Radius pruefen: Fenster [Mitte-Radius, Mitte+Radius] auf          
069700* genuegend gueltige Jahre beider Seiten pruefen und ggf. den             
069800* Quintuples-Vergleich durchfuehren                                       
069900******************************************************************        
070000 C354-TRY-ONE-RADIUS SECTION.                                             
070100 C354-00.                                                                 
070200     COMPUTE C4-WIN-LO = C4-MID-YR - C4-RADIUS                            
070300     IF  C4-WIN-LO LESS THAN 1                                            
070400         MOVE 1 TO C4-WIN-LO                                              
070500     END-IF                                                               
070600     COMPUTE C4-WIN-HI = C4-MID-YR + C4-RADIUS                            
070700     IF  C4-WIN-HI GREATER THAN CMB-SPAN-YEARS OF CMB-LINKAGE             
070800         MOVE CMB-SPAN-YEARS OF CMB-LINKAGE TO C4-WIN-HI                  
070900     END-IF                                                               
071000                                                                          
071100     MOVE ZERO TO C4-WCMB-CNT                                             
071200     MOVE ZERO TO C4-WCAN-CNT                                             
071300     MOVE ZERO TO WQ-SUM-CMB                                              
071400     MOVE ZERO TO WQ-SUM-CAN                                              
071500     PERFORM C355-00 THRU C355-99                                         
071600         VARYING C4-I1 FROM C4-WIN-LO BY 1                                
071700         UNTIL C4-I1 GREATER C4-WIN-HI                                    
071800                                                                          
071900     IF  C4-WCMB-CNT NOT LESS THAN                                        
072000             CMB-MIN-MID-YEARS OF CMB-LINKAGE                             
072100         AND C4-WCAN-CNT NOT LESS THAN                                    
072200             CMB-MIN-MID-YEARS OF CMB-LINKAGE                             
072300         SET WINDOW-FOUND TO TRUE                                         
072400         COMPUTE WQ-AVG-CMB = WQ-SUM-CMB / C4-WCMB-CNT                    
072500         COMPUTE WQ-AVG-CAN = WQ-SUM-CAN / C4-WCAN-CNT                    
072600         COMPUTE WQ-ABS-DIFF = WQ-AVG-CMB - WQ-AVG-CAN                    
072700         IF  WQ-ABS-DIFF LESS THAN ZERO                                   
072800             COMPUTE WQ-ABS-DIFF = ZERO - WQ-ABS-DIFF                     
072900         END-IF                                                           
073000         MOVE WQ-ABS-DIFF TO                                              
073100             CMB-LOG-MID-DIFF(CMB-LX) OF CMB-LINKAGE                      
073200         IF  WQ-ABS-DIFF LESS THAN WQ-SIGMA                               
073300             SET CMB-LOG-PASSED(CMB-LX) OF CMB-LINKAGE TO TRUE            
073400         ELSE                                                             
073500             SET CMB-LOG-FAILED(CMB-LX) OF CMB-LINKAGE TO TRUE            
073600         END-IF                                                           
073700     END-IF                                                               
073800     .                                                                    
073900 C354-99.                                                                 
074000     EXIT.                                                                
074100                                                                          
074200******************************************************************        
074300* ein Jahr des Fensters zu den beiden Summen addieren, wenn               
074400* gueltig                                                                 
074500******************************************************************        
074600 C355-SCAN-ONE-WINDOW-YEAR SECTION.                                       
074700 C355-00.                                                                 
074800     IF  SRM-YEAR-IS-VALID(C4-I1)                                         
074900         ADD 1 TO C4-WCMB-CNT                                             
075000         ADD SRM-ANNUAL-MEAN TO WQ-SUM-CMB                                
075100         ADD SRM-ANNUAL-ANOM(C4-I1) TO WQ-SUM-CMB                         
075200     END-IF                                                               
075300     IF  CMB-REC-YEAR-VALID(C4-CAND-IX, C4-I1) OF CMB-LINKAGE             
075400         ADD 1 TO C4-WCAN-CNT                                             
075500         ADD CMB-REC-ANNUAL-MEAN(C4-CAND-IX) OF CMB-LINKAGE               
075600             TO WQ-SUM-CAN                                                
075700         ADD CMB-REC-ANNUAL-ANOM(C4-CAND-IX, C4-I1) OF CMB-LINKAGE        
075800             TO WQ-SUM-CAN                                                
075900     END-IF                                                               
076000     .                                                                    
076100 C355-99.                                                                 
076200     EXIT.                                                                
076300                                                                          
076400******************************************************************        
076500* die fertig gefaltete Durchschnittsreihe als Ausgabe-Record              
076600* ablegen                                                                 
076700******************************************************************        
076800 C400-EMIT-COMBINED-RECORD SECTION.                                       
076900 C400-00.                                                                 
077000     PERFORM C310-00 THRU C310-99                                         
077100     ADD 1 TO CMB-OUT-COUNT OF CMB-LINKAGE                                
077200     SET CMB-OX OF CMB-LINKAGE TO CMB-OUT-COUNT OF CMB-LINKAGE            
077300     MOVE CMB-REC-ID(C4-BEST-IX) OF CMB-LINKAGE                           
077400       TO CMB-OUT-REC-ID(CMB-OX) OF CMB-LINKAGE                           
077500     MOVE CMB-REC-SOURCE(C4-BEST-IX) OF CMB-LINKAGE                       
077600       TO CMB-OUT-SOURCE(CMB-OX) OF CMB-LINKAGE                           
077700     MOVE CMB-BASE-YEAR OF CMB-LINKAGE                                    
077800       TO CMB-OUT-FIRST-YR(CMB-OX) OF CMB-LINKAGE                         
077900     COMPUTE CMB-OUT-LAST-YR(CMB-OX) OF CMB-LINKAGE =                     
078000         CMB-BASE-YEAR OF CMB-LINKAGE                                     
078100             + CMB-SPAN-YEARS OF CMB-LINKAGE - 1                          
078200     PERFORM C410-00 THRU C410-99                                         
078300         VARYING C4-MO FROM 1 BY 1                                        
078400         UNTIL C4-MO GREATER                                              
078500           (CMB-SPAN-YEARS OF CMB-LINKAGE * 12)                           
078600     .                                                                    
078700 C400-99.                                                                 
078800     EXIT.                                                                
078900                                                                          
079000******************************************************************        
079100* einen Monat der gefalteten Reihe (Wert und Gewicht) ablegen             
079200******************************************************************        
079300 C410-COPY-ONE-RESULT-MONTH SECTION.                                      
079400 C410-00.                                                                 
079500     MOVE WF-AVG(C4-MO) TO CMB-OUT-MONTH-TBL(CMB-OX, C4-MO)               
079600     MOVE WF-WGTS(C4-MO) TO CMB-OUT-WEIGHT-TBL(CMB-OX, C4-MO)             
079700     .                                                                    
079800 C410-99.                                                                 
079900     EXIT.                                                                
080000                                                                          
080100******************************************************************        
080200* ENDE Source-Programm                                                    
080300******************************************************************        
