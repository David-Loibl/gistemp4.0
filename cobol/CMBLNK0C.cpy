000100*----------------------------------------------------------------*        
000200* CMBLNK0C  -- LINKAGE AREA SHARED BY STACMB0M AND STAPCS0M               
000300*----------------------------------------------------------------*        
000400* Kurzbeschreibung :: one station's group of candidate records in,        
000500*                     the combined record(s) for that station out.        
000600*                     Same shape serves COMB-RECORDS (pass 1,             
000700* called                                                                  
000800*                     with CMB-MIN-OVERLAP in force) and                  
000900* COMB-PIECES                                                             
001000*                     (pass 2, called after ADJUST-DISCONT, with          
001100*                     CMB-BUCKET-RADIUS/CMB-MIN-MID-YEARS in              
001200* force).                                                                 
001300*----------------------------------------------------------------*        
001400*A.00.00|1991-03-11| rfh | Neuerstellung                                  
001500*A.00.01|1991-04-02| rfh | added CMB-REC-ANNUAL-* so the caller           
001600* does                                                                    
001700*                          not recompute annual series STASRM0M           
001800*                          already produced                               
001900*A.00.02|1999-01-08| rfh | Y2K -- CMB-REC-FIRST-YR/LAST-YR                
002000* confirmed                                                               
002100*                          4-digit, widened tables to                     
002200* K-MAX-YEARS=80                                                          
002300*A.00.03|2007-06-20| mst | added CMB-LOG-* fields so the audit-log        
002400*                          wording matches between pass 1 and             
002500* pass 2                                                                  
002600*                          (ticket STA-0112)                              
002700*A.00.04|2016-02-03| mst | CMB-LOG-* scalars replaced by                  
002800* CMB-LOG-TBL                                                             
002900*                          (one entry per selected/folded/tested          
003000*                          record) -- the auditor only ever saw           
003100*                          the last fold of each pass in the log          
003200*                          (ticket STA-0229)                              
003300*----------------------------------------------------------------*        
003400 01          CMB-LINKAGE.                                                 
003500*        ---------------------------------------------------------        
003600*        controls                                                         
003700*        ---------------------------------------------------------        
003800     05      CMB-GROUP-COUNT         PIC S9(04) COMP.                     
003900     05      CMB-OUT-COUNT           PIC S9(04) COMP.                     
004000     05      CMB-BASE-YEAR           PIC S9(04) COMP.                     
004100     05      CMB-SPAN-YEARS          PIC S9(04) COMP.                     
004200     05      CMB-MIN-OVERLAP         PIC S9(04) COMP.                     
004300     05      CMB-BUCKET-RADIUS       PIC S9(04) COMP.                     
004400     05      CMB-MIN-MID-YEARS       PIC S9(04) COMP.                     
004500*        ---------------------------------------------------------        
004600*        decision log -- one entry per record the caller selects,         
004700*        folds or tests, for the caller's audit log (STA-0229)            
004800*        ---------------------------------------------------------        
004900     05      CMB-LOG-COUNT           PIC S9(04) COMP.                     
005000     05      CMB-LOG-TBL             OCCURS 30 TIMES                      
005100                                      INDEXED BY CMB-LX.                  
005200         10  CMB-LOG-KIND            PIC X(01).                           
005300             88 CMB-LOG-SELECTED             VALUE "S".                   
005400             88 CMB-LOG-FOLDED               VALUE "F".                   
005500             88 CMB-LOG-TESTED               VALUE "T".                   
005600             88 CMB-LOG-STOPPED              VALUE "X".                   
005700         10  CMB-LOG-REC-ID          PIC X(12).                           
005800         10  CMB-LOG-FIRST-YR        PIC S9(04) COMP.                     
005900         10  CMB-LOG-LAST-YR         PIC S9(04) COMP.                     
006000         10  CMB-LOG-SOURCE          PIC X(08).                           
006100         10  CMB-LOG-OFFSET          PIC S9(05)V9999 COMP.                
006200         10  CMB-LOG-OVERLAP-YEARS   PIC S9(04) COMP.                     
006300         10  CMB-LOG-SIGMA           PIC S9(05)V9999 COMP.                
006400         10  CMB-LOG-MID-DIFF        PIC S9(05)V9999 COMP.                
006500         10  CMB-LOG-OUTCOME         PIC X(01).                           
006600             88 CMB-LOG-PASSED               VALUE "P".                   
006700             88 CMB-LOG-FAILED               VALUE "F".                   
006800         10  FILLER                  PIC X(01).                           
006900*        ---------------------------------------------------------        
007000*        one entry per candidate record in the station group              
007100*        ---------------------------------------------------------        
007200     05      CMB-RECORD-TBL          OCCURS 10 TIMES                      
007300                                      INDEXED BY CMB-IX.                  
007400         10  CMB-REC-ID              PIC X(12).                           
007500         10  CMB-REC-ID-R REDEFINES CMB-REC-ID.                           
007600             15 CMB-STATION-ID       PIC X(11).                           
007700             15 CMB-REC-SEQ          PIC X(01).                           
007800         10  CMB-REC-SOURCE          PIC X(08).                           
007900         10  CMB-REC-STATUS          PIC X(01).                           
008000             88 CMB-REC-ACTIVE                VALUE "A".                  
008100             88 CMB-REC-REMOVED               VALUE "R".                  
008200         10  CMB-REC-FIRST-YR        PIC S9(04) COMP.                     
008300         10  CMB-REC-LAST-YR         PIC S9(04) COMP.                     
008400         10  CMB-REC-MONTH-TBL       OCCURS 960 TIMES                     
008500                                      PIC S9(05)V9999 COMP.               
008600         10  CMB-REC-ANNUAL-MEAN     PIC S9(05)V9999 COMP.                
008700         10  CMB-REC-ANNUAL-ANOM     OCCURS 80 TIMES                      
008800                                      PIC S9(05)V9999 COMP.               
008900         10  CMB-REC-ANNUAL-VALID    OCCURS 80 TIMES                      
009000                                      PIC X(01).                          
009100             88 CMB-REC-YEAR-VALID            VALUE "Y".                  
009200         10  FILLER                  PIC X(01).                           
009300*        ---------------------------------------------------------        
009400*        combined record(s) produced for this station                     
009500*        ---------------------------------------------------------        
009600     05      CMB-OUTPUT-TBL          OCCURS 10 TIMES                      
009700                                      INDEXED BY CMB-OX.                  
009800         10  CMB-OUT-REC-ID          PIC X(12).                           
009900         10  CMB-OUT-ID-R REDEFINES CMB-OUT-REC-ID.                       
010000             15 CMB-OUT-STATION-ID   PIC X(11).                           
010100             15 CMB-OUT-REC-SEQ      PIC X(01).                           
010200         10  CMB-OUT-SOURCE          PIC X(08).                           
010300         10  CMB-OUT-FIRST-YR        PIC S9(04) COMP.                     
010400         10  CMB-OUT-LAST-YR         PIC S9(04) COMP.                     
010500         10  CMB-OUT-MONTH-TBL       OCCURS 960 TIMES                     
010600                                      PIC S9(05)V9999 COMP.               
010700         10  CMB-OUT-WEIGHT-TBL      OCCURS 960 TIMES                     
010800                                      PIC S9(05)V9999 COMP.               
010900         10  FILLER                  PIC X(01).                           
011000     05      FILLER                  PIC X(04) VALUE SPACES.              
011100                                                                          
