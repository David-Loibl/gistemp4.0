000100*----------------------------------------------------------------*        
000200* ADJREC0C  -- DISCONTINUITY ADJUSTMENT CONFIGURATION                     
000300*----------------------------------------------------------------*        
000400* Kurzbeschreibung :: one entry per adjusted record, read from            
000500*                     ADJUST-CONFIG by STADRV0O paragraph                 
000600*                     C200-LOAD-ADJUST-CONFIG and applied once            
000700* each                                                                    
000800*                     by STAADJ0M.  "#" comment lines and blank           
000900*                     lines in the config file are skipped by the         
001000*                     caller before this layout is used.                  
001100*----------------------------------------------------------------*        
001200*A.00.00|1991-03-04| rfh | Neuerstellung                                  
001300*A.00.01|1999-01-08| rfh | Y2K -- ADJ-REC-YEAR confirmed 4-digit          
001400*----------------------------------------------------------------*        
001500 01          ADJ-RECORD-LINE.                                             
001600     05      ADJ-REC-ID              PIC X(12).                           
001700     05      ADJ-REC-YEAR            PIC  9(04).                          
001800     05      ADJ-REC-MONTH           PIC  9(02).                          
001900     05      ADJ-REC-SUMMAND         PIC S9(03)V99.                       
002000     05      FILLER                  PIC X(07)       VALUE SPACES.        
002100*----------------------------------------------------------------*        
002200* overlay -- station id / duct suffix split, matching STAREC0C            
002300*----------------------------------------------------------------*        
002400 01          ADJ-RECORD-LINE-R REDEFINES ADJ-RECORD-LINE.                 
002500     05      ADJ-STATION-ID          PIC X(11).                           
002600     05      ADJ-REC-SEQ             PIC X(01).                           
002700     05      FILLER                  PIC X(13).                           
002800*----------------------------------------------------------------*        
002900* NOTE -- the in-memory adjustment table itself (OCCURS                   
003000* K-MAX-ADJ TIMES) is carried in copybook ADJLNK0C (ADJ-LK-TABLE),        
003100* since that is also the LINKAGE passed to STAADJ0M; this member          
003200* supplies only the one-line-at-a-time config layout above.               
003300*----------------------------------------------------------------*        
003400                                                                          
003500                                                                          
