000100*----------------------------------------------------------------*        
000200* STACON0C  -- SHARED CONSTANTS FOR THE STATION-COMBINE SUITE             
000300*----------------------------------------------------------------*        
000400* Kurzbeschreibung :: table sizes and tunable combine parameters          
000500*                     shared by STADRV0O, STACMB0M, STAPCS0M,             
000600*                     STAADJ0M and STASRM0M.                              
000700*----------------------------------------------------------------*        
000800*A.00.00|1991-02-11| rfh | Neuerstellung                                  
000900*A.00.01|1991-03-04| rfh | raised STA-MAX-DUPS 6 to 10 per QA-0091        
001000*A.00.02|1994-11-30| dlk | added STA-MIN-MID-YEARS-DFT                    
001100* (find-quintuples)                                                       
001200*A.00.03|1999-01-08| rfh | Y2K -- STA-MAX-YEARS widened 60 to 80,         
001300*                          century window set for 4-digit REC-YEAR        
001400*----------------------------------------------------------------*        
001500 01          STA-CONSTANTS.                                               
001600*    ---> table-size limits (literal OCCURS counts must match             
001700* these)                                                                  
001800     05      K-MAX-YEARS         PIC S9(04) COMP  VALUE 80.               
001900     05      K-MAX-MONTHS        PIC S9(05) COMP  VALUE 960.              
002000     05      K-MAX-DUPS          PIC S9(04) COMP  VALUE 10.               
002100     05      K-MAX-ADJ           PIC S9(04) COMP  VALUE 500.              
002200*    ---> missing-value sentinel (degrees C, 2 implied decimals)          
002300     05      K-MISSING      PIC S9(05)V9999 COMP VALUE 9999.0000.         
002400     05      K-MISSING-TST  PIC S9(05)V9999 COMP VALUE 9999.0000.         
002500*    ---> source-rank table (BEST-RECORD)                                 
002600     05      K-RANK-MCDW         PIC S9(04) COMP  VALUE 4.                
002700     05      K-RANK-USHCN2       PIC S9(04) COMP  VALUE 3.                
002800     05      K-RANK-SUMOFDAY     PIC S9(04) COMP  VALUE 2.                
002900     05      K-RANK-UNKNOWN      PIC S9(04) COMP  VALUE 1.                
003000*    ---> tunable combine parameters, overridable at B000-VORLAUF         
003100     05      K-MIN-OVERLAP-DFT   PIC S9(04) COMP  VALUE 4.                
003200     05      K-BUCKET-RADIUS-DFT PIC S9(04) COMP  VALUE 10.               
003300     05      K-MIN-MID-YEARS-DFT PIC S9(04) COMP  VALUE 5.                
003400     05      FILLER              PIC X(08)        VALUE SPACES.           
003500                                                                          
