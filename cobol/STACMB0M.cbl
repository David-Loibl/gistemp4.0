000100*----------------------------------------------------------------*        
000200 IDENTIFICATION DIVISION.                                                 
000300                                                                          
000400 PROGRAM-ID. STACMB0M.                                                    
000500                                                                          
000600 AUTHOR.         R F HAUSER.                                              
000700                                                                          
000800 INSTALLATION.   CLIMATE RECORDS UNIT.                                    
000900                                                                          
001000 DATE-WRITTEN.   1991-03-11.                                              
001100                                                                          
001200 DATE-COMPILED.                                                           
001300                                                                          
001400 SECURITY.       UNCLASSIFIED -- INTERNAL USE ONLY.                       
001500                                                                          
001600*****************************************************************         
001700* Letzte Aenderung :: 2012-09-19                                          
001800* Letzte Version   :: A.00.05                                             
001900* Kurzbeschreibung :: COMB-RECORDS (Pass 1) -- waehlt je                  
002000*                     Stationsgruppe den BEST-RECORD, faltet die          
002100*                     uebrigen Records per GET-LONGEST-OVERLAP mit        
002200*                     Offset-Entfernung ein, bis der Ueberlapp zu         
002300*                     kurz wird                                           
002400*----------------------------------------------------------------*        
002500* Vers.  | Datum      | von | Kommentar                                   
002600*--------|------------|-----|-----------------------------------*         
002700*A.00.00|1991-03-11| rfh | Neuerstellung                                  
002800*A.00.01|1991-04-02| rfh | Gleichstand bei GET-LONGEST-OVERLAP            
002900*                          geht an den zuletzt geprueften                 
003000*                          Kandidaten (QA-0088)                           
003100*A.00.02|1994-11-30| dlk | CMB-MIN-OVERLAP aus CMB-LINKAGE statt          
003200*                          hartcodiert 4                                  
003300*A.00.03|1999-01-08| rfh | Y2K -- alle Jahreszaehler auf                  
003400*                          K-MAX-YEARS=80 durchgaengig geprueft           
003500*A.00.04|2007-06-20| mst | CMB-LOG-* Felder fuer Audit-Log                
003600*                          gefuellt (ticket STA-0112)                     
003700*A.00.05|2012-09-19| rfh | alle Inline-Schleifen durch Absatz-            
003800*                          PERFORM ersetzt (QA-0147 -- Anlage             
003900*                          erlaubt keine Inline-Schleifen in              
004000*                          Stapelprogrammen)                              
004100*A.00.06|2016-02-03| mst | BEST-RECORD-Auswahl und jede Faltung           
004200*                          legen jetzt einen eigenen CMB-LOG-TBL          
004300*                          Eintrag an, statt die CMB-LOG-* Felder         
004400*                          zu ueberschreiben (ticket STA-0229)            
004500*A.00.07|2016-02-10| mst | alle PERFORM-Aufrufe auf THRU-Bereiche         
004600*                          (Absatz-00 THRU Absatz-99) umgestellt,         
004700*                          wie im restlichen Modulsatz (ticket            
004800*                          STA-0236 -- Hausnorm fuer                      
004900*                          Stapelprogramme)                               
005000*----------------------------------------------------------------*        
005100*                                                                         
005200* Programmbeschreibung                                                    
005300* --------------------                                                    
005400* Jeder Record der uebergebenen Gruppe (CMB-RECORD-TBL) traegt            
005500* schon seine Jahresmittel/-anomalien (von STADRV0O ueber STASRM0M        
005600* vorberechnet).  Ausgewaehlte/gefaltete Records werden hier per          
005700* CMB-REC-STATUS auf "entfernt" gesetzt; jede entstandene                 
005800* kombinierte Reihe wird als neuer Eintrag in CMB-OUTPUT-TBL              
005900* abgelegt.  Der Zieljahresmittelwert/die Zielanomalien der               
006000* laufenden Durchschnittsreihe werden bei jedem Faltversuch frisch        
006100* ueber STASRM0M (MONTHLY-ANNUAL) ermittelt, da sich die                  
006200* Durchschnittsreihe mit jedem gefalteten Record aendert.                 
006300*                                                                         
006400******************************************************************        
006500                                                                          
006600 ENVIRONMENT DIVISION.                                                    
006700 CONFIGURATION SECTION.                                                   
006800 SPECIAL-NAMES.                                                           
006900     SWITCH-15 IS ANZEIGE-VERSION                                         
007000         ON STATUS IS SHOW-VERSION                                        
007100     CLASS ALPHNUM IS "0123456789"                                        
007200                      "abcdefghijklmnopqrstuvwxyz"                        
007300                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                        
007400                      " .,;-_!".                                          
007500                                                                          
007600 DATA DIVISION.                                                           
007700 WORKING-STORAGE SECTION.                                                 
007800*----------------------------------------------------------------*        
007900* Comp-Felder: Praefix Cn mit n = Anzahl Digits                           
008000*----------------------------------------------------------------*        
008100 01          COMP-FELDER.                                                 
008200     05      C4-IX               PIC S9(04) COMP.                         
008300     05      C4-MO               PIC S9(04) COMP.                         
008400     05      C4-I1               PIC S9(04) COMP.                         
008500     05      C4-ACTIVE-CNT       PIC S9(04) COMP.                         
008600     05      C4-SOLE-IX          PIC S9(04) COMP.                         
008700     05      C4-BEST-IX          PIC S9(04) COMP.                         
008800     05      C4-BEST-RANK        PIC S9(04) COMP.                         
008900     05      C4-LONGEST-IX       PIC S9(04) COMP.                         
009000     05      C4-LONGEST-CNT      PIC S9(04) COMP.                         
009100     05      C4-CAND-IX          PIC S9(04) COMP.                         
009200     05      C4-CAND-OVERLAP     PIC S9(04) COMP.                         
009300     05      C4-BEST-OVERLAP     PIC S9(04) COMP.                         
009400     05      C4-OX               PIC S9(04) COMP.                         
009500     05      C4-REC-RANK         PIC S9(04) COMP.                         
009600     05      C4-YEAR-CNT         PIC S9(04) COMP.                         
009700     05      FILLER              PIC X(04) VALUE SPACES.                  
009800                                                                          
009900*----------------------------------------------------------------*        
010000* Felder mit konstantem Inhalt: Praefix K                                 
010100*----------------------------------------------------------------*        
010200 01          KONSTANTE-FELDER.                                            
010300     05      K-MODUL             PIC X(08) VALUE "STACMB0M".              
010400     05      FILLER              PIC X(08) VALUE SPACES.                  
010500     COPY STACON0C.                                                       
010600                                                                          
010700*----------------------------------------------------------------*        
010800* Conditional-Felder                                                      
010900*----------------------------------------------------------------*        
011000 01          SCHALTER.                                                    
011100     05      GROUP-DONE-SW       PIC X(01) VALUE "N".                     
011200         88  GROUP-DONE                  VALUE "Y".                       
011300     05      FOLDING-DONE-SW     PIC X(01) VALUE "N".                     
011400         88  FOLDING-STOPPED              VALUE "Y".                      
011500     05      RANK-SEEN-SW        PIC X(01) VALUE "N".                     
011600         88  SOME-RANK-OVER-ONE            VALUE "Y".                     
011700     05      FILLER              PIC X(04) VALUE SPACES.                  
011800                                                                          
011900*----------------------------------------------------------------*        
012000* Arbeitsfelder -- laufende Durchschnittsreihe der Faltung                
012100*----------------------------------------------------------------*        
012200 01          WORK-FOLD.                                                   
012300     05      WF-SUMS             OCCURS 960 TIMES                         
012400                                  PIC S9(07)V9999 COMP.                   
012500     05      WF-WGTS             OCCURS 960 TIMES                         
012600                                  PIC S9(04) COMP.                        
012700     05      WF-AVG              OCCURS 960 TIMES                         
012800                                  PIC S9(05)V9999 COMP.                   
012900*        ---------------------------------------------------------        
013000*        dieselben 960 Zellen, nach (Jahr,Monat) adressiert               
013100*        ---------------------------------------------------------        
013200     05      WF-AVG-YR REDEFINES WF-AVG OCCURS 80 TIMES.                  
013300         10  WF-AVG-MO           OCCURS 12 TIMES                          
013400                                  PIC S9(05)V9999 COMP.                   
013500     05      FILLER              PIC X(04) VALUE SPACES.                  
013600                                                                          
013700 01          WORK-DIFF.                                                   
013800     05      WD-SUM-DIFF         PIC S9(07)V9999 COMP.                    
013900     05      WD-CNT-DIFF         PIC S9(04) COMP.                         
014000     05      WD-DIFF             PIC S9(05)V9999 COMP.                    
014100     05      FILLER              PIC X(04) VALUE SPACES.                  
014200                                                                          
014300*----------------------------------------------------------------*        
014400* eigener LINKAGE-Bereich fuer den Aufruf STASRM0M (Zielreihe)            
014500*----------------------------------------------------------------*        
014600     COPY SRMLNK0C.                                                       
014700                                                                          
014800 LINKAGE SECTION.                                                         
014900     COPY CMBLNK0C.                                                       
015000                                                                          
015100 PROCEDURE DIVISION USING CMB-LINKAGE.                                    
015200                                                                          
015300******************************************************************        
015400* Steuerungs-Section                                                      
015500******************************************************************        
015600 A100-STEUERUNG SECTION.                                                  
015700 A100-00.                                                                 
015800     PERFORM B100-00 THRU B100-99                                         
015900     EXIT PROGRAM                                                         
016000     .                                                                    
016100 A100-99.                                                                 
016200     EXIT.                                                                
016300                                                                          
016400******************************************************************        
016500* die Stationsgruppe so lange ausduennen, bis sie leer ist                
016600******************************************************************        
016700 B100-VERARBEITUNG SECTION.                                               
016800 B100-00.                                                                 
016900     MOVE ZERO TO CMB-OUT-COUNT OF CMB-LINKAGE                            
017000     MOVE ZERO TO CMB-LOG-COUNT OF CMB-LINKAGE                            
017100     MOVE "N" TO GROUP-DONE-SW                                            
017200     PERFORM C100-00 THRU C100-99 UNTIL GROUP-DONE                        
017300     .                                                                    
017400 B100-99.                                                                 
017500     EXIT.                                                                
017600                                                                          
017700******************************************************************        
017800* einen Ausgabe-Record erzeugen: Sonderfaelle leer/ein Record,            
017900* sonst BEST-RECORD waehlen und solange falten, bis der Ueberlapp         
018000* zu kurz wird                                                            
018100******************************************************************        
018200 C100-COMBINE-ONE-OUTPUT SECTION.                                         
018300 C100-00.                                                                 
018400     PERFORM C110-00 THRU C110-99                                         
018500     EVALUATE TRUE                                                        
018600         WHEN C4-ACTIVE-CNT = ZERO                                        
018700             SET GROUP-DONE TO TRUE                                       
018800         WHEN C4-ACTIVE-CNT = 1                                           
018900             PERFORM C120-00 THRU C120-99                                 
019000         WHEN OTHER                                                       
019100             PERFORM C200-00 THRU C200-99                                 
019200             PERFORM C230-00 THRU C230-99                                 
019300             MOVE "N" TO FOLDING-DONE-SW                                  
019400             PERFORM C300-00 THRU C300-99                                 
019500                 UNTIL FOLDING-STOPPED                                    
019600             PERFORM C400-00 THRU C400-99                                 
019700     END-EVALUATE                                                         
019800     .                                                                    
019900 C100-99.                                                                 
020000     EXIT.                                                                
020100                                                                          
020200******************************************************************        
020300* noch aktive (nicht gefaltete) Records der Gruppe zaehlen                
020400******************************************************************        
020500 C110-COUNT-ACTIVE SECTION.                                               
020600 C110-00.                                                                 
020700     MOVE ZERO TO C4-ACTIVE-CNT                                           
020800     PERFORM C111-00 THRU C111-99                                         
020900         VARYING C4-IX FROM 1 BY 1                                        
021000         UNTIL C4-IX GREATER CMB-GROUP-COUNT OF CMB-LINKAGE               
021100     .                                                                    
021200 C110-99.                                                                 
021300     EXIT.                                                                
021400                                                                          
021500******************************************************************        
021600* einen Record der Zaehlung hinzunehmen, wenn aktiv                       
021700******************************************************************        
021800 C111-COUNT-ONE SECTION.                                                  
021900 C111-00.                                                                 
022000     IF  CMB-REC-ACTIVE(C4-IX) OF CMB-LINKAGE                             
022100         ADD 1 TO C4-ACTIVE-CNT                                           
022200         MOVE C4-IX TO C4-SOLE-IX                                         
022300     END-IF                                                               
022400     .                                                                    
022500 C111-99.                                                                 
022600     EXIT.                                                                
022700                                                                          
022800******************************************************************        
022900* genau ein Record uebrig -- unveraendert als Ausgabe-Record              
023000* uebernehmen                                                             
023100******************************************************************        
023200 C120-OUTPUT-SOLE-RECORD SECTION.                                         
023300 C120-00.                                                                 
023400     SET CMB-REC-REMOVED(C4-SOLE-IX) OF CMB-LINKAGE TO TRUE               
023500     ADD 1 TO CMB-OUT-COUNT OF CMB-LINKAGE                                
023600     SET CMB-OX OF CMB-LINKAGE TO CMB-OUT-COUNT OF CMB-LINKAGE            
023700     MOVE CMB-REC-ID(C4-SOLE-IX) OF CMB-LINKAGE                           
023800       TO CMB-OUT-REC-ID(CMB-OX) OF CMB-LINKAGE                           
023900     MOVE CMB-REC-SOURCE(C4-SOLE-IX) OF CMB-LINKAGE                       
024000       TO CMB-OUT-SOURCE(CMB-OX) OF CMB-LINKAGE                           
024100     MOVE CMB-BASE-YEAR OF CMB-LINKAGE                                    
024200       TO CMB-OUT-FIRST-YR(CMB-OX) OF CMB-LINKAGE                         
024300     COMPUTE CMB-OUT-LAST-YR(CMB-OX) OF CMB-LINKAGE =                     
024400         CMB-BASE-YEAR OF CMB-LINKAGE                                     
024500             + CMB-SPAN-YEARS OF CMB-LINKAGE - 1                          
024600     PERFORM C121-00 THRU C121-99                                         
024700         VARYING C4-MO FROM 1 BY 1                                        
024800         UNTIL C4-MO GREATER                                              
024900           (CMB-SPAN-YEARS OF CMB-LINKAGE * 12)                           
025000     .                                                                    
025100 C120-99.                                                                 
025200     EXIT.                                                                
025300                                                                          
025400******************************************************************        
025500* ein Monat des einzig verbliebenen Records uebernehmen                   
025600******************************************************************        
025700 C121-COPY-SOLE-MONTH SECTION.                                            
025800 C121-00.                                                                 
025900     MOVE CMB-REC-MONTH-TBL(C4-SOLE-IX, C4-MO) OF CMB-LINKAGE             
026000       TO CMB-OUT-MONTH-TBL(CMB-OX, C4-MO) OF CMB-LINKAGE                 
026100     IF  CMB-REC-MONTH-TBL(C4-SOLE-IX, C4-MO) OF CMB-LINKAGE              
026200             LESS THAN K-MISSING                                          
026300         MOVE 1 TO                                                        
026400             CMB-OUT-WEIGHT-TBL(CMB-OX, C4-MO) OF CMB-LINKAGE             
026500     ELSE                                                                 
026600         MOVE ZERO TO                                                     
026700             CMB-OUT-WEIGHT-TBL(CMB-OX, C4-MO) OF CMB-LINKAGE             
026800     END-IF                                                               
026900     .                                                                    
027000 C121-99.                                                                 
027100     EXIT.                                                                
027200                                                                          
027300******************************************************************        
027400* BEST-RECORD -- Quellrang MCDW=4/USHCN2=3/SUMOFDAY=2/UNKNOWN=1;          
027500* der erste Record, dessen Rang alle bisherigen uebertrifft, wird         
027600* "best"; unter den Records, die den Rang NICHT angehoben haben,          
027700* gewinnt der mit den meisten gueltigen Jahresanomalien                   
027800* ("longest").  Hat irgendein Record Rang > 1, gewinnt "best",            
027900* sonst "longest".                                                        
028000******************************************************************        
028100 C200-SELECT-BEST SECTION.                                                
028200 C200-00.                                                                 
028300     MOVE ZERO TO C4-BEST-IX                                              
028400     MOVE ZERO TO C4-BEST-RANK                                            
028500     MOVE ZERO TO C4-LONGEST-IX                                           
028600     MOVE ZERO TO C4-LONGEST-CNT                                          
028700     MOVE "N" TO RANK-SEEN-SW                                             
028800     PERFORM C210-00 THRU C210-99                                         
028900         VARYING C4-IX FROM 1 BY 1                                        
029000         UNTIL C4-IX GREATER CMB-GROUP-COUNT OF CMB-LINKAGE               
029100     IF  SOME-RANK-OVER-ONE                                               
029200         MOVE C4-BEST-IX TO C4-IX                                         
029300     ELSE                                                                 
029400         MOVE C4-LONGEST-IX TO C4-IX                                      
029500     END-IF                                                               
029600     SET CMB-REC-REMOVED(C4-IX) OF CMB-LINKAGE TO TRUE                    
029700     MOVE C4-IX TO C4-BEST-IX                                             
029800     PERFORM C201-00 THRU C201-99                                         
029900     .                                                                    
030000 C200-99.                                                                 
030100     EXIT.                                                                
030200                                                                          
030300******************************************************************        
030400* BEST-RECORD als eigenen CMB-LOG-TBL Eintrag fuer das Audit-Log          
030500* ablegen (ticket STA-0229 -- bisher ging die Auswahl im Log              
030600* unter, nur das letzte Faltergebnis wurde protokolliert)                 
030700******************************************************************        
030800 C201-LOG-SELECTED SECTION.                                               
030900 C201-00.                                                                 
031000     ADD 1 TO CMB-LOG-COUNT OF CMB-LINKAGE                                
031100     SET CMB-LX OF CMB-LINKAGE TO CMB-LOG-COUNT OF CMB-LINKAGE            
031200     SET CMB-LOG-SELECTED(CMB-LX) OF CMB-LINKAGE TO TRUE                  
031300     MOVE CMB-REC-ID(C4-BEST-IX) OF CMB-LINKAGE                           
031400       TO CMB-LOG-REC-ID(CMB-LX) OF CMB-LINKAGE                           
031500     MOVE CMB-REC-FIRST-YR(C4-BEST-IX) OF CMB-LINKAGE                     
031600       TO CMB-LOG-FIRST-YR(CMB-LX) OF CMB-LINKAGE                         
031700     MOVE CMB-REC-LAST-YR(C4-BEST-IX) OF CMB-LINKAGE                      
031800       TO CMB-LOG-LAST-YR(CMB-LX) OF CMB-LINKAGE                          
031900     MOVE CMB-REC-SOURCE(C4-BEST-IX) OF CMB-LINKAGE                       
032000       TO CMB-LOG-SOURCE(CMB-LX) OF CMB-LINKAGE                           
032100     .                                                                    
032200 C201-99.                                                                 
032300     EXIT.                                                                
032400                                                                          
032500******************************************************************        
032600* einen aktiven Record auf BEST-RECORD/LONGEST-RECORD pruefen             
032700******************************************************************        
032800 C210-SCAN-ONE-FOR-BEST SECTION.                                          
032900 C210-00.                                                                 
033000     IF  CMB-REC-ACTIVE(C4-IX) OF CMB-LINKAGE                             
033100         PERFORM C220-00 THRU C220-99                                     
033200     END-IF                                                               
033300     .                                                                    
033400 C210-99.                                                                 
033500     EXIT.                                                                
033600                                                                          
033700******************************************************************        
033800* Quellrang des laufenden Records C4-IX bestimmen; hebt er den            
033900* bisherigen Hoechstrang an, wird er "best", sonst zaehlt er fuer         
034000* "longest" mit                                                           
034100******************************************************************        
034200 C220-RANK-OF-SOURCE SECTION.                                             
034300 C220-00.                                                                 
034400     EVALUATE CMB-REC-SOURCE(C4-IX) OF CMB-LINKAGE                        
034500         WHEN "MCDW"                                                      
034600             MOVE K-RANK-MCDW TO C4-REC-RANK                              
034700         WHEN "USHCN2"                                                    
034800             MOVE K-RANK-USHCN2 TO C4-REC-RANK                            
034900         WHEN "SUMOFDAY"                                                  
035000             MOVE K-RANK-SUMOFDAY TO C4-REC-RANK                          
035100         WHEN OTHER                                                       
035200             MOVE K-RANK-UNKNOWN TO C4-REC-RANK                           
035300     END-EVALUATE                                                         
035400     IF  C4-REC-RANK GREATER THAN 1                                       
035500         SET SOME-RANK-OVER-ONE TO TRUE                                   
035600     END-IF                                                               
035700     IF  C4-REC-RANK GREATER THAN C4-BEST-RANK                            
035800         MOVE C4-REC-RANK TO C4-BEST-RANK                                 
035900         MOVE C4-IX TO C4-BEST-IX                                         
036000     ELSE                                                                 
036100         PERFORM C221-00 THRU C221-99                                     
036200         IF  C4-YEAR-CNT GREATER THAN C4-LONGEST-CNT                      
036300             MOVE C4-YEAR-CNT TO C4-LONGEST-CNT                           
036400             MOVE C4-IX TO C4-LONGEST-IX                                  
036500         END-IF                                                           
036600     END-IF                                                               
036700     .                                                                    
036800 C220-99.                                                                 
036900     EXIT.                                                                
037000                                                                          
037100******************************************************************        
037200* gueltige Jahresanomalien des laufenden Records C4-IX zaehlen            
037300******************************************************************        
037400 C221-COUNT-VALID-YEARS SECTION.                                          
037500 C221-00.                                                                 
037600     MOVE ZERO TO C4-YEAR-CNT                                             
037700     PERFORM C222-00 THRU C222-99                                         
037800         VARYING C4-I1 FROM 1 BY 1                                        
037900         UNTIL C4-I1 GREATER CMB-SPAN-YEARS OF CMB-LINKAGE                
038000     .                                                                    
038100 C221-99.                                                                 
038200     EXIT.                                                                
038300                                                                          
038400******************************************************************        
038500* ein Jahr auf Gueltigkeit pruefen und mitzaehlen                         
038600******************************************************************        
038700 C222-CHECK-ONE-YEAR SECTION.                                             
038800 C222-00.                                                                 
038900     IF  CMB-REC-YEAR-VALID(C4-IX, C4-I1) OF CMB-LINKAGE                  
039000         ADD 1 TO C4-YEAR-CNT                                             
039100     END-IF                                                               
039200     .                                                                    
039300 C222-99.                                                                 
039400     EXIT.                                                                
039500                                                                          
039600******************************************************************        
039700* Arbeitsarrays aus dem gewaehlten BEST-RECORD aufbauen                   
039800******************************************************************        
039900 C230-INIT-WORK-ARRAYS SECTION.                                           
040000 C230-00.                                                                 
040100     PERFORM C231-00 THRU C231-99                                         
040200         VARYING C4-MO FROM 1 BY 1                                        
040300         UNTIL C4-MO GREATER                                              
040400           (CMB-SPAN-YEARS OF CMB-LINKAGE * 12)                           
040500     .                                                                    
040600 C230-99.                                                                 
040700     EXIT.                                                                
040800                                                                          
040900******************************************************************        
041000* einen Monat des BEST-RECORD in WF-SUMS/WF-WGTS einsetzen                
041100******************************************************************        
041200 C231-INIT-ONE-MONTH SECTION.                                             
041300 C231-00.                                                                 
041400     IF  CMB-REC-MONTH-TBL(C4-BEST-IX, C4-MO) OF CMB-LINKAGE              
041500             LESS THAN K-MISSING                                          
041600         MOVE CMB-REC-MONTH-TBL(C4-BEST-IX, C4-MO) OF CMB-LINKAGE         
041700           TO WF-SUMS(C4-MO)                                              
041800         MOVE 1 TO WF-WGTS(C4-MO)                                         
041900     ELSE                                                                 
042000         MOVE ZERO TO WF-SUMS(C4-MO)                                      
042100         MOVE ZERO TO WF-WGTS(C4-MO)                                      
042200     END-IF                                                               
042300     .                                                                    
042400 C231-99.                                                                 
042500     EXIT.                                                                
042600                                                                          
042700******************************************************************        
042800* GET-LONGEST-OVERLAP -- den verbliebenen aktiven Record mit dem          
042900* laengsten Anomalien-Ueberlapp zur laufenden Durchschnittsreihe          
043000* suchen; wenn der Ueberlapp ausreicht, ihn einfalten, sonst              
043100* die Faltung fuer diesen Ausgabe-Record beenden                          
043200******************************************************************        
043300 C300-FOLD-ONE-CANDIDATE SECTION.                                         
043400 C300-00.                                                                 
043500     PERFORM C310-00 THRU C310-99                                         
043600     PERFORM C320-00 THRU C320-99                                         
043700     MOVE ZERO TO C4-CAND-IX                                              
043800     MOVE ZERO TO C4-BEST-OVERLAP                                         
043900     PERFORM C330-00 THRU C330-99                                         
044000         VARYING C4-IX FROM 1 BY 1                                        
044100         UNTIL C4-IX GREATER CMB-GROUP-COUNT OF CMB-LINKAGE               
044200     IF  C4-CAND-IX = ZERO                                                
044300         OR C4-BEST-OVERLAP LESS THAN                                     
044400             CMB-MIN-OVERLAP OF CMB-LINKAGE                               
044500         PERFORM C301-00 THRU C301-99                                     
044600         SET FOLDING-STOPPED TO TRUE                                      
044700     ELSE                                                                 
044800         PERFORM C302-00 THRU C302-99                                     
044900         SET CMB-REC-REMOVED(C4-CAND-IX) OF CMB-LINKAGE TO TRUE           
045000         PERFORM C340-00 THRU C340-99                                     
045100             VARYING C4-MO FROM 1 BY 1                                    
045200             UNTIL C4-MO GREATER                                          
045300               (CMB-SPAN-YEARS OF CMB-LINKAGE * 12)                       
045400     END-IF                                                               
045500     .                                                                    
045600 C300-99.                                                                 
045700     EXIT.                                                                
045800                                                                          
045900******************************************************************        
046000* Faltungsabbruch (Ueberlapp zu kurz) als eigenen CMB-LOG-TBL             
046100* Eintrag ablegen                                                         
046200******************************************************************        
046300 C301-LOG-STOPPED SECTION.                                                
046400 C301-00.                                                                 
046500     ADD 1 TO CMB-LOG-COUNT OF CMB-LINKAGE                                
046600     SET CMB-LX OF CMB-LINKAGE TO CMB-LOG-COUNT OF CMB-LINKAGE            
046700     SET CMB-LOG-STOPPED(CMB-LX) OF CMB-LINKAGE TO TRUE                   
046800     MOVE C4-BEST-OVERLAP TO                                              
046900         CMB-LOG-OVERLAP-YEARS(CMB-LX) OF CMB-LINKAGE                     
047000     SET CMB-LOG-FAILED(CMB-LX) OF CMB-LINKAGE TO TRUE                    
047100     .                                                                    
047200 C301-99.                                                                 
047300     EXIT.                                                                
047400                                                                          
047500******************************************************************        
047600* eine erfolgreiche Faltung als eigenen CMB-LOG-TBL Eintrag               
047700* ablegen                                                                 
047800******************************************************************        
047900 C302-LOG-FOLDED SECTION.                                                 
048000 C302-00.                                                                 
048100     ADD 1 TO CMB-LOG-COUNT OF CMB-LINKAGE                                
048200     SET CMB-LX OF CMB-LINKAGE TO CMB-LOG-COUNT OF CMB-LINKAGE            
048300     SET CMB-LOG-FOLDED(CMB-LX) OF CMB-LINKAGE TO TRUE                    
048400     MOVE CMB-REC-ID(C4-CAND-IX) OF CMB-LINKAGE                           
048500       TO CMB-LOG-REC-ID(CMB-LX) OF CMB-LINKAGE                           
048600     MOVE CMB-REC-FIRST-YR(C4-CAND-IX) OF CMB-LINKAGE                     
048700       TO CMB-LOG-FIRST-YR(CMB-LX) OF CMB-LINKAGE                         
048800     MOVE CMB-REC-LAST-YR(C4-CAND-IX) OF CMB-LINKAGE                      
048900       TO CMB-LOG-LAST-YR(CMB-LX) OF CMB-LINKAGE                          
049000     MOVE WD-DIFF TO CMB-LOG-OFFSET(CMB-LX) OF CMB-LINKAGE                
049100     MOVE C4-BEST-OVERLAP TO                                              
049200         CMB-LOG-OVERLAP-YEARS(CMB-LX) OF CMB-LINKAGE                     
049300     SET CMB-LOG-PASSED(CMB-LX) OF CMB-LINKAGE TO TRUE                    
049400     .                                                                    
049500 C302-99.                                                                 
049600     EXIT.                                                                
049700                                                                          
049800******************************************************************        
049900* laufende Durchschnittsreihe (AVERAGE von WF-SUMS/WF-WGTS) bilden        
050000******************************************************************        
050100 C310-BUILD-AVERAGE SECTION.                                              
050200 C310-00.                                                                 
050300     PERFORM C311-00 THRU C311-99                                         
050400         VARYING C4-MO FROM 1 BY 1                                        
050500         UNTIL C4-MO GREATER                                              
050600           (CMB-SPAN-YEARS OF CMB-LINKAGE * 12)                           
050700     .                                                                    
050800 C310-99.                                                                 
050900     EXIT.                                                                
051000                                                                          
051100******************************************************************        
051200* einen Monat der Durchschnittsreihe berechnen                            
051300******************************************************************        
051400 C311-AVERAGE-ONE-MONTH SECTION.                                          
051500 C311-00.                                                                 
051600     IF  WF-WGTS(C4-MO) = ZERO                                            
051700         MOVE K-MISSING TO WF-AVG(C4-MO)                                  
051800     ELSE                                                                 
051900         COMPUTE WF-AVG(C4-MO) = WF-SUMS(C4-MO) / WF-WGTS(C4-MO)          
052000     END-IF                                                               
052100     .                                                                    
052200 C311-99.                                                                 
052300     EXIT.                                                                
052400                                                                          
052500******************************************************************        
052600* Jahresmittel/-anomalien der Durchschnittsreihe ueber STASRM0M           
052700* (MONTHLY-ANNUAL) ermitteln                                              
052800******************************************************************        
052900 C320-ANNUAL-OF-AVERAGE SECTION.                                          
053000 C320-00.                                                                 
053100     MOVE "YR" TO SRM-FUNCTION                                            
053200     MOVE CMB-SPAN-YEARS OF CMB-LINKAGE TO SRM-SPAN-YEARS                 
053300     MOVE "N" TO SRM-HAS-REF-PERIOD                                       
053400     PERFORM C321-00 THRU C321-99                                         
053500         VARYING C4-MO FROM 1 BY 1                                        
053600         UNTIL C4-MO GREATER                                              
053700           (CMB-SPAN-YEARS OF CMB-LINKAGE * 12)                           
053800     CALL "STASRM0M" USING SRM-LINKAGE                                    
053900     .                                                                    
054000 C320-99.                                                                 
054100     EXIT.                                                                
054200                                                                          
054300******************************************************************        
054400* einen Monat der Durchschnittsreihe nach SRM-LINKAGE kopieren            
054500******************************************************************        
054600 C321-COPY-ONE-MONTH-TO-SRM SECTION.                                      
054700 C321-00.                                                                 
054800     MOVE WF-AVG(C4-MO) TO SRM-NEW-DATA(C4-MO)                            
054900     .                                                                    
055000 C321-99.                                                                 
055100     EXIT.                                                                
055200                                                                          
055300******************************************************************        
055400* einen aktiven, noch nicht gefalteten Record gegen die Zielreihe         
055500* pruefen; der laengste Ueberlapp gewinnt, bei Gleichstand der            
055600* zuletzt gepruefte Kandidat                                              
055700******************************************************************        
055800 C330-SCAN-ONE-CANDIDATE SECTION.                                         
055900 C330-00.                                                                 
056000     IF  CMB-REC-ACTIVE(C4-IX) OF CMB-LINKAGE                             
056100         PERFORM C331-00 THRU C331-99                                     
056200         IF  WD-CNT-DIFF GREATER THAN ZERO                                
056300             IF  WD-CNT-DIFF NOT LESS THAN C4-BEST-OVERLAP                
056400                 MOVE WD-CNT-DIFF TO C4-BEST-OVERLAP                      
056500                 MOVE C4-IX TO C4-CAND-IX                                 
056600                 COMPUTE WD-DIFF = WD-SUM-DIFF / WD-CNT-DIFF              
056700             END-IF                                                       
056800         END-IF                                                           
056900     END-IF                                                               
057000     .                                                                    
057100 C330-99.                                                                 
057200     EXIT.                                                                
057300                                                                          
057400******************************************************************        
057500* fuer Record C4-IX die gemeinsamen gueltigen Jahre mit der               
057600* Zielreihe zaehlen und die Summe der Differenzen bilden                  
057700******************************************************************        
057800 C331-COUNT-OVERLAP-YEARS SECTION.                                        
057900 C331-00.                                                                 
058000     MOVE ZERO TO WD-CNT-DIFF                                             
058100     MOVE ZERO TO WD-SUM-DIFF                                             
058200     PERFORM C332-00 THRU C332-99                                         
058300         VARYING C4-I1 FROM 1 BY 1                                        
058400         UNTIL C4-I1 GREATER CMB-SPAN-YEARS OF CMB-LINKAGE                
058500     .                                                                    
058600 C331-99.                                                                 
058700     EXIT.                                                                
058800                                                                          
058900******************************************************************        
059000* ein Jahr auf gemeinsame Gueltigkeit mit der Zielreihe pruefen           
059100******************************************************************        
059200 C332-CHECK-ONE-YEAR SECTION.                                             
059300 C332-00.                                                                 
059400     IF  CMB-REC-YEAR-VALID(C4-IX, C4-I1) OF CMB-LINKAGE                  
059500         AND SRM-YEAR-IS-VALID(C4-I1)                                     
059600         ADD 1 TO WD-CNT-DIFF                                             
059700         COMPUTE WD-SUM-DIFF = WD-SUM-DIFF +                              
059800             (CMB-REC-ANNUAL-MEAN(C4-IX) OF CMB-LINKAGE                   
059900              + CMB-REC-ANNUAL-ANOM(C4-IX, C4-I1) OF CMB-LINKAGE)         
060000             - (SRM-ANNUAL-MEAN + SRM-ANNUAL-ANOM(C4-I1))                 
060100     END-IF                                                               
060200     .                                                                    
060300 C332-99.                                                                 
060400     EXIT.                                                                
060500                                                                          
060600******************************************************************        
060700* den Kandidatenrecord (Offset WD-DIFF entfernt) in                       
060800* WF-SUMS/WF-WGTS einfalten                                               
060900******************************************************************        
061000 C340-FOLD-CANDIDATE-IN SECTION.                                          
061100 C340-00.                                                                 
061200     IF  CMB-REC-MONTH-TBL(C4-CAND-IX, C4-MO) OF CMB-LINKAGE              
061300             LESS THAN K-MISSING                                          
061400         ADD CMB-REC-MONTH-TBL(C4-CAND-IX, C4-MO) OF CMB-LINKAGE          
061500             TO WF-SUMS(C4-MO)                                            
061600         SUBTRACT WD-DIFF FROM WF-SUMS(C4-MO)                             
061700         ADD 1 TO WF-WGTS(C4-MO)                                          
061800     END-IF                                                               
061900     .                                                                    
062000 C340-99.                                                                 
062100     EXIT.                                                                
062200                                                                          
062300******************************************************************        
062400* die fertig gefaltete Durchschnittsreihe als Ausgabe-Record              
062500* ablegen                                                                 
062600******************************************************************        
062700 C400-EMIT-COMBINED-RECORD SECTION.                                       
062800 C400-00.                                                                 
062900     PERFORM C310-00 THRU C310-99                                         
063000     ADD 1 TO CMB-OUT-COUNT OF CMB-LINKAGE                                
063100     SET CMB-OX OF CMB-LINKAGE TO CMB-OUT-COUNT OF CMB-LINKAGE            
063200     MOVE CMB-REC-ID(C4-BEST-IX) OF CMB-LINKAGE                           
063300       TO CMB-OUT-REC-ID(CMB-OX) OF CMB-LINKAGE                           
063400     MOVE CMB-REC-SOURCE(C4-BEST-IX) OF CMB-LINKAGE                       
063500       TO CMB-OUT-SOURCE(CMB-OX) OF CMB-LINKAGE                           
063600     MOVE CMB-BASE-YEAR OF CMB-LINKAGE                                    
063700       TO CMB-OUT-FIRST-YR(CMB-OX) OF CMB-LINKAGE                         
063800     COMPUTE CMB-OUT-LAST-YR(CMB-OX) OF CMB-LINKAGE =                     
063900         CMB-BASE-YEAR OF CMB-LINKAGE                                     
064000             + CMB-SPAN-YEARS OF CMB-LINKAGE - 1                          
064100     PERFORM C410-00 THRU C410-99                                         
064200         VARYING C4-MO FROM 1 BY 1                                        
064300         UNTIL C4-MO GREATER                                              
064400           (CMB-SPAN-YEARS OF CMB-LINKAGE * 12)                           
064500     .                                                                    
064600 C400-99.                                                                 
064700     EXIT.                                                                
064800                                                                          
064900******************************************************************        
065000* einen Monat der gefalteten Reihe (Wert und Gewicht) ablegen             
065100******************************************************************        
065200 C410-COPY-ONE-RESULT-MONTH SECTION.                                      
065300 C410-00.                                                                 
065400     MOVE WF-AVG(C4-MO) TO CMB-OUT-MONTH-TBL(CMB-OX, C4-MO)               
065500     MOVE WF-WGTS(C4-MO) TO CMB-OUT-WEIGHT-TBL(CMB-OX, C4-MO)             
065600     .                                                                    
065700 C410-99.                                                                 
065800     EXIT.                                                                
065900                                                                          
066000******************************************************************        
066100* ENDE Source-Programm                                                    
066200******************************************************************        
