000100*----------------------------------------------------------------*        
000200 IDENTIFICATION DIVISION.                                                 
000300                                                                          
000400 PROGRAM-ID. STASRM0M.                                                    
000500                                                                          
000600 AUTHOR.         R F HAUSER.                                              
000700                                                                          
000800 INSTALLATION.   CLIMATE RECORDS UNIT.                                    
000900                                                                          
001000 DATE-WRITTEN.   1991-02-18.                                              
001100                                                                          
001200 DATE-COMPILED.                                                           
001300                                                                          
001400 SECURITY.       UNCLASSIFIED -- INTERNAL USE ONLY.                       
001500                                                                          
001600*****************************************************************         
001700* Letzte Aenderung :: 2011-06-02                                          
001800* Letzte Version   :: A.00.06                                             
001900* Kurzbeschreibung :: SERIES-MATH -- gemeinsames Untermodul fuer          
002000*                     VALID-MEAN, MONTHLY-ANOMALIES,                      
002100*                     MONTHLY-ANNUAL, SERIES-COMBINE, SIGMA und           
002200*                     AVERAGE, ueber SRM-FUNCTION dispatcht               
002300*----------------------------------------------------------------*        
002400* Vers.  | Datum      | von | Kommentar                                   
002500*--------|------------|-----|-----------------------------------*         
002600*A.00.00|1991-02-18| rfh | Neuerstellung (VALID-MEAN, SIGMA)              
002700*A.00.01|1991-03-11| rfh | MONTHLY-ANOMALIES und MONTHLY-ANNUAL           
002800*                          eingebaut (Saison-Algorithmus lt.              
002900* Vorg.)                                                                  
003000*A.00.02|1991-04-02| rfh | SERIES-COMBINE eingebaut (Bias-Entf.)          
003100*A.00.03|1994-11-30| dlk | Referenzperiode fuer MONTHLY-ANOMALIES         
003200*A.00.04|1999-01-08| rfh | Y2K -- SRM-SPAN-YEARS/Tabellen auf             
003300*                          K-MAX-YEARS=80 durchgaengig geprueft           
003400*A.00.05|2004-05-14| dlk | AVERAGE-Funktion (AV) ergaenzt                 
003500*A.00.06|2011-06-02| mst | December-Shift in S135 klargestellt --         
003600*                          Jahr 1 liefert MISSING, letzter Dez.           
003700*                          bleibt ungenutzt (ticket STA-0163)             
003800*A.00.07|2012-09-19| rfh | alle Inline-Schleifen durch Absatz-            
003900*                          PERFORM ersetzt (QA-0147 -- Anlage             
004000*                          erlaubt keine Inline-Schleifen in              
004100*                          Stapelprogrammen)                              
004200*A.00.08|2016-02-10| mst | alle PERFORM-Aufrufe auf THRU-Bereiche         
004300*                          (Absatz-00 THRU Absatz-99) umgestellt,         
004400*                          wie im restlichen Modulsatz (ticket            
004500*                          STA-0236 -- Hausnorm fuer                      
004600*                          Stapelprogramme)                               
004700*----------------------------------------------------------------*        
004800*                                                                         
004900* Programmbeschreibung                                                    
005000* --------------------                                                    
005100* Die Dezember-Verschiebung in MONTHLY-ANNUAL (S130/S135) ist             
005200* Absicht und darf nicht "korrigiert" werden: Dezember gehoert zum        
005300* Winter des FOLGENDEN Jahres, daher wird die Anomalienreihe des          
005400* Dezembers um ein Jahr nach hinten verschoben, bevor die Saison          
005500* DJF gebildet wird.                                                      
005600*                                                                         
005700******************************************************************        
005800                                                                          
005900 ENVIRONMENT DIVISION.                                                    
006000 CONFIGURATION SECTION.                                                   
006100 SPECIAL-NAMES.                                                           
006200     SWITCH-15 IS ANZEIGE-VERSION                                         
006300         ON STATUS IS SHOW-VERSION                                        
006400     CLASS ALPHNUM IS "0123456789"                                        
006500                      "abcdefghijklmnopqrstuvwxyz"                        
006600                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                        
006700                      " .,;-_!".                                          
006800                                                                          
006900 DATA DIVISION.                                                           
007000 WORKING-STORAGE SECTION.                                                 
007100*----------------------------------------------------------------*        
007200* Comp-Felder: Praefix Cn mit n = Anzahl Digits                           
007300*----------------------------------------------------------------*        
007400 01          COMP-FELDER.                                                 
007500     05      C4-YR               PIC S9(04) COMP.                         
007600     05      C4-YR2              PIC S9(04) COMP.                         
007700     05      C4-MO               PIC S9(04) COMP.                         
007800     05      C4-IX               PIC S9(04) COMP.                         
007900     05      C4-CNT              PIC S9(04) COMP.                         
008000     05      C4-RADIUS           PIC S9(04) COMP.                         
008100     05      FILLER              PIC X(04) VALUE SPACES.                  
008200                                                                          
008300*----------------------------------------------------------------*        
008400* Felder mit konstantem Inhalt: Praefix K                                 
008500*----------------------------------------------------------------*        
008600 01          KONSTANTE-FELDER.                                            
008700     05      K-MODUL             PIC X(08) VALUE "STASRM0M".              
008800     05      FILLER              PIC X(08) VALUE SPACES.                  
008900     COPY STACON0C.                                                       
009000                                                                          
009100*----------------------------------------------------------------*        
009200* Arbeitsbereich fuer die Monatsmittel/Anomalien (S120-S137) --           
009300* eigene Kopie, damit MONTHLY-ANNUAL die Eingabe des Aufrufers            
009400* (SRM-NEW-DATA) nicht veraendert                                         
009500*----------------------------------------------------------------*        
009600 01          WORK-ANOMALIEN.                                              
009700     05      WA-MONTHLY-MEAN     OCCURS 12 TIMES                          
009800                                  PIC S9(05)V9999 COMP.                   
009900     05      WA-ANOM-YR          OCCURS 80 TIMES.                         
010000         10  WA-ANOM-MO          OCCURS 12 TIMES                          
010100                                  PIC S9(05)V9999 COMP.                   
010200     05      WA-SUB-SERIES       OCCURS 80 TIMES                          
010300                                  PIC S9(05)V9999 COMP.                   
010400     05      FILLER              PIC X(04) VALUE SPACES.                  
010500                                                                          
010600*----------------------------------------------------------------*        
010700* Arbeitsbereich fuer den Saison-Schritt von MONTHLY-ANNUAL (S130)        
010800*----------------------------------------------------------------*        
010900 01          WORK-SAISON.                                                 
011000     05      WS-DEC-SHIFT        OCCURS 80 TIMES                          
011100                                  PIC S9(05)V9999 COMP.                   
011200     05      WS-SEASON-SCALARS.                                           
011300         10  WS-DJF-MEAN         PIC S9(05)V9999 COMP.                    
011400         10  WS-MAM-MEAN         PIC S9(05)V9999 COMP.                    
011500         10  WS-JJA-MEAN         PIC S9(05)V9999 COMP.                    
011600         10  WS-SON-MEAN         PIC S9(05)V9999 COMP.                    
011700     05      WS-SEASON-TBL REDEFINES WS-SEASON-SCALARS                    
011800                                  OCCURS 4 TIMES                          
011900                                  PIC S9(05)V9999 COMP.                   
012000     05      WS-SEASON-ANOM-YR   OCCURS 80 TIMES.                         
012100         10  WS-SEASON-ANOM-SCALARS.                                      
012200             15 WS-DJF-ANOM      PIC S9(05)V9999 COMP.                    
012300             15 WS-MAM-ANOM      PIC S9(05)V9999 COMP.                    
012400             15 WS-JJA-ANOM      PIC S9(05)V9999 COMP.                    
012500             15 WS-SON-ANOM      PIC S9(05)V9999 COMP.                    
012600         10  WS-SEASON-ANOM-TBL  REDEFINES                                
012700                                  WS-SEASON-ANOM-SCALARS                  
012800                                  OCCURS 4 TIMES                          
012900                                  PIC S9(05)V9999 COMP.                   
013000     05      FILLER              PIC X(04) VALUE SPACES.                  
013100                                                                          
013200*----------------------------------------------------------------*        
013300* generischer VALID-MEAN Baustein (bis zu 4 Werte, Mindestanzahl          
013400* einstellbar) -- von S130/S135/S136/S137 ueber PERFORM genutzt           
013500*----------------------------------------------------------------*        
013600 01          WORK-VALIDMEAN.                                              
013700     05      WV-TABLE            OCCURS 4 TIMES                           
013800                                  PIC S9(05)V9999 COMP.                   
013900     05      WV-N                PIC S9(04) COMP.                         
014000     05      WV-MIN-N            PIC S9(04) COMP.                         
014100     05      WV-SUM              PIC S9(07)V9999 COMP.                    
014200     05      WV-CNT              PIC S9(04) COMP.                         
014300     05      WV-RESULT           PIC S9(05)V9999 COMP.                    
014400     05      WV-OK               PIC X(01).                               
014500         88  WV-IS-VALID                  VALUE "Y".                      
014600     05      FILLER              PIC X(04) VALUE SPACES.                  
014700                                                                          
014800*----------------------------------------------------------------*        
014900* SIGMA -- Zwischensumme fuer den 2. Durchlauf (Varianz)                  
015000*----------------------------------------------------------------*        
015100 01          WORK-SIGMA.                                                  
015200     05      SG-SUM              PIC S9(07)V9999 COMP.                    
015300     05      SG-CNT              PIC S9(04) COMP.                         
015400     05      SG-MEAN             PIC S9(05)V9999 COMP.                    
015500     05      SG-SQSUM            PIC S9(09)V9999 COMP.                    
015600     05      SG-DEV              PIC S9(05)V9999 COMP.                    
015700     05      SG-VARIANZ          PIC S9(09)V9999 COMP.                    
015800     05      SG-WURZEL           PIC S9(05)V9999 COMP.                    
015900     05      SG-ITERATION        PIC S9(04) COMP.                         
016000     05      FILLER              PIC X(04) VALUE SPACES.                  
016100                                                                          
016200*----------------------------------------------------------------*        
016300* SERIES-COMBINE -- Zwischenfelder pro Kalendermonat                      
016400*----------------------------------------------------------------*        
016500 01          WORK-COMBINE.                                                
016600     05      CB-SUM-COMPOSITE    PIC S9(07)V9999 COMP.                    
016700     05      CB-SUM-NEW          PIC S9(07)V9999 COMP.                    
016800     05      CB-COUNT            PIC S9(04) COMP.                         
016900     05      CB-BIAS             PIC S9(05)V9999 COMP.                    
017000     05      CB-TOTAL-WEIGHT     PIC S9(05)V9999 COMP.                    
017100     05      CB-NEW-WEIGHT       PIC S9(05)V9999 COMP.                    
017200     05      FILLER              PIC X(04) VALUE SPACES.                  
017300                                                                          
017400 LINKAGE SECTION.                                                         
017500     COPY SRMLNK0C.                                                       
017600                                                                          
017700 PROCEDURE DIVISION USING SRM-LINKAGE.                                    
017800                                                                          
017900******************************************************************        
018000* Steuerungs-Section -- Dispatch auf SRM-FUNCTION                         
018100******************************************************************        
018200 A100-STEUERUNG SECTION.                                                  
018300 A100-00.                                                                 
018400     MOVE ZERO TO SRM-RETURN-CODE                                         
018500     EVALUATE TRUE                                                        
018600         WHEN SRM-FN-VALID-MEAN     PERFORM S110-00 THRU S110-99          
018700         WHEN SRM-FN-MONTHLY-ANOM   PERFORM S120-00 THRU S120-99          
018800         WHEN SRM-FN-MONTHLY-ANNUAL PERFORM S130-00 THRU S130-99          
018900         WHEN SRM-FN-SERIES-COMBINE PERFORM S140-00 THRU S140-99          
019000         WHEN SRM-FN-SIGMA          PERFORM S150-00 THRU S150-99          
019100         WHEN SRM-FN-AVERAGE        PERFORM S160-00 THRU S160-99          
019200         WHEN OTHER                                                       
019300             DISPLAY "STASRM0M -- UNBEKANNTE SRM-FUNCTION "               
019400                     SRM-FUNCTION                                         
019500             SET SRM-RC-NO-DATA TO TRUE                                   
019600     END-EVALUATE                                                         
019700     EXIT PROGRAM                                                         
019800     .                                                                    
019900 A100-99.                                                                 
020000     EXIT.                                                                
020100                                                                          
020200******************************************************************        
020300* VALID-MEAN(seq,min) -- Mittel der gueltigen Werte von                   
020400* SRM-NEW-DATA(1 .. SRM-SPAN-YEARS); MISSING wenn zu wenige               
020500* gueltige Werte (Mindestzahl SRM-MIN-VALID, Default 1)                   
020600******************************************************************        
020700 S110-VALID-MEAN SECTION.                                                 
020800 S110-00.                                                                 
020900     MOVE ZERO TO WV-SUM                                                  
021000     MOVE ZERO TO WV-CNT                                                  
021100     IF  SRM-MIN-VALID = ZERO                                             
021200         MOVE 1 TO SRM-MIN-VALID                                          
021300     END-IF                                                               
021400     PERFORM S110-10-00 THRU S110-10-99                                   
021500         VARYING C4-IX FROM 1 BY 1                                        
021600         UNTIL C4-IX GREATER SRM-SPAN-YEARS                               
021700     IF  WV-CNT GREATER EQUAL SRM-MIN-VALID                               
021800         AND WV-CNT GREATER ZERO                                          
021900         COMPUTE SRM-RESULT-MEAN ROUNDED = WV-SUM / WV-CNT                
022000     ELSE                                                                 
022100         MOVE K-MISSING TO SRM-RESULT-MEAN                                
022200         SET SRM-RC-NO-DATA TO TRUE                                       
022300     END-IF                                                               
022400     .                                                                    
022500 S110-99.                                                                 
022600     EXIT.                                                                
022700                                                                          
022800******************************************************************        
022900* ein Jahr fuer VALID-MEAN aufsummieren                                   
023000******************************************************************        
023100 S110-10-ACCUM-YEAR SECTION.                                              
023200 S110-10-00.                                                              
023300     IF  SRM-NEW-DATA(C4-IX) LESS THAN K-MISSING                          
023400         ADD SRM-NEW-DATA(C4-IX) TO WV-SUM                                
023500         ADD 1 TO WV-CNT                                                  
023600     END-IF                                                               
023700     .                                                                    
023800 S110-10-99.                                                              
023900     EXIT.                                                                
024000                                                                          
024100******************************************************************        
024200* MONTHLY-ANOMALIES -- Monatsmittel und -anomalien, optional mit          
024300* Referenzperiode; Ergebnis-Anomalien werden in SRM-NEW-DATA              
024400* zurueckgeschrieben, Monatsmittel in SRM-MONTHLY-MEAN                    
024500******************************************************************        
024600 S120-MONTHLY-ANOMALIES SECTION.                                          
024700 S120-00.                                                                 
024800     PERFORM S121-00 THRU S121-99                                         
024900     MOVE WA-MONTHLY-MEAN(1) TO SRM-MONTHLY-MEAN(1)                       
025000     PERFORM S120-10-00 THRU S120-10-99                                   
025100         VARYING C4-MO FROM 1 BY 1 UNTIL C4-MO GREATER 12                 
025200     PERFORM S120-20-00 THRU S120-20-99                                   
025300         VARYING C4-YR FROM 1 BY 1                                        
025400         UNTIL C4-YR GREATER SRM-SPAN-YEARS                               
025500     .                                                                    
025600 S120-99.                                                                 
025700     EXIT.                                                                
025800                                                                          
025900******************************************************************        
026000* ein Monatsmittel in den Aufruferbereich zurueckschreiben                
026100******************************************************************        
026200 S120-10-COPY-MEAN SECTION.                                               
026300 S120-10-00.                                                              
026400     MOVE WA-MONTHLY-MEAN(C4-MO) TO SRM-MONTHLY-MEAN(C4-MO)               
026500     .                                                                    
026600 S120-10-99.                                                              
026700     EXIT.                                                                
026800                                                                          
026900******************************************************************        
027000* ein Jahr der Anomalienreihe in SRM-NEW-DATA zurueckschreiben            
027100******************************************************************        
027200 S120-20-COPY-YEAR SECTION.                                               
027300 S120-20-00.                                                              
027400     PERFORM S120-21-00 THRU S120-21-99                                   
027500         VARYING C4-MO FROM 1 BY 1 UNTIL C4-MO GREATER 12                 
027600     .                                                                    
027700 S120-20-99.                                                              
027800     EXIT.                                                                
027900                                                                          
028000******************************************************************        
028100* ein Monat davon                                                         
028200******************************************************************        
028300 S120-21-COPY-MONTH SECTION.                                              
028400 S120-21-00.                                                              
028500     MOVE WA-ANOM-MO(C4-YR, C4-MO)                                        
028600       TO SRM-NEW-DATA-MO(C4-YR, C4-MO)                                   
028700     .                                                                    
028800 S120-21-99.                                                              
028900     EXIT.                                                                
029000                                                                          
029100******************************************************************        
029200* interner Kern von MONTHLY-ANOMALIES -- fuellt WA-MONTHLY-MEAN           
029300* und WA-ANOM-MO aus SRM-NEW-DATA-MO, OHNE den Aufrufbereich zu           
029400* veraendern (wird auch von S130 MONTHLY-ANNUAL gerufen)                  
029500******************************************************************        
029600 S121-CALC-MONTHLY-ANOM SECTION.                                          
029700 S121-00.                                                                 
029800     PERFORM S121-10-00 THRU S121-10-99                                   
029900         VARYING C4-MO FROM 1 BY 1 UNTIL C4-MO GREATER 12                 
030000     .                                                                    
030100 S121-99.                                                                 
030200     EXIT.                                                                
030300                                                                          
030400******************************************************************        
030500* Monatsmittel/-anomalien fuer einen Kalendermonat (alle Jahre)           
030600******************************************************************        
030700 S121-10-ONE-MONTH SECTION.                                               
030800 S121-10-00.                                                              
030900     PERFORM S121-11-00 THRU S121-11-99                                   
031000         VARYING C4-YR FROM 1 BY 1                                        
031100         UNTIL C4-YR GREATER SRM-SPAN-YEARS                               
031200                                                                          
031300     MOVE ZERO TO WV-SUM                                                  
031400     MOVE ZERO TO WV-CNT                                                  
031500     IF  SRM-REF-PERIOD-GIVEN                                             
031600         PERFORM S121-12-00 THRU S121-12-99                               
031700             VARYING C4-YR FROM SRM-REF-START-YEAR BY 1                   
031800             UNTIL C4-YR GREATER SRM-REF-END-YEAR                         
031900     END-IF                                                               
032000     IF  WV-CNT = ZERO                                                    
032100         PERFORM S121-13-00 THRU S121-13-99                               
032200             VARYING C4-YR FROM 1 BY 1                                    
032300             UNTIL C4-YR GREATER SRM-SPAN-YEARS                           
032400     END-IF                                                               
032500                                                                          
032600     IF  WV-CNT GREATER ZERO                                              
032700         COMPUTE WA-MONTHLY-MEAN(C4-MO) ROUNDED =                         
032800             WV-SUM / WV-CNT                                              
032900     ELSE                                                                 
033000         MOVE K-MISSING TO WA-MONTHLY-MEAN(C4-MO)                         
033100     END-IF                                                               
033200                                                                          
033300     PERFORM S121-14-00 THRU S121-14-99                                   
033400         VARYING C4-YR FROM 1 BY 1                                        
033500         UNTIL C4-YR GREATER SRM-SPAN-YEARS                               
033600     .                                                                    
033700 S121-10-99.                                                              
033800     EXIT.                                                                
033900                                                                          
034000******************************************************************        
034100* WA-SUB-SERIES fuer den laufenden Monat C4-MO aus SRM-NEW-DATA-MO        
034200* kopieren (ein Jahr)                                                     
034300******************************************************************        
034400 S121-11-EXTRACT-SUB-SERIES SECTION.                                      
034500 S121-11-00.                                                              
034600     MOVE SRM-NEW-DATA-MO(C4-YR, C4-MO)                                   
034700       TO WA-SUB-SERIES(C4-YR)                                            
034800     .                                                                    
034900 S121-11-99.                                                              
035000     EXIT.                                                                
035100                                                                          
035200******************************************************************        
035300* ein Jahr der Referenzperiode aufsummieren                               
035400******************************************************************        
035500 S121-12-ACCUM-REF-YEAR SECTION.                                          
035600 S121-12-00.                                                              
035700     IF  WA-SUB-SERIES(C4-YR) LESS THAN K-MISSING                         
035800         ADD WA-SUB-SERIES(C4-YR) TO WV-SUM                               
035900         ADD 1 TO WV-CNT                                                  
036000     END-IF                                                               
036100     .                                                                    
036200 S121-12-99.                                                              
036300     EXIT.                                                                
036400                                                                          
036500******************************************************************        
036600* Ersatz wenn Referenzperiode keine gueltigen Werte lieferte --           
036700* alle Jahre aufsummieren                                                 
036800******************************************************************        
036900 S121-13-ACCUM-ALL-YEAR SECTION.                                          
037000 S121-13-00.                                                              
037100     IF  WA-SUB-SERIES(C4-YR) LESS THAN K-MISSING                         
037200         ADD WA-SUB-SERIES(C4-YR) TO WV-SUM                               
037300         ADD 1 TO WV-CNT                                                  
037400     END-IF                                                               
037500     .                                                                    
037600 S121-13-99.                                                              
037700     EXIT.                                                                
037800                                                                          
037900******************************************************************        
038000* Anomalie eines Jahres fuer den laufenden Monat C4-MO berechnen          
038100******************************************************************        
038200 S121-14-CALC-ANOM-YEAR SECTION.                                          
038300 S121-14-00.                                                              
038400     IF  WA-SUB-SERIES(C4-YR) LESS THAN K-MISSING                         
038500         AND WA-MONTHLY-MEAN(C4-MO) LESS THAN K-MISSING                   
038600         COMPUTE WA-ANOM-MO(C4-YR, C4-MO) =                               
038700             WA-SUB-SERIES(C4-YR) - WA-MONTHLY-MEAN(C4-MO)                
038800     ELSE                                                                 
038900         MOVE K-MISSING TO WA-ANOM-MO(C4-YR, C4-MO)                       
039000     END-IF                                                               
039100     .                                                                    
039200 S121-14-99.                                                              
039300     EXIT.                                                                
039400                                                                          
039500******************************************************************        
039600* MONTHLY-ANNUAL -- Jahresmittel/Jahresanomalien ueber die vier           
039700* Jahreszeiten; dieser Ablauf ist bindend (siehe Programmkopf)            
039800******************************************************************        
039900 S130-MONTHLY-ANNUAL SECTION.                                             
040000 S130-00.                                                                 
040100     MOVE "N" TO SRM-HAS-REF-PERIOD                                       
040200     PERFORM S121-00 THRU S121-99                                         
040300                                                                          
040400**      ---> Schritt 3: Saison-Mittel aus den 12 Monatsmitteln            
040500     MOVE WA-MONTHLY-MEAN(12) TO WV-TABLE(1)                              
040600     MOVE WA-MONTHLY-MEAN(1)  TO WV-TABLE(2)                              
040700     MOVE WA-MONTHLY-MEAN(2)  TO WV-TABLE(3)                              
040800     MOVE 3 TO WV-N                                                       
040900     MOVE 2 TO WV-MIN-N                                                   
041000     PERFORM S105-00 THRU S105-99                                         
041100     MOVE WV-RESULT TO WS-DJF-MEAN                                        
041200                                                                          
041300     MOVE WA-MONTHLY-MEAN(3) TO WV-TABLE(1)                               
041400     MOVE WA-MONTHLY-MEAN(4) TO WV-TABLE(2)                               
041500     MOVE WA-MONTHLY-MEAN(5) TO WV-TABLE(3)                               
041600     MOVE 3 TO WV-N                                                       
041700     MOVE 2 TO WV-MIN-N                                                   
041800     PERFORM S105-00 THRU S105-99                                         
041900     MOVE WV-RESULT TO WS-MAM-MEAN                                        
042000                                                                          
042100     MOVE WA-MONTHLY-MEAN(6) TO WV-TABLE(1)                               
042200     MOVE WA-MONTHLY-MEAN(7) TO WV-TABLE(2)                               
042300     MOVE WA-MONTHLY-MEAN(8) TO WV-TABLE(3)                               
042400     MOVE 3 TO WV-N                                                       
042500     MOVE 2 TO WV-MIN-N                                                   
042600     PERFORM S105-00 THRU S105-99                                         
042700     MOVE WV-RESULT TO WS-JJA-MEAN                                        
042800                                                                          
042900     MOVE WA-MONTHLY-MEAN(9)  TO WV-TABLE(1)                              
043000     MOVE WA-MONTHLY-MEAN(10) TO WV-TABLE(2)                              
043100     MOVE WA-MONTHLY-MEAN(11) TO WV-TABLE(3)                              
043200     MOVE 3 TO WV-N                                                       
043300     MOVE 2 TO WV-MIN-N                                                   
043400     PERFORM S105-00 THRU S105-99                                         
043500     MOVE WV-RESULT TO WS-SON-MEAN                                        
043600                                                                          
043700**      ---> Schritt 4: Dezember-Anomalien ein Jahr nach hinten           
043800**           schieben -- Jahr 1 erhaelt MISSING, letzter Dezember         
043900**           bleibt unbenutzt                                             
044000     MOVE K-MISSING TO WS-DEC-SHIFT(1)                                    
044100     PERFORM S130-10-00 THRU S130-10-99                                   
044200         VARYING C4-YR FROM 2 BY 1                                        
044300         UNTIL C4-YR GREATER SRM-SPAN-YEARS                               
044400                                                                          
044500**      ---> Schritt 5: Saison-Anomalien je Jahr                          
044600     PERFORM S130-20-00 THRU S130-20-99                                   
044700         VARYING C4-YR FROM 1 BY 1                                        
044800         UNTIL C4-YR GREATER SRM-SPAN-YEARS                               
044900                                                                          
045000**      ---> Schritt 6: Jahresmittel und Jahresanomalien aus den          
045100**           vier Saisons (Mindestzahl 3)                                 
045200     MOVE WS-SEASON-TBL(1) TO WV-TABLE(1)                                 
045300     MOVE WS-SEASON-TBL(2) TO WV-TABLE(2)                                 
045400     MOVE WS-SEASON-TBL(3) TO WV-TABLE(3)                                 
045500     MOVE WS-SEASON-TBL(4) TO WV-TABLE(4)                                 
045600     MOVE 4 TO WV-N                                                       
045700     MOVE 3 TO WV-MIN-N                                                   
045800     PERFORM S105-00 THRU S105-99                                         
045900     MOVE WV-RESULT TO SRM-ANNUAL-MEAN                                    
046000                                                                          
046100     PERFORM S130-30-00 THRU S130-30-99                                   
046200         VARYING C4-YR FROM 1 BY 1                                        
046300         UNTIL C4-YR GREATER SRM-SPAN-YEARS                               
046400     .                                                                    
046500 S130-99.                                                                 
046600     EXIT.                                                                
046700                                                                          
046800******************************************************************        
046900* ein Jahr Dezember-Verschiebung                                          
047000******************************************************************        
047100 S130-10-SHIFT-DECEMBER SECTION.                                          
047200 S130-10-00.                                                              
047300     MOVE WA-ANOM-MO(C4-YR - 1, 12) TO WS-DEC-SHIFT(C4-YR)                
047400     .                                                                    
047500 S130-10-99.                                                              
047600     EXIT.                                                                
047700                                                                          
047800******************************************************************        
047900* Saison-Anomalien eines Jahres                                           
048000******************************************************************        
048100 S130-20-SEASON-ANOM-YEAR SECTION.                                        
048200 S130-20-00.                                                              
048300     MOVE WS-DEC-SHIFT(C4-YR)     TO WV-TABLE(1)                          
048400     MOVE WA-ANOM-MO(C4-YR, 1)    TO WV-TABLE(2)                          
048500     MOVE WA-ANOM-MO(C4-YR, 2)    TO WV-TABLE(3)                          
048600     MOVE 3 TO WV-N                                                       
048700     MOVE 2 TO WV-MIN-N                                                   
048800     PERFORM S105-00 THRU S105-99                                         
048900     MOVE WV-RESULT TO WS-DJF-ANOM(C4-YR)                                 
049000                                                                          
049100     MOVE WA-ANOM-MO(C4-YR, 3) TO WV-TABLE(1)                             
049200     MOVE WA-ANOM-MO(C4-YR, 4) TO WV-TABLE(2)                             
049300     MOVE WA-ANOM-MO(C4-YR, 5) TO WV-TABLE(3)                             
049400     MOVE 3 TO WV-N                                                       
049500     MOVE 2 TO WV-MIN-N                                                   
049600     PERFORM S105-00 THRU S105-99                                         
049700     MOVE WV-RESULT TO WS-MAM-ANOM(C4-YR)                                 
049800                                                                          
049900     MOVE WA-ANOM-MO(C4-YR, 6) TO WV-TABLE(1)                             
050000     MOVE WA-ANOM-MO(C4-YR, 7) TO WV-TABLE(2)                             
050100     MOVE WA-ANOM-MO(C4-YR, 8) TO WV-TABLE(3)                             
050200     MOVE 3 TO WV-N                                                       
050300     MOVE 2 TO WV-MIN-N                                                   
050400     PERFORM S105-00 THRU S105-99                                         
050500     MOVE WV-RESULT TO WS-JJA-ANOM(C4-YR)                                 
050600                                                                          
050700     MOVE WA-ANOM-MO(C4-YR, 9)  TO WV-TABLE(1)                            
050800     MOVE WA-ANOM-MO(C4-YR, 10) TO WV-TABLE(2)                            
050900     MOVE WA-ANOM-MO(C4-YR, 11) TO WV-TABLE(3)                            
051000     MOVE 3 TO WV-N                                                       
051100     MOVE 2 TO WV-MIN-N                                                   
051200     PERFORM S105-00 THRU S105-99                                         
051300     MOVE WV-RESULT TO WS-SON-ANOM(C4-YR)                                 
051400     .                                                                    
051500 S130-20-99.                                                              
051600     EXIT.                                                                
051700                                                                          
051800******************************************************************        
051900* Jahresmittel/-anomalie eines Jahres aus den vier Saisons                
052000******************************************************************        
052100 S130-30-ANNUAL-ANOM-YEAR SECTION.                                        
052200 S130-30-00.                                                              
052300     MOVE WS-SEASON-ANOM-TBL(C4-YR, 1) TO WV-TABLE(1)                     
052400     MOVE WS-SEASON-ANOM-TBL(C4-YR, 2) TO WV-TABLE(2)                     
052500     MOVE WS-SEASON-ANOM-TBL(C4-YR, 3) TO WV-TABLE(3)                     
052600     MOVE WS-SEASON-ANOM-TBL(C4-YR, 4) TO WV-TABLE(4)                     
052700     MOVE 4 TO WV-N                                                       
052800     MOVE 3 TO WV-MIN-N                                                   
052900     PERFORM S105-00 THRU S105-99                                         
053000     MOVE WV-RESULT TO SRM-ANNUAL-ANOM(C4-YR)                             
053100     IF  WV-IS-VALID                                                      
053200         SET SRM-YEAR-IS-VALID(C4-YR) TO TRUE                             
053300     ELSE                                                                 
053400         MOVE "N" TO SRM-ANNUAL-VALID(C4-YR)                              
053500     END-IF                                                               
053600     .                                                                    
053700 S130-30-99.                                                              
053800     EXIT.                                                                
053900                                                                          
054000******************************************************************        
054100* generischer VALID-MEAN Baustein -- mittelt WV-TABLE(1 .. WV-N),         
054200* MISSING wenn weniger als WV-MIN-N Werte gueltig sind                    
054300******************************************************************        
054400 S105-VALIDMEAN-UTIL SECTION.                                             
054500 S105-00.                                                                 
054600     MOVE ZERO TO WV-SUM                                                  
054700     MOVE ZERO TO WV-CNT                                                  
054800     PERFORM S105-10-00 THRU S105-10-99                                   
054900         VARYING C4-IX FROM 1 BY 1 UNTIL C4-IX GREATER WV-N               
055000     IF  WV-CNT GREATER EQUAL WV-MIN-N AND WV-CNT GREATER ZERO            
055100         COMPUTE WV-RESULT ROUNDED = WV-SUM / WV-CNT                      
055200         MOVE "Y" TO WV-OK                                                
055300     ELSE                                                                 
055400         MOVE K-MISSING TO WV-RESULT                                      
055500         MOVE "N" TO WV-OK                                                
055600     END-IF                                                               
055700     .                                                                    
055800 S105-99.                                                                 
055900     EXIT.                                                                
056000                                                                          
056100******************************************************************        
056200* ein Element von WV-TABLE aufsummieren                                   
056300******************************************************************        
056400 S105-10-ACCUM SECTION.                                                   
056500 S105-10-00.                                                              
056600     IF  WV-TABLE(C4-IX) LESS THAN K-MISSING                              
056700         ADD WV-TABLE(C4-IX) TO WV-SUM                                    
056800         ADD 1 TO WV-CNT                                                  
056900     END-IF                                                               
057000     .                                                                    
057100 S105-10-99.                                                              
057200     EXIT.                                                                
057300                                                                          
057400******************************************************************        
057500* SERIES-COMBINE -- gewichtete Monat-fuer-Monat Zusammenfuehrung          
057600* mit Bias-Entfernung; SRM-COMPOSITE-DATA/-WEIGHT werden an Ort           
057700* und Stelle fortgeschrieben                                              
057800******************************************************************        
057900 S140-SERIES-COMBINE SECTION.                                             
058000 S140-00.                                                                 
058100     PERFORM S141-00 THRU S141-99                                         
058200         VARYING C4-MO FROM 1 BY 1 UNTIL C4-MO GREATER 12                 
058300     .                                                                    
058400 S140-99.                                                                 
058500     EXIT.                                                                
058600                                                                          
058700******************************************************************        
058800* ein Kalendermonat fuer SERIES-COMBINE                                   
058900******************************************************************        
059000 S141-COMBINE-ONE-MONTH SECTION.                                          
059100 S141-00.                                                                 
059200     MOVE ZERO TO CB-SUM-COMPOSITE                                        
059300     MOVE ZERO TO CB-SUM-NEW                                              
059400     MOVE ZERO TO CB-COUNT                                                
059500     PERFORM S141-10-00 THRU S141-10-99                                   
059600         VARYING C4-YR FROM 1 BY 1                                        
059700         UNTIL C4-YR GREATER SRM-SPAN-YEARS                               
059800     IF  CB-COUNT LESS THAN SRM-MIN-OVERLAP                               
059900         MOVE CB-COUNT TO SRM-MONTH-COMBINED-CNT(C4-MO)                   
060000         GO TO S141-99                                                    
060100     END-IF                                                               
060200                                                                          
060300     MOVE ZERO TO CB-SUM-COMPOSITE                                        
060400     MOVE ZERO TO CB-SUM-NEW                                              
060500     PERFORM S141-20-00 THRU S141-20-99                                   
060600         VARYING C4-YR FROM 1 BY 1                                        
060700         UNTIL C4-YR GREATER SRM-SPAN-YEARS                               
060800     COMPUTE CB-BIAS ROUNDED =                                            
060900         (CB-SUM-COMPOSITE - CB-SUM-NEW) / CB-COUNT                       
061000                                                                          
061100     PERFORM S141-30-00 THRU S141-30-99                                   
061200         VARYING C4-YR FROM 1 BY 1                                        
061300         UNTIL C4-YR GREATER SRM-SPAN-YEARS                               
061400                                                                          
061500     MOVE CB-COUNT TO SRM-MONTH-COMBINED-CNT(C4-MO)                       
061600     .                                                                    
061700 S141-99.                                                                 
061800     EXIT.                                                                
061900                                                                          
062000******************************************************************        
062100* ein Jahr auf Ueberlappung pruefen                                       
062200******************************************************************        
062300 S141-10-COUNT-OVERLAP SECTION.                                           
062400 S141-10-00.                                                              
062500     IF  SRM-COMPOSITE-DATA-MO(C4-YR, C4-MO)                              
062600             OF SRM-COMPOSITE-DATA-YR LESS THAN K-MISSING                 
062700         AND SRM-NEW-DATA-MO(C4-YR, C4-MO) LESS THAN K-MISSING            
062800         ADD 1 TO CB-COUNT                                                
062900     END-IF                                                               
063000     .                                                                    
063100 S141-10-99.                                                              
063200     EXIT.                                                                
063300                                                                          
063400******************************************************************        
063500* ein Jahr zur Bias-Summe beitragen                                       
063600******************************************************************        
063700 S141-20-SUM-OVERLAP SECTION.                                             
063800 S141-20-00.                                                              
063900     IF  SRM-COMPOSITE-DATA-MO(C4-YR, C4-MO)                              
064000             OF SRM-COMPOSITE-DATA-YR LESS THAN K-MISSING                 
064100         AND SRM-NEW-DATA-MO(C4-YR, C4-MO) LESS THAN K-MISSING            
064200         ADD SRM-COMPOSITE-DATA-MO(C4-YR, C4-MO)                          
064300               OF SRM-COMPOSITE-DATA-YR                                   
064400               TO CB-SUM-COMPOSITE                                        
064500         ADD SRM-NEW-DATA-MO(C4-YR, C4-MO) TO CB-SUM-NEW                  
064600     END-IF                                                               
064700     .                                                                    
064800 S141-20-99.                                                              
064900     EXIT.                                                                
065000                                                                          
065100******************************************************************        
065200* ein Jahr gewichtet zusammenfuehren                                      
065300******************************************************************        
065400 S141-30-MERGE-YEAR SECTION.                                              
065500 S141-30-00.                                                              
065600     IF  SRM-NEW-DATA-MO(C4-YR, C4-MO) LESS THAN K-MISSING                
065700         IF  SRM-NEW-WEIGHT-CONSTANT                                      
065800             MOVE SRM-NEW-WEIGHT-CONST TO CB-NEW-WEIGHT                   
065900         ELSE                                                             
066000             MOVE SRM-NEW-WEIGHT-MO(C4-YR, C4-MO)                         
066100                 TO CB-NEW-WEIGHT                                         
066200         END-IF                                                           
066300         COMPUTE CB-TOTAL-WEIGHT =                                        
066400             SRM-COMPOSITE-WEIGHT-MO(C4-YR, C4-MO)                        
066500                 OF SRM-COMPOSITE-WEIGHT-YR + CB-NEW-WEIGHT               
066600         IF  CB-TOTAL-WEIGHT GREATER ZERO                                 
066700             COMPUTE SRM-COMPOSITE-DATA-MO(C4-YR, C4-MO)                  
066800                         OF SRM-COMPOSITE-DATA-YR ROUNDED =               
066900                 (SRM-COMPOSITE-WEIGHT-MO(C4-YR, C4-MO)                   
067000                     OF SRM-COMPOSITE-WEIGHT-YR                           
067100                 * SRM-COMPOSITE-DATA-MO(C4-YR, C4-MO)                    
067200                     OF SRM-COMPOSITE-DATA-YR                             
067300                 + CB-NEW-WEIGHT                                          
067400                 * (SRM-NEW-DATA-MO(C4-YR, C4-MO) + CB-BIAS))             
067500                 / CB-TOTAL-WEIGHT                                        
067600         END-IF                                                           
067700         MOVE CB-TOTAL-WEIGHT                                             
067800           TO SRM-COMPOSITE-WEIGHT-MO(C4-YR, C4-MO)                       
067900                   OF SRM-COMPOSITE-WEIGHT-YR                             
068000     END-IF                                                               
068100     .                                                                    
068200 S141-30-99.                                                              
068300     EXIT.                                                                
068400                                                                          
068500******************************************************************        
068600* SIGMA -- Populations-Standardabweichung der gueltigen Werte von         
068700* SRM-NEW-DATA(1 .. SRM-SPAN-YEARS)                                       
068800******************************************************************        
068900 S150-SIGMA SECTION.                                                      
069000 S150-00.                                                                 
069100     MOVE ZERO TO SG-SUM                                                  
069200     MOVE ZERO TO SG-CNT                                                  
069300     PERFORM S150-10-00 THRU S150-10-99                                   
069400         VARYING C4-IX FROM 1 BY 1                                        
069500         UNTIL C4-IX GREATER SRM-SPAN-YEARS                               
069600     IF  SG-CNT = ZERO                                                    
069700         MOVE K-MISSING TO SRM-RESULT-SIGMA                               
069800         SET SRM-RC-NO-DATA TO TRUE                                       
069900         GO TO S150-99                                                    
070000     END-IF                                                               
070100     COMPUTE SG-MEAN ROUNDED = SG-SUM / SG-CNT                            
070200                                                                          
070300     MOVE ZERO TO SG-SQSUM                                                
070400     PERFORM S150-20-00 THRU S150-20-99                                   
070500         VARYING C4-IX FROM 1 BY 1                                        
070600         UNTIL C4-IX GREATER SRM-SPAN-YEARS                               
070700     COMPUTE SG-VARIANZ ROUNDED = SG-SQSUM / SG-CNT                       
070800     PERFORM S151-00 THRU S151-99                                         
070900     MOVE SG-WURZEL TO SRM-RESULT-SIGMA                                   
071000     .                                                                    
071100 S150-99.                                                                 
071200     EXIT.                                                                
071300                                                                          
071400******************************************************************        
071500* ein Jahr zur Summe aufsummieren                                         
071600******************************************************************        
071700 S150-10-SUM-VALID SECTION.                                               
071800 S150-10-00.                                                              
071900     IF  SRM-NEW-DATA(C4-IX) LESS THAN K-MISSING                          
072000         ADD SRM-NEW-DATA(C4-IX) TO SG-SUM                                
072100         ADD 1 TO SG-CNT                                                  
072200     END-IF                                                               
072300     .                                                                    
072400 S150-10-99.                                                              
072500     EXIT.                                                                
072600                                                                          
072700******************************************************************        
072800* ein Jahr zur Quadratsumme der Abweichungen aufsummieren                 
072900******************************************************************        
073000 S150-20-SUM-SQDEV SECTION.                                               
073100 S150-20-00.                                                              
073200     IF  SRM-NEW-DATA(C4-IX) LESS THAN K-MISSING                          
073300         COMPUTE SG-DEV = SRM-NEW-DATA(C4-IX) - SG-MEAN                   
073400         COMPUTE SG-SQSUM = SG-SQSUM + (SG-DEV * SG-DEV)                  
073500     END-IF                                                               
073600     .                                                                    
073700 S150-20-99.                                                              
073800     EXIT.                                                                
073900                                                                          
074000******************************************************************        
074100* S151-WURZEL-ZIEHEN -- Quadratwurzel von SG-VARIANZ nach dem             
074200* Heron-Verfahren (Newton-Iteration); kein FUNCTION-Aufruf, da            
074300* auf dieser Anlage fuer Stapelprogramme nicht freigegeben                
074400******************************************************************        
074500 S151-WURZEL-ZIEHEN SECTION.                                              
074600 S151-00.                                                                 
074700     IF  SG-VARIANZ LESS EQUAL ZERO                                       
074800         MOVE ZERO TO SG-WURZEL                                           
074900         GO TO S151-99                                                    
075000     END-IF                                                               
075100     MOVE SG-VARIANZ TO SG-WURZEL                                         
075200     PERFORM S151-10-00 THRU S151-10-99                                   
075300         VARYING SG-ITERATION FROM 1 BY 1                                 
075400         UNTIL SG-ITERATION GREATER 20                                    
075500     .                                                                    
075600 S151-99.                                                                 
075700     EXIT.                                                                
075800                                                                          
075900******************************************************************        
076000* ein Iterationsschritt des Heron-Verfahrens                              
076100******************************************************************        
076200 S151-10-EIN-SCHRITT SECTION.                                             
076300 S151-10-00.                                                              
076400     COMPUTE SG-WURZEL ROUNDED =                                          
076500         (SG-WURZEL + (SG-VARIANZ / SG-WURZEL)) / 2                       
076600     .                                                                    
076700 S151-10-99.                                                              
076800     EXIT.                                                                
076900                                                                          
077000******************************************************************        
077100* AVERAGE -- elementweise SRM-COMPOSITE-DATA / SRM-COMPOSITE-             
077200* WEIGHT; MISSING wo das Gewicht Null ist; Ergebnis ersetzt               
077300* SRM-COMPOSITE-DATA an Ort und Stelle                                    
077400******************************************************************        
077500 S160-AVERAGE SECTION.                                                    
077600 S160-00.                                                                 
077700     PERFORM S160-10-00 THRU S160-10-99                                   
077800         VARYING C4-IX FROM 1 BY 1                                        
077900         UNTIL C4-IX GREATER (SRM-SPAN-YEARS * 12)                        
078000     .                                                                    
078100 S160-99.                                                                 
078200     EXIT.                                                                
078300                                                                          
078400******************************************************************        
078500* ein Element mitteln                                                     
078600******************************************************************        
078700 S160-10-AVERAGE-ONE SECTION.                                             
078800 S160-10-00.                                                              
078900     IF  SRM-COMPOSITE-WEIGHT(C4-IX) GREATER ZERO                         
079000         COMPUTE SRM-COMPOSITE-DATA(C4-IX) ROUNDED =                      
079100             SRM-COMPOSITE-DATA(C4-IX)                                    
079200                 / SRM-COMPOSITE-WEIGHT(C4-IX)                            
079300     ELSE                                                                 
079400         MOVE K-MISSING TO SRM-COMPOSITE-DATA(C4-IX)                      
079500     END-IF                                                               
079600     .                                                                    
079700 S160-10-99.                                                              
079800     EXIT.                                                                
079900                                                                          
080000******************************************************************        
080100* ENDE Source-Programm                                                    
080200******************************************************************        
