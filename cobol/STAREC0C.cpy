000100*----------------------------------------------------------------*        
000200* STAREC0C  -- STATION TEMPERATURE RECORD, ONE LINE PER                   
000300* RECORD-YEAR                                                             
000400*----------------------------------------------------------------*        
000500* Kurzbeschreibung :: fixed layout shared by STATION-IN and               
000600*                     STATION-OUT.  First 11 characters of the            
000700*                     record id are the station id; duplicate             
000800*                     records for one station carry the 12th              
000900*                     character as a distinguishing suffix and are        
001000*                     held contiguous, ascending by year, in the          
001100*                     sorted input file.                                  
001200*----------------------------------------------------------------*        
001300*A.00.00|1991-02-11| rfh | Neuerstellung                                  
001400*A.00.01|1993-07-19| jwc | widened REC-SOURCE 6 to 8                      
001500* (SUMOFDAY/UNKNOWN)                                                      
001600*A.00.02|1999-01-08| rfh | Y2K -- REC-YEAR confirmed 4-digit, no          
001700*                          change to picture, comment only                
001800*----------------------------------------------------------------*        
001900 01          STA-RECORD-LINE.                                             
002000*        ---------------------------------------------------------        
002100*        record identifier -- first 11 chars = station id                 
002200*        ---------------------------------------------------------        
002300     05      STA-REC-ID              PIC X(12).                           
002400*        ---------------------------------------------------------        
002500*        data-source code -- MCDW / USHCN2 / SUMOFDAY / UNKNOWN           
002600*        ---------------------------------------------------------        
002700     05      STA-REC-SOURCE          PIC X(08).                           
002800*        ---------------------------------------------------------        
002900*        calendar year of this record-line                                
003000*        ---------------------------------------------------------        
003100     05      STA-REC-YEAR            PIC  9(04).                          
003200*        ---------------------------------------------------------        
003300*        monthly mean temperature, deg C, 2 decimals, JAN thru            
003400* DEC;                                                                    
003500*        9999.00 and above is the MISSING sentinel                        
003600*        ---------------------------------------------------------        
003700     05      STA-REC-MONTH           OCCURS 12 TIMES                      
003800                                      PIC S9(04)V99.                      
003900     05      FILLER                  PIC X(04)       VALUE SPACES.        
004000*----------------------------------------------------------------*        
004100* overlay -- split the record id into station id and duct/source          
004200* suffix without disturbing the base layout (used by the group-           
004300* break test in STADRV0O and by both combiner modules)                    
004400*----------------------------------------------------------------*        
004500 01          STA-RECORD-LINE-R REDEFINES STA-RECORD-LINE.                 
004600     05      STA-STATION-ID          PIC X(11).                           
004700     05      STA-REC-SEQ             PIC X(01).                           
004800     05      FILLER                  PIC X(08).                           
004900     05      FILLER                  PIC X(04).                           
005000     05      FILLER                  PIC X(76).                           
005100                                                                          
