000100*----------------------------------------------------------------*        
000200* SRMLNK0C  -- LINKAGE AREA FOR  CALL "STASRM0M"  (SERIES-MATH)           
000300*----------------------------------------------------------------*        
000400* Kurzbeschreibung :: one shared parameter area for all six               
000500*                     SERIES-MATH functions.  Caller sets                 
000600*                     SRM-FUNCTION and the fields that function           
000700*                     needs; unused fields are ignored by                 
000800* STASRM0M.                                                               
000900*                     All temperatures / means / anomalies carried        
001000*                     here at 4 decimals per the BUSINESS RULES           
001100*                     precision requirement; rounding to 2                
001200* decimals                                                                
001300*                     happens only when a datum is moved back to a        
001400*                     STA-RECORD-LINE for output.                         
001500*----------------------------------------------------------------*        
001600*A.00.00|1991-02-18| rfh | Neuerstellung                                  
001700*A.00.01|1991-04-02| rfh | added SRM-MONTH-COMBINED-COUNT for the         
001800*                          SERIES-COMBINE per-month count return          
001900*A.00.02|1994-11-30| dlk | added SRM-REF-PERIOD fields                    
002000*A.00.03|1999-01-08| rfh | Y2K -- SRM-REF-START/END-YEAR confirmed        
002100*                          4-digit, widened SRM-SPAN-YEARS tables         
002200* to                                                                      
002300*                          match STACON0C K-MAX-YEARS=80                  
002400*----------------------------------------------------------------*        
002500 01          SRM-LINKAGE.                                                 
002600*        ---------------------------------------------------------        
002700*        function dispatch code                                           
002800*        ---------------------------------------------------------        
002900     05      SRM-FUNCTION            PIC X(02).                           
003000         88  SRM-FN-VALID-MEAN               VALUE "VM".                  
003100         88  SRM-FN-MONTHLY-ANOM             VALUE "MA".                  
003200         88  SRM-FN-MONTHLY-ANNUAL           VALUE "YR".                  
003300         88  SRM-FN-SERIES-COMBINE           VALUE "SC".                  
003400         88  SRM-FN-SIGMA                    VALUE "SD".                  
003500         88  SRM-FN-AVERAGE                  VALUE "AV".                  
003600     05      SRM-RETURN-CODE         PIC S9(04) COMP.                     
003700         88  SRM-RC-OK                       VALUE ZERO.                  
003800         88  SRM-RC-NO-DATA                  VALUE 1.                     
003900*        ---------------------------------------------------------        
004000*        common scalars                                                   
004100*        ---------------------------------------------------------        
004200     05      SRM-SPAN-YEARS          PIC S9(04) COMP.                     
004300     05      SRM-BASE-YEAR           PIC S9(04) COMP.                     
004400     05      SRM-MIN-VALID           PIC S9(04) COMP.                     
004500     05      SRM-MIN-OVERLAP         PIC S9(04) COMP.                     
004600     05      SRM-HAS-REF-PERIOD      PIC X(01).                           
004700         88  SRM-REF-PERIOD-GIVEN            VALUE "Y".                   
004800     05      SRM-REF-START-YEAR      PIC S9(04) COMP.                     
004900     05      SRM-REF-END-YEAR        PIC S9(04) COMP.                     
005000     05      SRM-WEIGHT-IS-CONST     PIC X(01).                           
005100         88  SRM-NEW-WEIGHT-CONSTANT         VALUE "Y".                   
005200     05      SRM-NEW-WEIGHT-CONST    PIC S9(05)V9999 COMP.                
005300*        ---------------------------------------------------------        
005400*        results -- scalar                                                
005500*        ---------------------------------------------------------        
005600     05      SRM-RESULT-MEAN         PIC S9(05)V9999 COMP.                
005700     05      SRM-RESULT-SIGMA        PIC S9(05)V9999 COMP.                
005800     05      SRM-MONTH-COMBINED-CNT  OCCURS 12 TIMES                      
005900                                      PIC S9(04) COMP.                    
006000*        ---------------------------------------------------------        
006100*        month-level series (composite/new, VALID-MEAN input,             
006200* etc.)                                                                   
006300*        ---------------------------------------------------------        
006400     05      SRM-COMPOSITE-DATA      OCCURS 960 TIMES                     
006500                                      PIC S9(05)V9999 COMP.               
006600     05      SRM-COMPOSITE-WEIGHT    OCCURS 960 TIMES                     
006700                                      PIC S9(05)V9999 COMP.               
006800     05      SRM-NEW-DATA            OCCURS 960 TIMES                     
006900                                      PIC S9(05)V9999 COMP.               
007000*        ---------------------------------------------------------        
007100*        same 960 cells, addressed (year,month) -- saves the              
007200*        (year-1)*12+month arithmetic in the season/combine               
007300*        paragraphs                                                       
007400*        ---------------------------------------------------------        
007500     05      SRM-COMPOSITE-DATA-YR   REDEFINES                            
007600                                      SRM-COMPOSITE-DATA                  
007700                                      OCCURS 80 TIMES.                    
007800         10  SRM-COMPOSITE-DATA-MO   OCCURS 12 TIMES                      
007900                                      PIC S9(05)V9999 COMP.               
008000     05      SRM-COMPOSITE-WEIGHT-YR REDEFINES                            
008100                                      SRM-COMPOSITE-WEIGHT                
008200                                      OCCURS 80 TIMES.                    
008300         10  SRM-COMPOSITE-WEIGHT-MO OCCURS 12 TIMES                      
008400                                      PIC S9(05)V9999 COMP.               
008500     05      SRM-NEW-DATA-YR REDEFINES SRM-NEW-DATA                       
008600                                      OCCURS 80 TIMES.                    
008700         10  SRM-NEW-DATA-MO         OCCURS 12 TIMES                      
008800                                      PIC S9(05)V9999 COMP.               
008900     05      SRM-NEW-WEIGHT          OCCURS 960 TIMES                     
009000                                      PIC S9(05)V9999 COMP.               
009100     05      SRM-NEW-WEIGHT-YR REDEFINES SRM-NEW-WEIGHT                   
009200                                      OCCURS 80 TIMES.                    
009300         10  SRM-NEW-WEIGHT-MO       OCCURS 12 TIMES                      
009400                                      PIC S9(05)V9999 COMP.               
009500*        ---------------------------------------------------------        
009600*        annual-level results (MONTHLY-ANNUAL / SIGMA input)              
009700*        ---------------------------------------------------------        
009800     05      SRM-ANNUAL-MEAN         PIC S9(05)V9999 COMP.                
009900     05      SRM-ANNUAL-ANOM         OCCURS 80 TIMES                      
010000                                      PIC S9(05)V9999 COMP.               
010100     05      SRM-ANNUAL-VALID        OCCURS 80 TIMES                      
010200                                      PIC X(01).                          
010300         88  SRM-YEAR-IS-VALID               VALUE "Y".                   
010400*        ---------------------------------------------------------        
010500*        monthly means/anomalies returned by MONTHLY-ANOM / used          
010600*        internally by MONTHLY-ANNUAL                                     
010700*        ---------------------------------------------------------        
010800     05      SRM-MONTHLY-MEAN        OCCURS 12 TIMES                      
010900                                      PIC S9(05)V9999 COMP.               
011000     05      FILLER                  PIC X(20)       VALUE SPACES.        
011100                                                                          
011200                                                                          
011300                                                                          
011400                                                                          
011500                                                                          
