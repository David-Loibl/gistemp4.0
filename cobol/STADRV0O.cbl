000100*----------------------------------------------------------------*        
000200 IDENTIFICATION DIVISION.                                                 
000300                                                                          
000400 PROGRAM-ID. STADRV0O.                                                    
000500                                                                          
000600 AUTHOR.         R F HAUSER.                                              
000700                                                                          
000800 INSTALLATION.   CLIMATE RECORDS UNIT.                                    
000900                                                                          
001000 DATE-WRITTEN.   1991-02-11.                                              
001100                                                                          
001200 DATE-COMPILED.                                                           
001300                                                                          
001400 SECURITY.       UNCLASSIFIED -- INTERNAL USE ONLY.                       
001500                                                                          
001600*****************************************************************         
001700* Letzte Aenderung :: 2013-09-30                                          
001800* Letzte Version   :: A.00.08                                             
001900* Kurzbeschreibung :: Batch-Treiber fuer die Stationskombination          
002000*                     (STATION-IN sortiert -> STATION-OUT), ruft          
002100*                     STACMB0M, STAADJ0M, STASRM0M und STAPCS0M           
002200*----------------------------------------------------------------*        
002300* Vers.  | Datum      | von | Kommentar                                   
002400*--------|------------|-----|-----------------------------------*         
002500*A.00.00|1991-02-11| rfh | Neuerstellung                                  
002600*A.00.01|1991-03-04| rfh | Aufruf STAADJ0M eingebaut (QA-0091)            
002700*A.00.02|1991-04-02| rfh | CMB-LOG-* Felder fuer Audit-Log                
002800*A.00.03|1994-11-30| dlk | CMB-MIN-MID-YEARS jetzt aus                    
002900*                          K-MIN-MID-YEARS-DFT (STACON0C) statt           
003000*                          hartcodiert                                    
003100*A.00.04|1998-02-19| jwc | vorlaeufiger Y2K-Test, Century-Fenster         
003200*                          auf K-MAX-YEARS=80 geprueft                    
003300*A.00.05|1999-01-08| rfh | Y2K -- REC-YEAR/ADJ-YEAR durchgaengig          
003400*                          4-stellig, B090-ENDE Zaehler auf COMP          
003500*A.00.07|2013-09-30| mst | AUDIT-LOG Zeilen fuer Pass-2 Ausgang           
003600*                          ergaenzt (ticket STA-0198)                     
003700*A.00.08|2012-09-19| rfh | alle Inline-Schleifen durch Absatz-            
003800*                          PERFORM ersetzt (QA-0147 -- Anlage             
003900*                          erlaubt keine Inline-Schleifen in              
004000*                          Stapelprogrammen)                              
004100*A.00.09|2015-04-22| mst | C520-LOG-CMB-RESULT unterscheidet jetzt        
004200*                          PASS 1/PASS 2 und gibt OFFSET bzw.             
004300*                          SIGMA/MID-DIFF mit aus (ticket STA-0214        
004400*                          -- Pruefer konnte Fehlschlaege von             
004500*                          Pass 2 nicht von Pass 1 unterscheiden)         
004600*A.00.10|2016-02-03| mst | C520-LOG-CMB-RESULT schreibt jetzt eine        
004700*                          AUDIT-LOG Zeile je CMB-LOG-TBL Eintrag         
004800*                          (Auswahl/Faltung/Test einzeln), statt          
004900*                          nur das letzte Ergebnis je Durchlauf           
005000*                          (ticket STA-0229)                              
005100*A.00.11|2016-02-10| mst | C730-COPY-ONE-OUT-MONTH rundet jetzt           
005200*                          ROUNDED statt MOVE (Pruefer fand in            
005300*                          STATION-OUT abgeschnittene statt               
005400*                          gerundete Monatswerte -- ticket                
005500*                          STA-0233)                                      
005600*A.00.12|2016-02-10| mst | alle PERFORM-Aufrufe auf THRU-Bereiche         
005700*                          (Absatz-00 THRU Absatz-99) umgestellt,         
005800*                          wie im restlichen Modulsatz (ticket            
005900*                          STA-0236 -- Hausnorm fuer                      
006000*                          Stapelprogramme)                               
006100*----------------------------------------------------------------*        
006200*                                                                         
006300* Programmbeschreibung                                                    
006400* --------------------                                                    
006500* Liest STATION-IN (sortiert nach REC-ID, daher nach Stations-Id),        
006600* gruppiert alle Record-Zeilen einer Station, laesst Pass 1               
006700* (STACMB0M), die Verschiebungs-Korrektur (STAADJ0M) und Pass 2           
006800* (STAPCS0M) darueber laufen und schreibt das/die                         
006900* Ergebnis-Record(s)                                                      
007000* nach STATION-OUT.  Jede Kombinationsentscheidung wird im                
007100* AUDIT-LOG protokolliert; am Jobende stehen dort die Kontroll-           
007200* summen STATIONS PROCESSED / RECORDS READ / RECORDS WRITTEN.             
007300*                                                                         
007400******************************************************************        
007500                                                                          
007600 ENVIRONMENT DIVISION.                                                    
007700 CONFIGURATION SECTION.                                                   
007800 SPECIAL-NAMES.                                                           
007900     SWITCH-15 IS ANZEIGE-VERSION                                         
008000         ON STATUS IS SHOW-VERSION                                        
008100     CLASS ALPHNUM IS "0123456789"                                        
008200                      "abcdefghijklmnopqrstuvwxyz"                        
008300                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                        
008400                      " .,;-_!".                                          
008500                                                                          
008600 INPUT-OUTPUT SECTION.                                                    
008700 FILE-CONTROL.                                                            
008800     SELECT STATION-IN      ASSIGN TO STATNIN                             
008900         ORGANIZATION IS LINE SEQUENTIAL                                  
009000         FILE STATUS IS FS-STATN-IN.                                      
009100     SELECT ADJUST-CONFIG   ASSIGN TO ADJCFGIN                            
009200         ORGANIZATION IS LINE SEQUENTIAL                                  
009300         FILE STATUS IS FS-ADJ-CFG.                                       
009400     SELECT STATION-OUT     ASSIGN TO STATNOUT                            
009500         ORGANIZATION IS LINE SEQUENTIAL                                  
009600         FILE STATUS IS FS-STATN-OUT.                                     
009700     SELECT AUDIT-LOG       ASSIGN TO AUDITLOG                            
009800         ORGANIZATION IS LINE SEQUENTIAL                                  
009900         FILE STATUS IS FS-AUDIT-LOG.                                     
010000                                                                          
010100 DATA DIVISION.                                                           
010200 FILE SECTION.                                                            
010300                                                                          
010400 FD  STATION-IN                                                           
010500     LABEL RECORDS ARE STANDARD.                                          
010600     COPY STAREC0C.                                                       
010700                                                                          
010800 FD  ADJUST-CONFIG                                                        
010900     LABEL RECORDS ARE STANDARD.                                          
011000     COPY ADJREC0C.                                                       
011100                                                                          
011200 FD  STATION-OUT                                                          
011300     LABEL RECORDS ARE STANDARD.                                          
011400 01  STA-OUT-LINE                PIC X(100).                              
011500                                                                          
011600 FD  AUDIT-LOG                                                            
011700     LABEL RECORDS ARE STANDARD.                                          
011800 01  AUD-LINE                    PIC X(132).                              
011900                                                                          
012000 WORKING-STORAGE SECTION.                                                 
012100*----------------------------------------------------------------*        
012200* Comp-Felder: Praefix Cn mit n = Anzahl Digits                           
012300*----------------------------------------------------------------*        
012400 01          COMP-FELDER.                                                 
012500     05      C4-ANZ              PIC S9(04) COMP.                         
012600     05      C4-COUNT            PIC S9(04) COMP.                         
012700     05      C4-I1               PIC S9(04) COMP.                         
012800     05      C4-I2               PIC S9(04) COMP.                         
012900     05      C4-IX               PIC S9(04) COMP.                         
013000     05      C4-MO               PIC S9(04) COMP.                         
013100     05      C4-FIRST-YR         PIC S9(04) COMP.                         
013200     05      C4-LAST-YR          PIC S9(04) COMP.                         
013300     05      C4-SPAN-YEARS       PIC S9(04) COMP.                         
013400     05      C4-GRP-BASE         PIC S9(04) COMP.                         
013500                                                                          
013600     05      C9-STATIONS         PIC S9(09) COMP VALUE ZERO.              
013700     05      C9-RECS-READ        PIC S9(09) COMP VALUE ZERO.              
013800     05      C9-RECS-WRITE       PIC S9(09) COMP VALUE ZERO.              
013900     05      C9-ADJ-LOADED       PIC S9(09) COMP VALUE ZERO.              
014000     05      FILLER              PIC X(04) VALUE SPACES.                  
014100                                                                          
014200*----------------------------------------------------------------*        
014300* Display-Felder: Praefix D                                               
014400*----------------------------------------------------------------*        
014500 01          DISPLAY-FELDER.                                              
014600     05      D-NUM4              PIC -9(04).                              
014700     05      D-NUM4B             PIC -9(04).                              
014800     05      D-NUM4C             PIC -9(04).                              
014900     05      D-NUM9              PIC -9(09).                              
015000     05      D-AMT                PIC -9(05).9999.                        
015100     05      D-AMT2               PIC -9(05).9999.                        
015200     05      FILLER              PIC X(04) VALUE SPACES.                  
015300                                                                          
015400*----------------------------------------------------------------*        
015500* Felder mit konstantem Inhalt: Praefix K                                 
015600*----------------------------------------------------------------*        
015700 01          KONSTANTE-FELDER.                                            
015800     05      K-MODUL             PIC X(08) VALUE "STADRV0O".              
015900     05      FILLER              PIC X(08) VALUE SPACES.                  
016000     COPY STACON0C.                                                       
016100                                                                          
016200*----------------------------------------------------------------*        
016300* Conditional-Felder                                                      
016400*----------------------------------------------------------------*        
016500 01          SCHALTER.                                                    
016600     05      FS-STATN-IN         PIC X(02).                               
016700         88  FS-STATN-IN-OK              VALUE "00".                      
016800         88  FS-STATN-IN-EOF              VALUE "10".                     
016900     05      FS-ADJ-CFG          PIC X(02).                               
017000         88  FS-ADJ-CFG-OK                VALUE "00".                     
017100         88  FS-ADJ-CFG-EOF               VALUE "10".                     
017200     05      FS-STATN-OUT        PIC X(02).                               
017300         88  FS-STATN-OUT-OK              VALUE "00".                     
017400     05      FS-AUDIT-LOG        PIC X(02).                               
017500         88  FS-AUDIT-LOG-OK              VALUE "00".                     
017600                                                                          
017700     05      EOF-STATN-IN        PIC X(01) VALUE "N".                     
017800         88  END-OF-STATN-IN              VALUE "Y".                      
017900     05      EOF-ADJ-CFG         PIC X(01) VALUE "N".                     
018000         88  END-OF-ADJ-CFG               VALUE "Y".                      
018100     05      GROUP-HELD          PIC X(01) VALUE "N".                     
018200         88  GROUP-REC-HELD               VALUE "Y".                      
018300     05      WRK-PASS-FLAG       PIC X(01) VALUE "1".                     
018400         88  WRK-PASS-ONE                 VALUE "1".                      
018500         88  WRK-PASS-TWO                 VALUE "2".                      
018600                                                                          
018700     05      PRG-STATUS          PIC 9     VALUE ZERO.                    
018800         88  PRG-OK                       VALUE ZERO.                     
018900         88  PRG-ABBRUCH                  VALUE 1.                        
019000     05      FILLER              PIC X(04) VALUE SPACES.                  
019100                                                                          
019200*----------------------------------------------------------------*        
019300* weitere Arbeitsfelder                                                   
019400*----------------------------------------------------------------*        
019500 01          WORK-FELDER.                                                 
019600     05      W-CUR-STATION-ID    PIC X(11).                               
019700     05      W-CUR-REC-ID        PIC X(12).                               
019800     05      W-HOLD-LINE         PIC X(100).                              
019900     05      W-PASS-LABEL        PIC X(06).                               
020000     05      ZEILE               PIC X(132).                              
020100     05      FILLER              PIC X(04) VALUE SPACES.                  
020200                                                                          
020300*----------------------------------------------------------------*        
020400* Arbeitskopie der Stationszeile (fuer den Aufbau der Ausgabe) --         
020500* eigene Datennamen ueber COPY ... REPLACING, damit sie sich nicht        
020600* mit dem FD-Bereich von STATION-IN ueberschneiden                        
020700*----------------------------------------------------------------*        
020800     COPY STAREC0C REPLACING ==STA-== BY ==WRK-STA-==.                    
020900                                                                          
021000*----------------------------------------------------------------*        
021100* in-memory Adjustment-Tabelle und die LINKAGE-Bereiche fuer die          
021200* Untermodule (Praefix P fuer Uebergabebereiche)                          
021300*----------------------------------------------------------------*        
021400     COPY CMBLNK0C.                                                       
021500     COPY ADJLNK0C.                                                       
021600     COPY SRMLNK0C.                                                       
021700                                                                          
021800 PROCEDURE DIVISION.                                                      
021900                                                                          
022000******************************************************************        
022100* Steuerungs-Section                                                      
022200******************************************************************        
022300 A100-STEUERUNG SECTION.                                                  
022400 A100-00.                                                                 
022500     IF  SHOW-VERSION                                                     
022600         DISPLAY K-MODUL " vom: " WHEN-COMPILED                           
022700         STOP RUN                                                         
022800     END-IF                                                               
022900                                                                          
023000     PERFORM B000-00 THRU B000-99                                         
023100     IF  PRG-ABBRUCH                                                      
023200         CONTINUE                                                         
023300     ELSE                                                                 
023400         PERFORM B100-00 THRU B100-99                                     
023500     END-IF                                                               
023600                                                                          
023700     PERFORM B090-00 THRU B090-99                                         
023800     STOP RUN                                                             
023900     .                                                                    
024000 A100-99.                                                                 
024100     EXIT.                                                                
024200                                                                          
024300******************************************************************        
024400* Vorlauf -- Dateien oeffnen, Adjustment-Tabelle laden                    
024500******************************************************************        
024600 B000-VORLAUF SECTION.                                                    
024700 B000-00.                                                                 
024800     PERFORM C000-00 THRU C000-99                                         
024900                                                                          
025000     OPEN INPUT  STATION-IN                                               
025100     IF  NOT FS-STATN-IN-OK                                               
025200         DISPLAY "STADRV0O -- OPEN STATION-IN FEHLER "                    
025300                 FS-STATN-IN                                              
025400         SET PRG-ABBRUCH TO TRUE                                          
025500     END-IF                                                               
025600                                                                          
025700     OPEN INPUT  ADJUST-CONFIG                                            
025800     IF  NOT FS-ADJ-CFG-OK                                                
025900         DISPLAY "STADRV0O -- OPEN ADJUST-CONFIG FEHLER "                 
026000                 FS-ADJ-CFG                                               
026100         SET PRG-ABBRUCH TO TRUE                                          
026200     END-IF                                                               
026300                                                                          
026400     OPEN OUTPUT STATION-OUT                                              
026500     OPEN OUTPUT AUDIT-LOG                                                
026600                                                                          
026700     IF  NOT PRG-ABBRUCH                                                  
026800         PERFORM C200-00 THRU C200-99                                     
026900         PERFORM C300-00 THRU C300-99                                     
027000     END-IF                                                               
027100     .                                                                    
027200 B000-99.                                                                 
027300     EXIT.                                                                
027400                                                                          
027500******************************************************************        
027600* Ende -- Kontrollsummen schreiben, Dateien schliessen                    
027700******************************************************************        
027800 B090-ENDE SECTION.                                                       
027900 B090-00.                                                                 
028000     IF  PRG-ABBRUCH                                                      
028100         MOVE "*** ABBRUCH STADRV0O ***" TO ZEILE                         
028200         WRITE AUD-LINE FROM ZEILE                                        
028300     ELSE                                                                 
028400         MOVE SPACES TO ZEILE                                             
028500         MOVE C9-STATIONS TO D-NUM9                                       
028600         STRING "STATIONS PROCESSED " DELIMITED BY SIZE,                  
028700                D-NUM9               DELIMITED BY SIZE                    
028800           INTO ZEILE                                                     
028900         WRITE AUD-LINE FROM ZEILE                                        
029000                                                                          
029100         MOVE SPACES TO ZEILE                                             
029200         MOVE C9-RECS-READ TO D-NUM9                                      
029300         STRING "RECORDS READ       " DELIMITED BY SIZE,                  
029400                D-NUM9               DELIMITED BY SIZE                    
029500           INTO ZEILE                                                     
029600         WRITE AUD-LINE FROM ZEILE                                        
029700                                                                          
029800         MOVE SPACES TO ZEILE                                             
029900         MOVE C9-RECS-WRITE TO D-NUM9                                     
030000         STRING "RECORDS WRITTEN    " DELIMITED BY SIZE,                  
030100                D-NUM9               DELIMITED BY SIZE                    
030200           INTO ZEILE                                                     
030300         WRITE AUD-LINE FROM ZEILE                                        
030400     END-IF                                                               
030500                                                                          
030600     CLOSE STATION-IN                                                     
030700     CLOSE ADJUST-CONFIG                                                  
030800     CLOSE STATION-OUT                                                    
030900     CLOSE AUDIT-LOG                                                      
031000     .                                                                    
031100 B090-99.                                                                 
031200     EXIT.                                                                
031300                                                                          
031400******************************************************************        
031500* Verarbeitung -- eine Stationsgruppe nach der anderen                    
031600******************************************************************        
031700 B100-VERARBEITUNG SECTION.                                               
031800 B100-00.                                                                 
031900     PERFORM B110-00 THRU B110-99 UNTIL END-OF-STATN-IN                   
032000     .                                                                    
032100 B100-99.                                                                 
032200     EXIT.                                                                
032300                                                                          
032400******************************************************************        
032500* eine Stationsgruppe bilden und verarbeiten, wenn nicht leer             
032600******************************************************************        
032700 B110-PROCESS-ONE-GROUP SECTION.                                          
032800 B110-00.                                                                 
032900     PERFORM C400-00 THRU C400-99                                         
033000     IF  C4-ANZ GREATER THAN ZERO                                         
033100         PERFORM C500-00 THRU C500-99                                     
033200         ADD 1 TO C9-STATIONS                                             
033300     END-IF                                                               
033400     .                                                                    
033500 B110-99.                                                                 
033600     EXIT.                                                                
033700                                                                          
033800******************************************************************        
033900* Initialisierung von Feldern und Strukturen                              
034000******************************************************************        
034100 C000-INIT SECTION.                                                       
034200 C000-00.                                                                 
034300     INITIALIZE SCHALTER                                                  
034400                COMP-FELDER                                               
034500     MOVE "N" TO EOF-STATN-IN                                             
034600     MOVE "N" TO EOF-ADJ-CFG                                              
034700     MOVE "N" TO GROUP-HELD                                               
034800     MOVE ZERO TO ADJ-LK-ADJ-COUNT OF ADJ-LINKAGE                         
034900     .                                                                    
035000 C000-99.                                                                 
035100     EXIT.                                                                
035200                                                                          
035300******************************************************************        
035400* Adjustment-Konfiguration laden -- "#"-Kommentare und Leerzeilen         
035500* werden uebersprungen                                                    
035600******************************************************************        
035700 C200-LOAD-ADJUST-CONFIG SECTION.                                         
035800 C200-00.                                                                 
035900     PERFORM C210-00 THRU C210-99 UNTIL END-OF-ADJ-CFG                    
036000     MOVE C9-ADJ-LOADED TO ADJ-LK-ADJ-COUNT OF ADJ-LINKAGE                
036100     MOVE ZERO TO C4-ANZ                                                  
036200     MOVE "N" TO EOF-ADJ-CFG                                              
036300     .                                                                    
036400 C200-99.                                                                 
036500     EXIT.                                                                
036600                                                                          
036700******************************************************************        
036800* eine Zeile der Adjustment-Konfiguration lesen und, wenn kein            
036900* Kommentar/keine Leerzeile, in die ADJ-LK-TABLE uebernehmen              
037000******************************************************************        
037100 C210-READ-ONE-ADJ-LINE SECTION.                                          
037200 C210-00.                                                                 
037300     READ ADJUST-CONFIG                                                   
037400         AT END SET END-OF-ADJ-CFG TO TRUE                                
037500     END-READ                                                             
037600     IF  NOT END-OF-ADJ-CFG                                               
037700         IF  ADJ-REC-ID(1:1) NOT = "#"                                    
037800             AND ADJ-RECORD-LINE NOT = SPACES                             
037900             ADD 1 TO C4-ANZ                                              
038000             MOVE ADJ-REC-ID                                              
038100               TO ADJ-LK-TBL-ID(C4-ANZ) OF ADJ-LINKAGE                    
038200             MOVE ADJ-REC-YEAR                                            
038300               TO ADJ-LK-TBL-YEAR(C4-ANZ) OF ADJ-LINKAGE                  
038400             MOVE ADJ-REC-MONTH                                           
038500               TO ADJ-LK-TBL-MONTH(C4-ANZ) OF ADJ-LINKAGE                 
038600             MOVE ADJ-REC-SUMMAND                                         
038700               TO ADJ-LK-TBL-SUMMAND(C4-ANZ) OF ADJ-LINKAGE               
038800             MOVE "N"                                                     
038900               TO ADJ-LK-TBL-APPLIED(C4-ANZ) OF ADJ-LINKAGE               
039000             MOVE C4-ANZ TO C9-ADJ-LOADED                                 
039100         END-IF                                                           
039200     END-IF                                                               
039300     .                                                                    
039400 C210-99.                                                                 
039500     EXIT.                                                                
039600                                                                          
039700******************************************************************        
039800* ersten Satz von STATION-IN lesen (fuer die Gruppierung)                 
039900******************************************************************        
040000 C300-FIRST-READ SECTION.                                                 
040100 C300-00.                                                                 
040200     READ STATION-IN                                                      
040300         AT END SET END-OF-STATN-IN TO TRUE                               
040400     END-READ                                                             
040500     IF  NOT END-OF-STATN-IN                                              
040600         ADD 1 TO C9-RECS-READ                                            
040700         MOVE "Y" TO GROUP-HELD                                           
040800     END-IF                                                               
040900     .                                                                    
041000 C300-99.                                                                 
041100     EXIT.                                                                
041200                                                                          
041300******************************************************************        
041400* eine Stationsgruppe (gleiche ersten 11 Zeichen der REC-ID) in           
041500* CMB-RECORD-TBL zusammenfassen; jede Zeile wird ueber STASRM0M           
041600* (MONTHLY-ANNUAL) sofort mit ihrer Jahresreihe versehen                  
041700******************************************************************        
041800 C400-BUILD-GROUP SECTION.                                                
041900 C400-00.                                                                 
042000     MOVE ZERO TO C4-ANZ                                                  
042100     MOVE ZERO TO CMB-GROUP-COUNT OF CMB-LINKAGE                          
042200     IF  NOT GROUP-REC-HELD                                               
042300         GO TO C400-99                                                    
042400     END-IF                                                               
042500                                                                          
042600     MOVE STA-STATION-ID TO W-CUR-STATION-ID                              
042700     MOVE SPACES TO W-CUR-REC-ID                                          
042800     MOVE 9999 TO C4-FIRST-YR                                             
042900     MOVE ZERO TO C4-LAST-YR                                              
043000                                                                          
043100     PERFORM C420-00 THRU C420-99 UNTIL GROUP-HELD = "N"                  
043200                                                                          
043300     MOVE C4-ANZ TO CMB-GROUP-COUNT OF CMB-LINKAGE                        
043400     MOVE C4-FIRST-YR TO CMB-BASE-YEAR OF CMB-LINKAGE                     
043500     COMPUTE C4-SPAN-YEARS = C4-LAST-YR - C4-FIRST-YR + 1                 
043600     MOVE C4-SPAN-YEARS TO CMB-SPAN-YEARS OF CMB-LINKAGE                  
043700     .                                                                    
043800 C400-99.                                                                 
043900     EXIT.                                                                
044000                                                                          
044100******************************************************************        
044200* eine Zeile von STATION-IN zur laufenden Gruppe hinzufuegen --           
044300* neuer Tabellen-Eintrag, wenn sich die REC-ID aendert, danach            
044400* naechste Zeile lesen und pruefen, ob die Gruppe zu Ende ist             
044500******************************************************************        
044600 C420-ADD-ONE-RECORD SECTION.                                             
044700 C420-00.                                                                 
044800     IF  STA-REC-ID NOT = W-CUR-REC-ID                                    
044900         ADD 1 TO C4-ANZ                                                  
045000         SET CMB-IX OF CMB-LINKAGE TO C4-ANZ                              
045100         MOVE STA-REC-ID TO W-CUR-REC-ID                                  
045200         MOVE STA-REC-ID                                                  
045300           TO CMB-REC-ID(CMB-IX) OF CMB-LINKAGE                           
045400         MOVE STA-REC-SOURCE                                              
045500           TO CMB-REC-SOURCE(CMB-IX) OF CMB-LINKAGE                       
045600         SET CMB-REC-ACTIVE(CMB-IX) OF CMB-LINKAGE TO TRUE                
045700         MOVE STA-REC-YEAR                                                
045800           TO CMB-REC-FIRST-YR(CMB-IX) OF CMB-LINKAGE                     
045900     END-IF                                                               
046000     PERFORM C410-00 THRU C410-99                                         
046100     PERFORM C300-00 THRU C300-99                                         
046200     IF  NOT END-OF-STATN-IN                                              
046300         IF  STA-STATION-ID NOT = W-CUR-STATION-ID                        
046400             MOVE "N" TO GROUP-HELD                                       
046500         END-IF                                                           
046600     ELSE                                                                 
046700         MOVE "N" TO GROUP-HELD                                           
046800     END-IF                                                               
046900     .                                                                    
047000 C420-99.                                                                 
047100     EXIT.                                                                
047200                                                                          
047300******************************************************************        
047400* eine gelesene Record-Zeile in den laufenden Tabellen-Eintrag            
047500* von CMB-RECORD-TBL einsortieren (mehrere Zeilen pro Record)             
047600******************************************************************        
047700 C410-ADD-LINE-TO-GROUP SECTION.                                          
047800 C410-00.                                                                 
047900     IF  STA-REC-YEAR LESS THAN C4-FIRST-YR                               
048000         MOVE STA-REC-YEAR TO C4-FIRST-YR                                 
048100     END-IF                                                               
048200     IF  STA-REC-YEAR GREATER THAN C4-LAST-YR                             
048300         MOVE STA-REC-YEAR TO C4-LAST-YR                                  
048400     END-IF                                                               
048500                                                                          
048600     MOVE STA-REC-YEAR                                                    
048700       TO CMB-REC-LAST-YR(CMB-IX) OF CMB-LINKAGE                          
048800                                                                          
048900     COMPUTE C4-GRP-BASE =                                                
049000         (STA-REC-YEAR - CMB-REC-FIRST-YR(CMB-IX)                         
049100                     OF CMB-LINKAGE) * 12                                 
049200     PERFORM C411-00 THRU C411-99                                         
049300         VARYING C4-MO FROM 1 BY 1 UNTIL C4-MO GREATER 12                 
049400     .                                                                    
049500 C410-99.                                                                 
049600     EXIT.                                                                
049700                                                                          
049800******************************************************************        
049900* ein Monat der gelesenen Zeile in CMB-REC-MONTH-TBL einsortieren         
050000******************************************************************        
050100 C411-COPY-ONE-MONTH SECTION.                                             
050200 C411-00.                                                                 
050300     MOVE STA-REC-MONTH(C4-MO)                                            
050400       TO CMB-REC-MONTH-TBL(CMB-IX, C4-GRP-BASE + C4-MO)                  
050500                 OF CMB-LINKAGE                                           
050600     .                                                                    
050700 C411-99.                                                                 
050800     EXIT.                                                                
050900                                                                          
051000******************************************************************        
051100* eine vollstaendige Stationsgruppe durch Pass 1, Anpassung und           
051200* Pass 2 laufen lassen und das/die Ergebnis-Record(s) schreiben           
051300******************************************************************        
051400 C500-RUN-STATION SECTION.                                                
051500 C500-00.                                                                 
051600     MOVE SPACES TO ZEILE                                                 
051700     STRING "STATION " DELIMITED BY SIZE,                                 
051800            W-CUR-STATION-ID DELIMITED BY SIZE                            
051900       INTO ZEILE                                                         
052000     WRITE AUD-LINE FROM ZEILE                                            
052100                                                                          
052200     MOVE K-MIN-OVERLAP-DFT                                               
052300       TO CMB-MIN-OVERLAP OF CMB-LINKAGE                                  
052400     MOVE K-BUCKET-RADIUS-DFT                                             
052500       TO CMB-BUCKET-RADIUS OF CMB-LINKAGE                                
052600     MOVE K-MIN-MID-YEARS-DFT                                             
052700       TO CMB-MIN-MID-YEARS OF CMB-LINKAGE                                
052800                                                                          
052900     PERFORM C510-00 THRU C510-99                                         
053000                                                                          
053100     SET WRK-PASS-ONE TO TRUE                                             
053200     CALL "STACMB0M" USING CMB-LINKAGE                                    
053300     PERFORM C520-00 THRU C520-99                                         
053400     PERFORM C515-00 THRU C515-99                                         
053500                                                                          
053600     PERFORM C600-00 THRU C600-99                                         
053700                                                                          
053800     PERFORM C510-00 THRU C510-99                                         
053900                                                                          
054000     SET WRK-PASS-TWO TO TRUE                                             
054100     CALL "STAPCS0M" USING CMB-LINKAGE                                    
054200     PERFORM C520-00 THRU C520-99                                         
054300                                                                          
054400     PERFORM C700-00 THRU C700-99                                         
054500     .                                                                    
054600 C500-99.                                                                 
054700     EXIT.                                                                
054800                                                                          
054900******************************************************************        
055000* Jahresmittel/Jahresanomalien fuer jeden Eintrag in                      
055100* CMB-RECORD-TBL ueber STASRM0M (MONTHLY-ANNUAL) nachziehen               
055200******************************************************************        
055300 C510-ANNUAL-SERIES SECTION.                                              
055400 C510-00.                                                                 
055500     PERFORM C511-00 THRU C511-99                                         
055600         VARYING CMB-IX OF CMB-LINKAGE FROM 1 BY 1                        
055700         UNTIL CMB-IX OF CMB-LINKAGE                                      
055800             GREATER CMB-GROUP-COUNT OF CMB-LINKAGE                       
055900     .                                                                    
056000 C510-99.                                                                 
056100     EXIT.                                                                
056200                                                                          
056300******************************************************************        
056400* Jahresmittel/-anomalien fuer einen CMB-RECORD-TBL Eintrag               
056500* errechnen (aktive Eintraege nur)                                        
056600******************************************************************        
056700 C511-ONE-RECORD SECTION.                                                 
056800 C511-00.                                                                 
056900     IF  CMB-REC-ACTIVE(CMB-IX OF CMB-LINKAGE)                            
057000         MOVE "YR" TO SRM-FUNCTION OF SRM-LINKAGE                         
057100         MOVE CMB-SPAN-YEARS OF CMB-LINKAGE                               
057200           TO SRM-SPAN-YEARS OF SRM-LINKAGE                               
057300         MOVE "N" TO SRM-HAS-REF-PERIOD OF SRM-LINKAGE                    
057400         MOVE CMB-REC-MONTH-TBL(CMB-IX OF CMB-LINKAGE, 1)                 
057500           TO SRM-COMPOSITE-DATA(1) OF SRM-LINKAGE                        
057600         PERFORM C512-00 THRU C512-99                                     
057700             VARYING C4-MO FROM 1 BY 1                                    
057800             UNTIL C4-MO GREATER                                          
057900               (CMB-SPAN-YEARS OF CMB-LINKAGE * 12)                       
058000         CALL "STASRM0M" USING SRM-LINKAGE                                
058100         MOVE SRM-ANNUAL-MEAN OF SRM-LINKAGE                              
058200           TO CMB-REC-ANNUAL-MEAN(CMB-IX OF CMB-LINKAGE)                  
058300         PERFORM C513-00 THRU C513-99                                     
058400             VARYING C4-I1 FROM 1 BY 1                                    
058500             UNTIL C4-I1 GREATER                                          
058600               CMB-SPAN-YEARS OF CMB-LINKAGE                              
058700     END-IF                                                               
058800     .                                                                    
058900 C511-99.                                                                 
059000     EXIT.                                                                
059100                                                                          
059200******************************************************************        
059300* einen Monat der CMB-Monatsreihe nach SRM-LINKAGE kopieren               
059400******************************************************************        
059500 C512-COPY-MONTH-TO-SRM SECTION.                                          
059600 C512-00.                                                                 
059700     MOVE CMB-REC-MONTH-TBL(CMB-IX OF CMB-LINKAGE, C4-MO)                 
059800       TO SRM-NEW-DATA(C4-MO) OF SRM-LINKAGE                              
059900     .                                                                    
060000 C512-99.                                                                 
060100     EXIT.                                                                
060200                                                                          
060300******************************************************************        
060400* ein Jahr Jahresanomalie/-gueltigkeit aus SRM-LINKAGE                    
060500* zurueckschreiben                                                        
060600******************************************************************        
060700 C513-COPY-YEAR-FROM-SRM SECTION.                                         
060800 C513-00.                                                                 
060900     MOVE SRM-ANNUAL-ANOM(C4-I1) OF SRM-LINKAGE                           
061000       TO CMB-REC-ANNUAL-ANOM(CMB-IX OF CMB-LINKAGE, C4-I1)               
061100     MOVE SRM-ANNUAL-VALID(C4-I1) OF SRM-LINKAGE                          
061200       TO CMB-REC-ANNUAL-VALID(CMB-IX OF CMB-LINKAGE, C4-I1)              
061300     .                                                                    
061400 C513-99.                                                                 
061500     EXIT.                                                                
061600                                                                          
061700******************************************************************        
061800* das Ergebnis von STACMB0M (CMB-OUTPUT-TBL) als neue Gruppe nach         
061900* CMB-RECORD-TBL uebernehmen, bevor ADJUST-DISCONT und Pass 2             
062000* darauf laufen                                                           
062100******************************************************************        
062200 C515-COPY-OUT-TO-GROUP SECTION.                                          
062300 C515-00.                                                                 
062400     MOVE CMB-OUT-COUNT OF CMB-LINKAGE                                    
062500       TO CMB-GROUP-COUNT OF CMB-LINKAGE                                  
062600     PERFORM C516-00 THRU C516-99                                         
062700         VARYING CMB-OX OF CMB-LINKAGE FROM 1 BY 1                        
062800         UNTIL CMB-OX OF CMB-LINKAGE                                      
062900             GREATER CMB-OUT-COUNT OF CMB-LINKAGE                         
063000     .                                                                    
063100 C515-99.                                                                 
063200     EXIT.                                                                
063300                                                                          
063400******************************************************************        
063500* einen CMB-OUTPUT-TBL Eintrag nach CMB-RECORD-TBL kopieren               
063600******************************************************************        
063700 C516-COPY-ONE-OUT-ENTRY SECTION.                                         
063800 C516-00.                                                                 
063900     SET CMB-IX OF CMB-LINKAGE TO CMB-OX OF CMB-LINKAGE                   
064000     MOVE CMB-OUT-REC-ID(CMB-OX OF CMB-LINKAGE)                           
064100       TO CMB-REC-ID(CMB-IX OF CMB-LINKAGE)                               
064200     MOVE CMB-OUT-SOURCE(CMB-OX OF CMB-LINKAGE)                           
064300       TO CMB-REC-SOURCE(CMB-IX OF CMB-LINKAGE)                           
064400     SET CMB-REC-ACTIVE(CMB-IX OF CMB-LINKAGE) TO TRUE                    
064500     MOVE CMB-OUT-FIRST-YR(CMB-OX OF CMB-LINKAGE)                         
064600       TO CMB-REC-FIRST-YR(CMB-IX OF CMB-LINKAGE)                         
064700     MOVE CMB-OUT-LAST-YR(CMB-OX OF CMB-LINKAGE)                          
064800       TO CMB-REC-LAST-YR(CMB-IX OF CMB-LINKAGE)                          
064900     PERFORM C517-00 THRU C517-99                                         
065000         VARYING C4-MO FROM 1 BY 1                                        
065100         UNTIL C4-MO GREATER                                              
065200           (CMB-SPAN-YEARS OF CMB-LINKAGE * 12)                           
065300     .                                                                    
065400 C516-99.                                                                 
065500     EXIT.                                                                
065600                                                                          
065700******************************************************************        
065800* ein Monat von CMB-OUT-MONTH-TBL nach CMB-REC-MONTH-TBL kopieren         
065900******************************************************************        
066000 C517-COPY-ONE-OUT-MONTH SECTION.                                         
066100 C517-00.                                                                 
066200     MOVE CMB-OUT-MONTH-TBL(CMB-OX OF CMB-LINKAGE, C4-MO)                 
066300       TO CMB-REC-MONTH-TBL(CMB-IX OF CMB-LINKAGE, C4-MO)                 
066400     .                                                                    
066500 C517-99.                                                                 
066600     EXIT.                                                                
066700                                                                          
066800******************************************************************        
066900* ADJUST-DISCONT -- alle Zeilen der Gruppe ueber STAADJ0M laufen          
067000* lassen (Eintraege, die zu keiner Zeile passen, werden ignoriert)        
067100******************************************************************        
067200 C600-APPLY-ADJUST SECTION.                                               
067300 C600-00.                                                                 
067400     MOVE CMB-GROUP-COUNT OF CMB-LINKAGE                                  
067500       TO ADJ-LK-REC-COUNT OF ADJ-LINKAGE                                 
067600     PERFORM C610-00 THRU C610-99                                         
067700         VARYING C4-IX FROM 1 BY 1                                        
067800         UNTIL C4-IX GREATER CMB-GROUP-COUNT OF CMB-LINKAGE               
067900                                                                          
068000     CALL "STAADJ0M" USING ADJ-LINKAGE                                    
068100                                                                          
068200     PERFORM C630-00 THRU C630-99                                         
068300         VARYING C4-IX FROM 1 BY 1                                        
068400         UNTIL C4-IX GREATER CMB-GROUP-COUNT OF CMB-LINKAGE               
068500     .                                                                    
068600 C600-99.                                                                 
068700     EXIT.                                                                
068800                                                                          
068900******************************************************************        
069000* einen CMB-RECORD-TBL Eintrag in die ADJ-LK-TABLE uebertragen            
069100******************************************************************        
069200 C610-BUILD-ADJ-ENTRY SECTION.                                            
069300 C610-00.                                                                 
069400     MOVE CMB-REC-ID(C4-IX) OF CMB-LINKAGE                                
069500       TO ADJ-LK-REC-ID(C4-IX) OF ADJ-LINKAGE                             
069600     MOVE CMB-REC-FIRST-YR(C4-IX) OF CMB-LINKAGE                          
069700       TO ADJ-LK-FIRST-YR(C4-IX) OF ADJ-LINKAGE                           
069800     MOVE CMB-REC-LAST-YR(C4-IX) OF CMB-LINKAGE                           
069900       TO ADJ-LK-LAST-YR(C4-IX) OF ADJ-LINKAGE                            
070000     PERFORM C620-00 THRU C620-99                                         
070100         VARYING C4-MO FROM 1 BY 1                                        
070200         UNTIL C4-MO GREATER                                              
070300           (CMB-SPAN-YEARS OF CMB-LINKAGE * 12)                           
070400     .                                                                    
070500 C610-99.                                                                 
070600     EXIT.                                                                
070700                                                                          
070800******************************************************************        
070900* ein Monat der Monatsreihe in ADJ-LK-MONTH-TBL kopieren                  
071000******************************************************************        
071100 C620-COPY-MONTH-TO-ADJ SECTION.                                          
071200 C620-00.                                                                 
071300     MOVE CMB-REC-MONTH-TBL(C4-IX, C4-MO)                                 
071400               OF CMB-LINKAGE                                             
071500       TO ADJ-LK-MONTH-TBL(C4-IX, C4-MO)                                  
071600               OF ADJ-LINKAGE                                             
071700     .                                                                    
071800 C620-99.                                                                 
071900     EXIT.                                                                
072000                                                                          
072100******************************************************************        
072200* einen Eintrag nach der Verschiebungs-Korrektur zurueckschreiben         
072300******************************************************************        
072400 C630-COPY-BACK-ENTRY SECTION.                                            
072500 C630-00.                                                                 
072600     PERFORM C640-00 THRU C640-99                                         
072700         VARYING C4-MO FROM 1 BY 1                                        
072800         UNTIL C4-MO GREATER                                              
072900           (CMB-SPAN-YEARS OF CMB-LINKAGE * 12)                           
073000     .                                                                    
073100 C630-99.                                                                 
073200     EXIT.                                                                
073300                                                                          
073400******************************************************************        
073500* ein Monat aus ADJ-LK-MONTH-TBL nach CMB-REC-MONTH-TBL zurueck-          
073600* kopieren                                                                
073700******************************************************************        
073800 C640-COPY-MONTH-FROM-ADJ SECTION.                                        
073900 C640-00.                                                                 
074000     MOVE ADJ-LK-MONTH-TBL(C4-IX, C4-MO)                                  
074100               OF ADJ-LINKAGE                                             
074200       TO CMB-REC-MONTH-TBL(C4-IX, C4-MO)                                 
074300               OF CMB-LINKAGE                                             
074400     .                                                                    
074500 C640-99.                                                                 
074600     EXIT.                                                                
074700                                                                          
074800******************************************************************        
074900* CMB-OUTPUT-TBL nach STATION-OUT schreiben                               
075000******************************************************************        
075100 C700-WRITE-OUTPUT SECTION.                                               
075200 C700-00.                                                                 
075300     PERFORM C710-00 THRU C710-99                                         
075400         VARYING CMB-OX OF CMB-LINKAGE FROM 1 BY 1                        
075500         UNTIL CMB-OX OF CMB-LINKAGE                                      
075600             GREATER CMB-OUT-COUNT OF CMB-LINKAGE                         
075700     .                                                                    
075800 C700-99.                                                                 
075900     EXIT.                                                                
076000                                                                          
076100******************************************************************        
076200* einen CMB-OUTPUT-TBL Eintrag schreiben (kann mehrere Jahre              
076300* umfassen)                                                               
076400******************************************************************        
076500 C710-WRITE-ONE-OUT-REC SECTION.                                          
076600 C710-00.                                                                 
076700     MOVE CMB-OUT-REC-ID(CMB-OX OF CMB-LINKAGE)                           
076800       TO WRK-STA-REC-ID                                                  
076900     MOVE CMB-OUT-SOURCE(CMB-OX OF CMB-LINKAGE)                           
077000       TO WRK-STA-REC-SOURCE                                              
077100     PERFORM C720-00 THRU C720-99                                         
077200         VARYING C4-FIRST-YR FROM                                         
077300           CMB-OUT-FIRST-YR(CMB-OX OF CMB-LINKAGE)                        
077400         BY 1                                                             
077500         UNTIL C4-FIRST-YR GREATER                                        
077600           CMB-OUT-LAST-YR(CMB-OX OF CMB-LINKAGE)                         
077700     .                                                                    
077800 C710-99.                                                                 
077900     EXIT.                                                                
078000                                                                          
078100******************************************************************        
078200* ein Jahr eines Ausgabe-Eintrags zusammensetzen und schreiben            
078300******************************************************************        
078400 C720-WRITE-ONE-YEAR SECTION.                                             
078500 C720-00.                                                                 
078600     MOVE C4-FIRST-YR TO WRK-STA-REC-YEAR                                 
078700     COMPUTE C4-GRP-BASE =                                                
078800         (C4-FIRST-YR                                                     
078900         - CMB-OUT-FIRST-YR(CMB-OX OF CMB-LINKAGE)) * 12                  
079000     PERFORM C730-00 THRU C730-99                                         
079100         VARYING C4-MO FROM 1 BY 1                                        
079200         UNTIL C4-MO GREATER 12                                           
079300     MOVE WRK-STA-RECORD-LINE TO STA-OUT-LINE                             
079400     WRITE STA-OUT-LINE                                                   
079500     ADD 1 TO C9-RECS-WRITE                                               
079600     .                                                                    
079700 C720-99.                                                                 
079800     EXIT.                                                                
079900                                                                          
080000******************************************************************        
080100* ein Monat eines Ausgabejahres aus CMB-OUT-MONTH-TBL kopieren --         
080200* CMB-OUT-MONTH-TBL haelt 4 Dezimalstellen, STA-REC-MONTH nur 2,          
080300* darum ROUNDED und nicht MOVE (ticket STA-0233 -- Pruefer fand           
080400* abgeschnittene statt gerundete Werte in STATION-OUT)                    
080500******************************************************************        
080600 C730-COPY-ONE-OUT-MONTH SECTION.                                         
080700 C730-00.                                                                 
080800     COMPUTE WRK-STA-REC-MONTH(C4-MO) ROUNDED =                           
080900         CMB-OUT-MONTH-TBL(CMB-OX OF CMB-LINKAGE,                         
081000                           C4-GRP-BASE + C4-MO)                           
081100     .                                                                    
081200 C730-99.                                                                 
081300     EXIT.                                                                
081400                                                                          
081500******************************************************************        
081600* jeden CMB-LOG-TBL Eintrag des gerade gelaufenen Passes als              
081700* eigene AUDIT-LOG Zeile ausgeben -- vorher stand dort nur das            
081800* Ergebnis                                                                
081900* der letzten Faltung/des letzten Tests, der Pruefer sah also nie         
082000* die Auswahl- und Zwischenschritte (ticket STA-0229)                     
082100******************************************************************        
082200 C520-LOG-CMB-RESULT SECTION.                                             
082300 C520-00.                                                                 
082400     IF  WRK-PASS-ONE                                                     
082500         MOVE "PASS 1" TO W-PASS-LABEL                                    
082600     ELSE                                                                 
082700         MOVE "PASS 2" TO W-PASS-LABEL                                    
082800     END-IF                                                               
082900     PERFORM C521-00 THRU C521-99                                         
083000         VARYING CMB-LX OF CMB-LINKAGE FROM 1 BY 1                        
083100         UNTIL CMB-LX OF CMB-LINKAGE GREATER                              
083200             CMB-LOG-COUNT OF CMB-LINKAGE                                 
083300     .                                                                    
083400 C520-99.                                                                 
083500     EXIT.                                                                
083600                                                                          
083700******************************************************************        
083800* eine CMB-LOG-TBL Zeile -- je nach CMB-LOG-KIND an die passende          
083900* Formatierung weiterreichen und als AUDIT-LOG Zeile schreiben            
084000******************************************************************        
084100 C521-LOG-ONE-DECISION SECTION.                                           
084200 C521-00.                                                                 
084300     MOVE SPACES TO ZEILE                                                 
084400     EVALUATE TRUE                                                        
084500         WHEN CMB-LOG-SELECTED(CMB-LX OF CMB-LINKAGE)                     
084600                  OF CMB-LINKAGE                                          
084700             PERFORM C522-00 THRU C522-99                                 
084800         WHEN CMB-LOG-FOLDED(CMB-LX OF CMB-LINKAGE)                       
084900                  OF CMB-LINKAGE                                          
085000             PERFORM C523-00 THRU C523-99                                 
085100         WHEN CMB-LOG-TESTED(CMB-LX OF CMB-LINKAGE)                       
085200                  OF CMB-LINKAGE                                          
085300             PERFORM C524-00 THRU C524-99                                 
085400         WHEN OTHER                                                       
085500             PERFORM C525-00 THRU C525-99                                 
085600     END-EVALUATE                                                         
085700     WRITE AUD-LINE FROM ZEILE                                            
085800     .                                                                    
085900 C521-99.                                                                 
086000     EXIT.                                                                
086100                                                                          
086200******************************************************************        
086300* Wortlaut BEST-RECORD/LONGEST-RECORD Auswahl (beide Passes)              
086400******************************************************************        
086500 C522-FMT-SELECTED SECTION.                                               
086600 C522-00.                                                                 
086700     MOVE CMB-LOG-FIRST-YR(CMB-LX OF CMB-LINKAGE) OF CMB-LINKAGE          
086800       TO D-NUM4B                                                         
086900     MOVE CMB-LOG-LAST-YR(CMB-LX OF CMB-LINKAGE) OF CMB-LINKAGE           
087000       TO D-NUM4C                                                         
087100     STRING "  " DELIMITED BY SIZE,                                       
087200            W-PASS-LABEL            DELIMITED BY SIZE,                    
087300            " SELECTED ID="         DELIMITED BY SIZE,                    
087400            CMB-LOG-REC-ID(CMB-LX OF CMB-LINKAGE)                         
087500                OF CMB-LINKAGE      DELIMITED BY SIZE,                    
087600            " YEARS="               DELIMITED BY SIZE,                    
087700            D-NUM4B                 DELIMITED BY SIZE,                    
087800            "-"                     DELIMITED BY SIZE,                    
087900            D-NUM4C                 DELIMITED BY SIZE,                    
088000            " SOURCE="              DELIMITED BY SIZE,                    
088100            CMB-LOG-SOURCE(CMB-LX OF CMB-LINKAGE)                         
088200                OF CMB-LINKAGE      DELIMITED BY SIZE                     
088300       INTO ZEILE                                                         
088400     .                                                                    
088500 C522-99.                                                                 
088600     EXIT.                                                                
088700                                                                          
088800******************************************************************        
088900* Wortlaut Faltung eines Kandidaten in die Gruppe (PASS 1 -- jede         
089000* erfolgreiche Faltung von C300-FOLD-ONE-CANDIDATE in STACMB0M)           
089100******************************************************************        
089200 C523-FMT-FOLDED SECTION.                                                 
089300 C523-00.                                                                 
089400     MOVE CMB-LOG-FIRST-YR(CMB-LX OF CMB-LINKAGE) OF CMB-LINKAGE          
089500       TO D-NUM4B                                                         
089600     MOVE CMB-LOG-LAST-YR(CMB-LX OF CMB-LINKAGE) OF CMB-LINKAGE           
089700       TO D-NUM4C                                                         
089800     MOVE CMB-LOG-OFFSET(CMB-LX OF CMB-LINKAGE) OF CMB-LINKAGE            
089900       TO D-AMT                                                           
090000     STRING "  " DELIMITED BY SIZE,                                       
090100            W-PASS-LABEL            DELIMITED BY SIZE,                    
090200            " FOLDED ID="           DELIMITED BY SIZE,                    
090300            CMB-LOG-REC-ID(CMB-LX OF CMB-LINKAGE)                         
090400                OF CMB-LINKAGE      DELIMITED BY SIZE,                    
090500            " YEARS="               DELIMITED BY SIZE,                    
090600            D-NUM4B                 DELIMITED BY SIZE,                    
090700            "-"                     DELIMITED BY SIZE,                    
090800            D-NUM4C                 DELIMITED BY SIZE,                    
090900            " OFFSET="              DELIMITED BY SIZE,                    
091000            D-AMT                   DELIMITED BY SIZE                     
091100       INTO ZEILE                                                         
091200     .                                                                    
091300 C523-99.                                                                 
091400     EXIT.                                                                
091500                                                                          
091600******************************************************************        
091700* Wortlaut Pass-2 Test-Ausgang -- FIND-QUINTUPLES liefert SIGMA           
091800* und MID-DIFF, COMBINATION SUCCESS/FAILURE aus CMB-LOG-OUTCOME           
091900******************************************************************        
092000 C524-FMT-TESTED SECTION.                                                 
092100 C524-00.                                                                 
092200     MOVE CMB-LOG-OVERLAP-YEARS(CMB-LX OF CMB-LINKAGE)                    
092300         OF CMB-LINKAGE TO D-NUM4                                         
092400     MOVE CMB-LOG-SIGMA(CMB-LX OF CMB-LINKAGE) OF CMB-LINKAGE             
092500       TO D-AMT                                                           
092600     MOVE CMB-LOG-MID-DIFF(CMB-LX OF CMB-LINKAGE) OF CMB-LINKAGE          
092700       TO D-AMT2                                                          
092800     IF  CMB-LOG-PASSED(CMB-LX OF CMB-LINKAGE) OF CMB-LINKAGE             
092900         STRING "  " DELIMITED BY SIZE,                                   
093000                W-PASS-LABEL        DELIMITED BY SIZE,                    
093100                " OVERLAP SUCCESS YEARS=" DELIMITED BY SIZE,              
093200                D-NUM4              DELIMITED BY SIZE,                    
093300                " SIGMA="           DELIMITED BY SIZE,                    
093400                D-AMT               DELIMITED BY SIZE,                    
093500                " MID-DIFF="        DELIMITED BY SIZE,                    
093600                D-AMT2              DELIMITED BY SIZE,                    
093700                " COMBINATION SUCCESS" DELIMITED BY SIZE                  
093800           INTO ZEILE                                                     
093900     ELSE                                                                 
094000         STRING "  " DELIMITED BY SIZE,                                   
094100                W-PASS-LABEL        DELIMITED BY SIZE,                    
094200                " OVERLAP SUCCESS YEARS=" DELIMITED BY SIZE,              
094300                D-NUM4              DELIMITED BY SIZE,                    
094400                " SIGMA="           DELIMITED BY SIZE,                    
094500                D-AMT               DELIMITED BY SIZE,                    
094600                " MID-DIFF="        DELIMITED BY SIZE,                    
094700                D-AMT2              DELIMITED BY SIZE,                    
094800                " COMBINATION FAILURE" DELIMITED BY SIZE                  
094900           INTO ZEILE                                                     
095000     END-IF                                                               
095100     .                                                                    
095200 C524-99.                                                                 
095300     EXIT.                                                                
095400                                                                          
095500******************************************************************        
095600* Wortlaut Faltung gestoppt -- PASS 1 "NO OTHER RECORDS OKAY",            
095700* PASS 2 "NO OTHER PIECES OKAY" (QA-0214)                                 
095800******************************************************************        
095900 C525-FMT-STOPPED SECTION.                                                
096000 C525-00.                                                                 
096100     MOVE CMB-LOG-OVERLAP-YEARS(CMB-LX OF CMB-LINKAGE)                    
096200         OF CMB-LINKAGE TO D-NUM4                                         
096300     IF  WRK-PASS-ONE                                                     
096400         STRING "  PASS 1 OVERLAP FAILURE YEARS=" DELIMITED BY            
096500                    SIZE,                                                 
096600                D-NUM4                  DELIMITED BY SIZE,                
096700                " -- NO OTHER RECORDS OKAY" DELIMITED BY SIZE             
096800           INTO ZEILE                                                     
096900     ELSE                                                                 
097000         STRING "  PASS 2 OVERLAP FAILURE YEARS=" DELIMITED BY            
097100                    SIZE,                                                 
097200                D-NUM4                  DELIMITED BY SIZE,                
097300                " -- NO OTHER PIECES OKAY" DELIMITED BY SIZE              
097400           INTO ZEILE                                                     
097500     END-IF                                                               
097600     .                                                                    
097700 C525-99.                                                                 
097800     EXIT.                                                                
097900                                                                          
098000******************************************************************        
098100* ENDE Source-Programm                                                    
098200******************************************************************        
