000100*----------------------------------------------------------------*        
000200 IDENTIFICATION DIVISION.                                                 
000300                                                                          
000400 PROGRAM-ID. STAADJ0M.                                                    
000500                                                                          
000600 AUTHOR.         R F HAUSER.                                              
000700                                                                          
000800 INSTALLATION.   CLIMATE RECORDS UNIT.                                    
000900                                                                          
001000 DATE-WRITTEN.   1991-03-04.                                              
001100                                                                          
001200 DATE-COMPILED.                                                           
001300                                                                          
001400 SECURITY.       UNCLASSIFIED -- INTERNAL USE ONLY.                       
001500                                                                          
001600*****************************************************************         
001700* Letzte Aenderung :: 1999-01-08                                          
001800* Letzte Version   :: A.00.02                                             
001900* Kurzbeschreibung :: ADJUST-DISCONT -- traegt die konfigurierten         
002000*                     additiven Korrekturen aus ADJ-LK-TABLE in           
002100*                     die fruehen Jahre der passenden                     
002200*                     ADJ-LK-REC-TBL Eintraege ein                        
002300*----------------------------------------------------------------*        
002400* Vers.  | Datum      | von | Kommentar                                   
002500*--------|------------|-----|-----------------------------------*         
002600*A.00.00|1991-03-04| rfh | Neuerstellung                                  
002700*A.00.01|1991-04-09| rfh | ein Record kann jetzt mehrere passende         
002800*                          Tabellenzeilen bekommen (gestapelte            
002900*                          Korrekturen), vorher wurde nur die             
003000*                          erste angewendet (QA-0095)                     
003100*A.00.02|1999-01-08| rfh | Y2K -- ADJ-LK-TBL-YEAR/ADJ-LK-FIRST-YR         
003200*                          Vergleich auf 4-stellige Jahre geprueft        
003300*A.00.03|2016-02-10| mst | alle PERFORM-Aufrufe auf THRU-Bereiche         
003400*                          (Absatz-00 THRU Absatz-99) umgestellt,         
003500*                          wie im restlichen Modulsatz (ticket            
003600*                          STA-0236 -- Hausnorm fuer                      
003700*                          Stapelprogramme)                               
003800*----------------------------------------------------------------*        
003900*                                                                         
004000* Programmbeschreibung                                                    
004100* --------------------                                                    
004200* Jede Tabellenzeile aus ADJ-LK-TABLE, deren ADJ-LK-TBL-ID mit            
004300* der ADJ-LK-REC-ID eines Eintrags von ADJ-LK-REC-TBL                     
004400* uebereinstimmt und noch nicht angewendet wurde                          
004500* (ADJ-LK-TBL-APPLIED = "N"), wird genau einmal angewendet: der           
004600* Monatsindex (ADJ-LK-TBL-YEAR, ADJ-LK-TBL-MONTH), vom ersten             
004700* Januar des Records aus gezaehlt, legt den letzten Monat der             
004800* Korrektur fest; ADJ-LK-TBL-SUMMAND wird auf jeden gueltigen             
004900* Monatswert von Index 1 bis dorthin addiert.  Fehlende Werte             
005000* (>= K-MISSING) bleiben fehlend.  Ein Record kann mehrere                
005100* passende Tabellenzeilen bekommen (z.B. zwei Instrumenten-               
005200* wechsel hintereinander); jede Zeile wird nur einmal                     
005300* verbraucht.                                                             
005400*                                                                         
005500******************************************************************        
005600                                                                          
005700 ENVIRONMENT DIVISION.                                                    
005800 CONFIGURATION SECTION.                                                   
005900 SPECIAL-NAMES.                                                           
006000     SWITCH-15 IS ANZEIGE-VERSION                                         
006100         ON STATUS IS SHOW-VERSION                                        
006200     CLASS ALPHNUM IS "0123456789"                                        
006300                      "abcdefghijklmnopqrstuvwxyz"                        
006400                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                        
006500                      " .,;-_!".                                          
006600                                                                          
006700 DATA DIVISION.                                                           
006800 WORKING-STORAGE SECTION.                                                 
006900*----------------------------------------------------------------*        
007000* Comp-Felder: Praefix Cn mit n = Anzahl Digits                           
007100*----------------------------------------------------------------*        
007200 01          COMP-FELDER.                                                 
007300     05      C4-IX               PIC S9(04) COMP.                         
007400     05      C4-AX               PIC S9(04) COMP.                         
007500     05      C4-MO               PIC S9(04) COMP.                         
007600     05      C4-LAST-MO          PIC S9(04) COMP.                         
007700     05      FILLER              PIC X(04) VALUE SPACES.                  
007800                                                                          
007900*----------------------------------------------------------------*        
008000* Felder mit konstantem Inhalt: Praefix K                                 
008100*----------------------------------------------------------------*        
008200 01          KONSTANTE-FELDER.                                            
008300     05      K-MODUL             PIC X(08) VALUE "STAADJ0M".              
008400     05      FILLER              PIC X(08) VALUE SPACES.                  
008500     COPY STACON0C.                                                       
008600                                                                          
008700 LINKAGE SECTION.                                                         
008800     COPY ADJLNK0C.                                                       
008900                                                                          
009000 PROCEDURE DIVISION USING ADJ-LINKAGE.                                    
009100                                                                          
009200******************************************************************        
009300* Steuerungs-Section                                                      
009400******************************************************************        
009500 A100-STEUERUNG SECTION.                                                  
009600 A100-00.                                                                 
009700     PERFORM B100-00 THRU B100-99                                         
009800     EXIT PROGRAM                                                         
009900     .                                                                    
010000 A100-99.                                                                 
010100     EXIT.                                                                
010200                                                                          
010300******************************************************************        
010400* ueber alle Records der Gruppe gehen                                     
010500******************************************************************        
010600 B100-VERARBEITUNG SECTION.                                               
010700 B100-00.                                                                 
010800     PERFORM C100-00 THRU C100-99                                         
010900         VARYING C4-IX FROM 1 BY 1                                        
011000         UNTIL C4-IX GREATER ADJ-LK-REC-COUNT OF ADJ-LINKAGE              
011100     .                                                                    
011200 B100-99.                                                                 
011300     EXIT.                                                                
011400                                                                          
011500******************************************************************        
011600* alle noch nicht verbrauchten Tabellenzeilen auf einen Record            
011700* pruefen                                                                 
011800******************************************************************        
011900 C100-ONE-RECORD SECTION.                                                 
012000 C100-00.                                                                 
012100     PERFORM C110-00 THRU C110-99                                         
012200         VARYING C4-AX FROM 1 BY 1                                        
012300         UNTIL C4-AX GREATER ADJ-LK-ADJ-COUNT OF ADJ-LINKAGE              
012400     .                                                                    
012500 C100-99.                                                                 
012600     EXIT.                                                                
012700                                                                          
012800******************************************************************        
012900* eine Tabellenzeile pruefen und, wenn sie passt, anwenden                
013000******************************************************************        
013100 C110-ONE-TABLE-ENTRY SECTION.                                            
013200 C110-00.                                                                 
013300     IF  ADJ-LK-NOT-YET-USED(C4-AX)                                       
013400         AND ADJ-LK-TBL-ID(C4-AX) = ADJ-LK-REC-ID(C4-IX)                  
013500         COMPUTE C4-LAST-MO =                                             
013600             (ADJ-LK-TBL-YEAR(C4-AX) - ADJ-LK-FIRST-YR(C4-IX))            
013700                 * 12 + ADJ-LK-TBL-MONTH(C4-AX)                           
013800         PERFORM C120-00 THRU C120-99                                     
013900             VARYING C4-MO FROM 1 BY 1                                    
014000             UNTIL C4-MO GREATER C4-LAST-MO                               
014100         SET ADJ-LK-ALREADY-USED(C4-AX) TO TRUE                           
014200     END-IF                                                               
014300     .                                                                    
014400 C110-99.                                                                 
014500     EXIT.                                                                
014600                                                                          
014700******************************************************************        
014800* einen Monatswert korrigieren, wenn er gueltig ist                       
014900******************************************************************        
015000 C120-APPLY-ONE-MONTH SECTION.                                            
015100 C120-00.                                                                 
015200     IF  ADJ-LK-MONTH-TBL(C4-IX, C4-MO) LESS THAN K-MISSING               
015300         ADD ADJ-LK-TBL-SUMMAND(C4-AX)                                    
015400           TO ADJ-LK-MONTH-TBL(C4-IX, C4-MO)                              
015500     END-IF                                                               
015600     .                                                                    
015700 C120-99.                                                                 
015800     EXIT.                                                                
015900                                                                          
016000******************************************************************        
016100* ENDE Source-Programm                                                    
016200******************************************************************        
